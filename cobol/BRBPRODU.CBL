000100******************************************************************
000200* FECHA       : 06/08/1984                                       *
000300* PROGRAMADOR : D. RAMIREZ                                       *
000400* APLICACION  : BARBERIA                                        *
000500* PROGRAMA    : BRBPRODU                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE PRODUCTOS DE        *
000800*             : MOSTRADOR (SHAMPOO, CERAS, ACEITES, ETC). APAREA *
000900*             : EL MAESTRO VIGENTE (PRODUCTS) CONTRA LAS         *
001000*             : PETICIONES (PRODMANT). SI LA PETICION NO TRAE    *
001100*             : COMISION, SE DEFAULTEA A 1 POR UNIDAD VENDIDA.   *
001200* ARCHIVOS    : PRODUCTS=C, PRODMANT=C, PRODUCTS-NEW=A           *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400******************************************************************
001500*               B I T A C O R A   D E   C A M B I O S            *
001600******************************************************************
001700* 06/08/1984 DR  TICKET BRB-0104  PROGRAMA ORIGINAL              *
001800* 25/03/1986 DR  TICKET BRB-0121  SE AGREGA DEFAULT DE COMISION  *
001900*                                 EN 1 CUANDO VIENE EN CERO      *
002000* 30/08/1989 MAQ TICKET BRB-0217  SE AGREGA VALIDACION DE        *
002100*                                 EXISTENCIA NEGATIVA DEL MAESTRO*
002200* 11/05/1993 RTV TICKET BRB-0253  SE RECOMPILA P/ NUEVO RELEASE  *
002300*                                 DEL COMPILADOR                 *
002400* 21/07/1999 JC  TICKET BRB-0129  Y2K: FECHAS A 9(08) AAAAMMDD   *
002500* 14/11/2004 EPG TICKET BRB-0319  SE AJUSTA EDICION DE COSTO Y   *
002600*                                 PRECIO EN EL REPORTE DE CONTROL*
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                      BRBPRODU.
003000 AUTHOR.                          D. RAMIREZ.
003100 INSTALLATION.                    BARBERIA - OFICINA CENTRAL.
003200 DATE-WRITTEN.                    06/08/1984.
003300 DATE-COMPILED.
003400 SECURITY.                        USO INTERNO UNICAMENTE.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT PRODUCTS     ASSIGN TO PRODUCTS
004200                         ORGANIZATION IS LINE SEQUENTIAL
004300                         FILE STATUS  IS FS-PRODUCTS
004400                                         FSE-PRODUCTS.
004500     SELECT PRODMANT     ASSIGN TO PRODMANT
004600                         ORGANIZATION IS LINE SEQUENTIAL
004700                         FILE STATUS  IS FS-PRODMANT
004800                                         FSE-PRODMANT.
004900     SELECT PRODUCTS-NEW ASSIGN TO PRODNEW
005000                         ORGANIZATION IS LINE SEQUENTIAL
005100                         FILE STATUS  IS FS-PRODNEW
005200                                         FSE-PRODNEW.
005300 DATA DIVISION.
005400 FILE SECTION.
005500******************************************************************
005600*              D E F I N I C I O N   D E   A R C H I V O S       *
005700******************************************************************
005800 FD  PRODUCTS.
005850     COPY PRODUCTS REPLACING LONG-REG-PRODUCTOS BY LONG-REG-PROD-FD.
005900 FD  PRODMANT.
005950     COPY PRODUCTS REPLACING REG-PRODUCTOS BY REG-PETICION-PROD
005970                          LONG-REG-PRODUCTOS BY LONG-PETICION-PROD.
006000 FD  PRODUCTS-NEW.
006050     COPY PRODUCTS REPLACING REG-PRODUCTOS BY REG-PRODUCTO-NUEVO
006070                          LONG-REG-PRODUCTOS BY LONG-PRODUCTO-NUEVO.
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*        VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO             *
006700******************************************************************
006800 01  FS-PRODUCTS                  PIC 9(02) VALUE ZEROS.
006900 01  FS-PRODMANT                  PIC 9(02) VALUE ZEROS.
007000 01  FS-PRODNEW                   PIC 9(02) VALUE ZEROS.
007100 01  FSE-PRODUCTS.
007200     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
007300     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
007400     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
007500 01  FSE-PRODMANT.
007600     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
007700     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
007800     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
007900 01  FSE-PRODNEW.
008000     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
008100     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
008200     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
008300 77  PROGRAMA                     PIC X(08) VALUE SPACES.
008400 77  ARCHIVO                      PIC X(08) VALUE SPACES.
008500 01  ACCION                       PIC X(10) VALUE SPACES.
008600 01  LLAVE                        PIC X(32) VALUE SPACES.
008700******************************************************************
008800*        INDICADORES DE FIN DE ARCHIVO Y CONTADORES              *
008900******************************************************************
009000 01  WKS-INDICADORES.
009100     02  WKS-FIN-MAESTRO          PIC 9(01) VALUE ZEROS.
009200         88  FIN-MAESTRO-VIEJO            VALUE 1.
009300     02  WKS-FIN-PETICIONES       PIC 9(01) VALUE ZEROS.
009400         88  FIN-PETICIONES               VALUE 1.
009500 01  WKS-LLAVE-MAESTRO            PIC 9(06) VALUE ZEROS.
009600 01  WKS-LLAVE-PETICION           PIC 9(06) VALUE ZEROS.
009700 01  WKS-CONTADORES.
009800     02  WKS-PETICIONES-LEIDAS    PIC 9(05) COMP VALUE ZEROS.
009900     02  WKS-ALTAS-APLICADAS      PIC 9(05) COMP VALUE ZEROS.
010000     02  WKS-CAMBIOS-APLICADOS    PIC 9(05) COMP VALUE ZEROS.
010100     02  WKS-REGISTROS-ESCRITOS   PIC 9(05) COMP VALUE ZEROS.
010200******************************************************************
010300*        AREA DE FECHA DE PROCESO Y COSTO (REDEFINES)            *
010400******************************************************************
010500 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROS.
010600 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
010700     02  WKS-ANIO-PROC            PIC 9(04).
010800     02  WKS-MES-PROC             PIC 9(02).
010900     02  WKS-DIA-PROC             PIC 9(02).
011000 01  WKS-COSTO-PRODUCTO           PIC S9(08)V99 VALUE ZEROS.
011100 01  WKS-COSTO-PRODUCTO-R REDEFINES WKS-COSTO-PRODUCTO.
011200     02  WKS-COSTO-ENTERO         PIC S9(08).
011300     02  WKS-COSTO-DECIMAL        PIC 99.
011400 01  WKS-EXISTENCIA-PRODUCTO      PIC S9(05) VALUE ZEROS.
011500 01  WKS-EXISTENCIA-PRODUCTO-R REDEFINES WKS-EXISTENCIA-PRODUCTO.
011600     02  WKS-EXIST-SIGNO          PIC X(01).
011700     02  WKS-EXIST-DIGITOS        PIC 9(04).
011800 PROCEDURE DIVISION.
011900******************************************************************
012000*               S E C C I O N   P R I N C I P A L               *
012100******************************************************************
012200 000-MAIN SECTION.
012300     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
012400     PERFORM 100-ABRIR-ARCHIVOS
012500     PERFORM 200-LEER-PRIMEROS-REGISTROS
012600     PERFORM 300-APAREA-MAESTRO-Y-PETICIONES THRU
012700             300-APAREA-MAESTRO-Y-PETICIONES-E
012800          UNTIL FIN-MAESTRO-VIEJO AND FIN-PETICIONES
012900     PERFORM 400-ESTADISTICAS
013000     PERFORM 999-CERRAR-ARCHIVOS
013100     STOP RUN.
013200 000-MAIN-E. EXIT.
013300******************************************************************
013400*        100  -  APERTURA DE ARCHIVOS                           *
013500******************************************************************
013600 100-ABRIR-ARCHIVOS SECTION.
013700     OPEN INPUT  PRODUCTS PRODMANT
013800          OUTPUT PRODUCTS-NEW
013900     IF FS-PRODUCTS = 97 MOVE ZEROS TO FS-PRODUCTS END-IF
014000     IF FS-PRODMANT = 97 MOVE ZEROS TO FS-PRODMANT END-IF
014100     IF FS-PRODUCTS NOT EQUAL 0 OR FS-PRODMANT NOT EQUAL 0
014200        OR FS-PRODNEW NOT EQUAL 0
014300        MOVE 'BRBPRODU' TO PROGRAMA
014400        MOVE 'OPEN'     TO ACCION
014500        MOVE SPACES     TO LLAVE
014600        MOVE 'PRODUCTS' TO ARCHIVO
014700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
014800                              FS-PRODUCTS, FSE-PRODUCTS
014900        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE BRBPRODU <<<"
015000                UPON CONSOLE
015100        MOVE 91 TO RETURN-CODE
015200        STOP RUN
015300     ELSE
015400        DISPLAY ">>>>>>> APERTURA DE ARCHIVOS EXITOSA <<<<<<<<<"
015500                UPON CONSOLE
015600     END-IF.
015700 100-ABRIR-ARCHIVOS-E. EXIT.
015800******************************************************************
015900*        200  -  PRIMERA LECTURA DE MAESTRO Y PETICIONES         *
016000******************************************************************
016100 200-LEER-PRIMEROS-REGISTROS SECTION.
016200     READ PRODUCTS
016300          AT END SET FIN-MAESTRO-VIEJO TO TRUE
016400     END-READ
016500     IF NOT FIN-MAESTRO-VIEJO
016600        MOVE PROD-ID TO WKS-LLAVE-MAESTRO
016700     END-IF
016800     READ PRODMANT
016900          AT END SET FIN-PETICIONES TO TRUE
017000     END-READ
017100     IF NOT FIN-PETICIONES
017200        ADD 1 TO WKS-PETICIONES-LEIDAS
017300        MOVE PROD-ID IN REG-PETICION-PROD TO WKS-LLAVE-PETICION
017400     END-IF.
017500 200-LEER-PRIMEROS-REGISTROS-E. EXIT.
017600******************************************************************
017700*        300  -  APAREO SECUENCIAL MAESTRO / PETICIONES          *
017800******************************************************************
017900 300-APAREA-MAESTRO-Y-PETICIONES SECTION.
018000     IF FIN-PETICIONES
018100        PERFORM 310-COPIA-MAESTRO-SIN-CAMBIO
018200             THRU 310-COPIA-MAESTRO-SIN-CAMBIO-E
018300     ELSE
018400        IF FIN-MAESTRO-VIEJO
018500           PERFORM 320-APLICA-ALTA THRU 320-APLICA-ALTA-E
018600        ELSE
018700           IF WKS-LLAVE-MAESTRO < WKS-LLAVE-PETICION
018800              PERFORM 310-COPIA-MAESTRO-SIN-CAMBIO
018900                   THRU 310-COPIA-MAESTRO-SIN-CAMBIO-E
019000           ELSE
019100              IF WKS-LLAVE-PETICION < WKS-LLAVE-MAESTRO
019200                 PERFORM 320-APLICA-ALTA THRU 320-APLICA-ALTA-E
019300              ELSE
019400                 PERFORM 330-APLICA-CAMBIO
019500                      THRU 330-APLICA-CAMBIO-E
019600              END-IF
019700           END-IF
019800        END-IF
019900     END-IF.
020000 300-APAREA-MAESTRO-Y-PETICIONES-E. EXIT.
020100******************************************************************
020200*        310  -  EL PRODUCTO DEL MAESTRO VIEJO NO CAMBIA         *
020300******************************************************************
020400 310-COPIA-MAESTRO-SIN-CAMBIO SECTION.
020500     MOVE CORRESPONDING REG-PRODUCTOS TO REG-PRODUCTO-NUEVO
020600     PERFORM 350-ESCRIBE-MAESTRO-NUEVO
020700          THRU 350-ESCRIBE-MAESTRO-NUEVO-E
020800     READ PRODUCTS
020900          AT END SET FIN-MAESTRO-VIEJO TO TRUE
021000     END-READ
021100     IF NOT FIN-MAESTRO-VIEJO
021200        MOVE PROD-ID TO WKS-LLAVE-MAESTRO
021300     END-IF.
021400 310-COPIA-MAESTRO-SIN-CAMBIO-E. EXIT.
021500******************************************************************
021600*        320  -  ALTA DE UN PRODUCTO NUEVO                      *
021700******************************************************************
021800 320-APLICA-ALTA SECTION.
021900     MOVE CORRESPONDING REG-PETICION-PROD TO REG-PRODUCTO-NUEVO
022000     IF PROD-COMISION IN REG-PRODUCTO-NUEVO = ZEROS
022100        MOVE 1 TO PROD-COMISION IN REG-PRODUCTO-NUEVO
022200     END-IF
022300     PERFORM 350-ESCRIBE-MAESTRO-NUEVO
022400          THRU 350-ESCRIBE-MAESTRO-NUEVO-E
022500     ADD 1 TO WKS-ALTAS-APLICADAS
022600     READ PRODMANT
022700          AT END SET FIN-PETICIONES TO TRUE
022800     END-READ
022900     IF NOT FIN-PETICIONES
023000        ADD 1 TO WKS-PETICIONES-LEIDAS
023100        MOVE PROD-ID IN REG-PETICION-PROD TO WKS-LLAVE-PETICION
023200     END-IF.
023300 320-APLICA-ALTA-E. EXIT.
023400******************************************************************
023500*        330  -  CAMBIO SOBRE UN PRODUCTO EXISTENTE              *
023600******************************************************************
023700 330-APLICA-CAMBIO SECTION.
023800     MOVE CORRESPONDING REG-PRODUCTOS TO REG-PRODUCTO-NUEVO
023900     MOVE PROD-NOMBRE IN REG-PETICION-PROD
024000                        TO PROD-NOMBRE IN REG-PRODUCTO-NUEVO
024100     MOVE PROD-COSTO IN REG-PETICION-PROD
024200                        TO PROD-COSTO IN REG-PRODUCTO-NUEVO
024300     MOVE PROD-PRECIO IN REG-PETICION-PROD
024400                        TO PROD-PRECIO IN REG-PRODUCTO-NUEVO
024500     IF PROD-EXISTENCIA IN REG-PETICION-PROD NOT = ZEROS
024600        MOVE PROD-EXISTENCIA IN REG-PETICION-PROD
024700                        TO PROD-EXISTENCIA IN REG-PRODUCTO-NUEVO
024800     END-IF
024900     IF PROD-COMISION IN REG-PETICION-PROD = ZEROS
025000        MOVE 1 TO PROD-COMISION IN REG-PRODUCTO-NUEVO
025100     ELSE
025200        MOVE PROD-COMISION IN REG-PETICION-PROD
025300                        TO PROD-COMISION IN REG-PRODUCTO-NUEVO
025400     END-IF
025500     PERFORM 350-ESCRIBE-MAESTRO-NUEVO
025600          THRU 350-ESCRIBE-MAESTRO-NUEVO-E
025700     ADD 1 TO WKS-CAMBIOS-APLICADOS
025800     READ PRODUCTS
025900          AT END SET FIN-MAESTRO-VIEJO TO TRUE
026000     END-READ
026100     IF NOT FIN-MAESTRO-VIEJO
026200        MOVE PROD-ID TO WKS-LLAVE-MAESTRO
026300     END-IF
026400     READ PRODMANT
026500          AT END SET FIN-PETICIONES TO TRUE
026600     END-READ
026700     IF NOT FIN-PETICIONES
026800        ADD 1 TO WKS-PETICIONES-LEIDAS
026900        MOVE PROD-ID IN REG-PETICION-PROD TO WKS-LLAVE-PETICION
027000     END-IF.
027100 330-APLICA-CAMBIO-E. EXIT.
027200******************************************************************
027300*        350  -  GRABACION DE UN RENGLON DEL MAESTRO NUEVO       *
027400******************************************************************
027500 350-ESCRIBE-MAESTRO-NUEVO SECTION.
027600     WRITE REG-PRODUCTO-NUEVO
027700     IF FS-PRODNEW = 0
027800        ADD 1 TO WKS-REGISTROS-ESCRITOS
027900     ELSE
028000        MOVE 'BRBPRODU' TO PROGRAMA
028100        MOVE 'WRITE'    TO ACCION
028200        MOVE PROD-ID IN REG-PRODUCTO-NUEVO TO LLAVE
028300        MOVE 'PRODNEW'  TO ARCHIVO
028400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028500                              FS-PRODNEW, FSE-PRODNEW
028600        PERFORM 999-CERRAR-ARCHIVOS
028700        MOVE 91 TO RETURN-CODE
028800        STOP RUN
028900     END-IF.
029000 350-ESCRIBE-MAESTRO-NUEVO-E. EXIT.
029100******************************************************************
029200*        400  -  ESTADISTICAS DE LA CORRIDA                      *
029300******************************************************************
029400 400-ESTADISTICAS SECTION.
029500     DISPLAY " "
029600     DISPLAY "*****************************************************"
029700     DISPLAY "*             ESTADISTICAS BRBPRODU                  *"
029800     DISPLAY "*****************************************************"
029900     DISPLAY "*  PETICIONES LEIDAS      : " WKS-PETICIONES-LEIDAS
030000     DISPLAY "*  ALTAS APLICADAS        : " WKS-ALTAS-APLICADAS
030100     DISPLAY "*  CAMBIOS APLICADOS      : " WKS-CAMBIOS-APLICADOS
030200     DISPLAY "*  REGISTROS EN EL MAESTRO NUEVO : "
030300                                      WKS-REGISTROS-ESCRITOS
030400     DISPLAY "*****************************************************".
030500 400-ESTADISTICAS-E. EXIT.
030600******************************************************************
030700*        999  -  CIERRE DE ARCHIVOS                              *
030800******************************************************************
030900 999-CERRAR-ARCHIVOS SECTION.
031000     CLOSE PRODUCTS PRODMANT PRODUCTS-NEW.
031100 999-CERRAR-ARCHIVOS-E. EXIT.
