000100******************************************************************
000200* FECHA       : 18/09/1985                                       *
000300* PROGRAMADOR : D. RAMIREZ                                       *
000400* APLICACION  : BARBERIA                                        *
000500* PROGRAMA    : BRBDISPO                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : GENERADOR DE DISPONIBILIDAD. PARA LA FECHA DE    *
000800*             : CONSULTA QUE LLEGA POR SYSIN, RECORRE CADA       *
000900*             : BARBERO, LE BUSCA SU HORARIO (EL DE ESA FECHA O, *
001000*             : SI NO HAY, EL MAS CERCANO ACTIVO EN O DESPUES),  *
001100*             : Y EMITE CADA TICK DE 5 MINUTOS ENTRE LA HORA DE  *
001200*             : ENTRADA Y LA DE SALIDA QUE NO CAIGA DENTRO DE    *
001300*             : NINGUNA CITA ACTIVA DE ESE BARBERO ESE DIA. SI LA*
001400*             : FECHA DE CONSULTA ES ANTERIOR A HOY, NO EMITE    *
001500*             : NADA.                                           *
001600* ARCHIVOS    : BARBERS=C, CUTTYPES=C, SCHEDULE=C, APPTS=C,      *
001700*             : AVAILRPT=A                                      *
001800* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001900******************************************************************
002000*               B I T A C O R A   D E   C A M B I O S            *
002100******************************************************************
002200* 18/09/1985 DR  TICKET BRB-0109  PROGRAMA ORIGINAL              *
002300* 22/07/1987 DR  TICKET BRB-0228  SE AGREGA REGLA DE NO EMITIR   *
002400*                                 NADA SI LA FECHA YA PASO       *
002500* 09/03/1992 MAQ TICKET BRB-0244  SE AGREGA BUSQUEDA DEL HORARIO *
002600*                                 MAS CERCANO CUANDO NO HAY UNO  *
002700*                                 EXACTO PARA LA FECHA CONSULTADA*
002800* 30/09/1999 JC  TICKET BRB-0129  Y2K: FECHAS A 9(08) AAAAMMDD   *
002900* 12/05/2005 EPG TICKET BRB-0322  SE AJUSTA EL TICK DE 5 MINUTOS *
003000*                                 PARA NO REBASAR LA MEDIANOCHE  *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                      BRBDISPO.
003400 AUTHOR.                          D. RAMIREZ.
003500 INSTALLATION.                    BARBERIA - OFICINA CENTRAL.
003600 DATE-WRITTEN.                    18/09/1985.
003700 DATE-COMPILED.
003800 SECURITY.                        USO INTERNO UNICAMENTE.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT BARBERS      ASSIGN TO BARBERS
004600                         ORGANIZATION IS LINE SEQUENTIAL
004700                         FILE STATUS  IS FS-BARBERS
004800                                         FSE-BARBERS.
004900     SELECT CUTTYPES     ASSIGN TO CUTTYPES
005000                         ORGANIZATION IS LINE SEQUENTIAL
005100                         FILE STATUS  IS FS-CUTTYPES
005200                                         FSE-CUTTYPES.
005300     SELECT SCHEDULE     ASSIGN TO SCHEDULE
005400                         ORGANIZATION IS LINE SEQUENTIAL
005500                         FILE STATUS  IS FS-SCHEDULE
005600                                         FSE-SCHEDULE.
005700     SELECT APPTS        ASSIGN TO APPTS
005800                         ORGANIZATION IS LINE SEQUENTIAL
005900                         FILE STATUS  IS FS-APPTS
006000                                         FSE-APPTS.
006100     SELECT AVAILRPT     ASSIGN TO AVAILRPT
006200                         ORGANIZATION IS LINE SEQUENTIAL
006300                         FILE STATUS  IS FS-AVAILRPT
006400                                         FSE-AVAILRPT.
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*              D E F I N I C I O N   D E   A R C H I V O S       *
006900******************************************************************
007000 FD  BARBERS.
007100     COPY BARBERS.
007200 FD  CUTTYPES.
007300     COPY CUTTYPES.
007400 FD  SCHEDULE.
007500     COPY SCHEDULE.
007600 FD  APPTS.
007700     COPY APPTS.
007800 FD  AVAILRPT.
007900 01  REG-DISPONIBILIDAD.
008000     05  DISP-BARBERO-ID          PIC 9(06).
008100     05  FILLER                   PIC X(01).
008200     05  DISP-BARBERO-NOMBRE      PIC X(30).
008300     05  FILLER                   PIC X(01).
008400     05  DISP-FECHA               PIC 9(08).
008500     05  FILLER                   PIC X(01).
008600     05  DISP-HORA-LIBRE          PIC 9(04).
008700     05  FILLER                   PIC X(45).
008800 WORKING-STORAGE SECTION.
008900******************************************************************
009000*        VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO             *
009100******************************************************************
009200 01  FS-BARBERS                   PIC 9(02) VALUE ZEROS.
009300 01  FS-CUTTYPES                  PIC 9(02) VALUE ZEROS.
009400 01  FS-SCHEDULE                  PIC 9(02) VALUE ZEROS.
009500 01  FS-APPTS                     PIC 9(02) VALUE ZEROS.
009600 01  FS-AVAILRPT                  PIC 9(02) VALUE ZEROS.
009700 01  FSE-BARBERS.
009800     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
009900     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
010000     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
010100 01  FSE-CUTTYPES.
010200     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
010300     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
010400     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
010500 01  FSE-SCHEDULE.
010600     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
010700     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
010800     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
010900 01  FSE-APPTS.
011000     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
011100     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
011200     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
011300 01  FSE-AVAILRPT.
011400     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
011500     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
011600     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
011700 77  PROGRAMA                     PIC X(08) VALUE SPACES.
011800 77  ARCHIVO                      PIC X(08) VALUE SPACES.
011900 01  ACCION                       PIC X(10) VALUE SPACES.
012000 01  LLAVE                        PIC X(32) VALUE SPACES.
012100******************************************************************
012200*        PARAMETRO DE CORRIDA (LLEGA POR SYSIN)                  *
012300******************************************************************
012400 01  WKS-PARM-DISPO.
012500     05  PARM-FECHA-CONSULTA      PIC 9(08).
012600******************************************************************
012700*        TABLA DE BARBEROS EN MEMORIA                            *
012800******************************************************************
012900 01  WKS-BARBEROS-TOTAL           PIC 9(05) COMP VALUE ZEROS.
013000 01  WKS-TABLA-BARBEROS.
013100     02  WKS-BARBERO OCCURS 1 TO 9999 TIMES
013200                    DEPENDING ON WKS-BARBEROS-TOTAL
013300                    INDEXED BY IDX-TABLA-BARB.
013400         03  WKS-TAB-BARB-ID      PIC 9(06).
013500         03  WKS-TAB-BARB-NOMBRE  PIC X(30).
013600******************************************************************
013700*        TABLA DE TIPOS DE CORTE EN MEMORIA                      *
013800******************************************************************
013900 01  WKS-CORTES-TOTAL             PIC 9(05) COMP VALUE ZEROS.
014000 01  WKS-TABLA-CORTES.
014100     02  WKS-CORTE OCCURS 1 TO 9999 TIMES
014200                  DEPENDING ON WKS-CORTES-TOTAL
014300                  ASCENDING KEY WKS-TAB-CORTE-ID
014400                  INDEXED BY IDX-TABLA-CORTE.
014500         03  WKS-TAB-CORTE-ID     PIC 9(06).
014600         03  WKS-TAB-CORTE-MINUTOS PIC 9(03).
014700******************************************************************
014800*        TABLA DE HORARIOS EN MEMORIA                            *
014900******************************************************************
015000 01  WKS-HORARIOS-TOTAL           PIC 9(05) COMP VALUE ZEROS.
015100 01  WKS-TABLA-HORARIOS.
015200     02  WKS-HORARIO OCCURS 1 TO 9999 TIMES
015300                    DEPENDING ON WKS-HORARIOS-TOTAL
015400                    INDEXED BY IDX-TABLA-HOR.
015500         03  WKS-HOR-BARBERO-ID   PIC 9(06).
015600         03  WKS-HOR-FECHA        PIC 9(08).
015700         03  WKS-HOR-HORA-INI     PIC 9(04).
015800         03  WKS-HOR-HORA-FIN     PIC 9(04).
015900         03  WKS-HOR-ACTIVO       PIC X(01).
016000             88  WKS-HOR-SI-ACTIVO       VALUE 'Y'.
016100******************************************************************
016200*        TABLA DE CITAS EN MEMORIA                               *
016300******************************************************************
016400 01  WKS-CITAS-TOTAL              PIC 9(05) COMP VALUE ZEROS.
016500 01  WKS-TABLA-CITAS.
016600     02  WKS-CITA OCCURS 1 TO 9999 TIMES
016700                 DEPENDING ON WKS-CITAS-TOTAL
016800                 INDEXED BY IDX-TABLA-CITA.
016900         03  WKS-CIT-FECHA        PIC 9(08).
017000         03  WKS-CIT-HORA         PIC 9(04).
017100         03  WKS-CIT-BARBERO-ID   PIC 9(06).
017200         03  WKS-CIT-CORTE-ID     PIC 9(06).
017300         03  WKS-CIT-ESTADO       PIC X(10).
017400             88  WKS-CIT-CANCELADA       VALUE 'CANCELADA '.
017500             88  WKS-CIT-COMPLETADA      VALUE 'COMPLETADA'.
017600******************************************************************
017700*        INDICADORES, INDICES Y CONTADORES                      *
017800******************************************************************
017900 01  WKS-INDICADORES.
018000     02  WKS-HORARIO-HALLADO      PIC 9(01) VALUE ZEROS.
018100         88  HORARIO-SI-HALLADO           VALUE 1.
018200     02  WKS-TICK-OCUPADO         PIC 9(01) VALUE ZEROS.
018300         88  TICK-ESTA-OCUPADO            VALUE 1.
018400 01  WKS-INDICE-HORARIO-SEL       PIC 9(05) COMP VALUE ZEROS.
018500 01  WKS-CONTADORES.
018600     02  WKS-BARBEROS-PROCESADOS  PIC 9(05) COMP VALUE ZEROS.
018700     02  WKS-BARBEROS-SIN-HORARIO PIC 9(05) COMP VALUE ZEROS.
018800     02  WKS-TICKS-EMITIDOS       PIC 9(05) COMP VALUE ZEROS.
018900******************************************************************
019000*        FECHA/HORA DE PROCESO Y AREAS DE TRABAJO (REDEFINES)    *
019100******************************************************************
019200 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROS.
019300 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
019400     02  WKS-ANIO-PROC            PIC 9(04).
019500     02  WKS-MES-PROC             PIC 9(02).
019600     02  WKS-DIA-PROC             PIC 9(02).
019700 01  WKS-TICK                     PIC 9(04) VALUE ZEROS.
019800 01  WKS-TICK-R REDEFINES WKS-TICK.
019900     02  WKS-TICK-HH              PIC 9(02).
020000     02  WKS-TICK-MM              PIC 9(02).
020100 01  WKS-OTRA-CITA-HORA-FIN       PIC 9(04) VALUE ZEROS.
020200 01  WKS-OTRA-CITA-HORA-FIN-R REDEFINES WKS-OTRA-CITA-HORA-FIN.
020300     02  WKS-OTRA-CITA-FIN-HH     PIC 9(02).
020400     02  WKS-OTRA-CITA-FIN-MM     PIC 9(02).
020500 01  WKS-OTRA-CITA-MINUTOS        PIC 9(03) VALUE ZEROS.
020600 PROCEDURE DIVISION.
020700******************************************************************
020800*               S E C C I O N   P R I N C I P A L               *
020900******************************************************************
021000 000-MAIN SECTION.
021100     ACCEPT WKS-PARM-DISPO FROM SYSIN
021200     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
021300     PERFORM 100-ABRIR-ARCHIVOS
021400     IF PARM-FECHA-CONSULTA < WKS-FECHA-PROCESO
021500        DISPLAY "*** FECHA DE CONSULTA ANTERIOR A HOY, SIN "
021600                "DISPONIBILIDAD QUE OFRECER ***" UPON CONSOLE
021700     ELSE
021800        PERFORM 150-CARGAR-BARBEROS-TABLA
021900        PERFORM 160-CARGAR-CORTES-TABLA
022000        PERFORM 170-CARGAR-HORARIOS-TABLA
022100        PERFORM 180-CARGAR-CITAS-TABLA
022200        PERFORM 200-PROCESAR-BARBEROS
022300     END-IF
022400     PERFORM 600-ESTADISTICAS
022500     PERFORM 999-CERRAR-ARCHIVOS
022600     STOP RUN.
022700 000-MAIN-E. EXIT.
022800******************************************************************
022900*        100  -  APERTURA DE ARCHIVOS                           *
023000******************************************************************
023100 100-ABRIR-ARCHIVOS SECTION.
023200     OPEN INPUT  BARBERS CUTTYPES SCHEDULE APPTS
023300          OUTPUT AVAILRPT
023400     IF FS-BARBERS  = 97 MOVE ZEROS TO FS-BARBERS  END-IF
023500     IF FS-CUTTYPES = 97 MOVE ZEROS TO FS-CUTTYPES END-IF
023600     IF FS-SCHEDULE = 97 MOVE ZEROS TO FS-SCHEDULE END-IF
023700     IF FS-APPTS    = 97 MOVE ZEROS TO FS-APPTS    END-IF
023800     IF FS-BARBERS NOT EQUAL 0 OR FS-CUTTYPES NOT EQUAL 0
023900        OR FS-SCHEDULE NOT EQUAL 0 OR FS-APPTS NOT EQUAL 0
024000        OR FS-AVAILRPT NOT EQUAL 0
024100        MOVE 'BRBDISPO' TO PROGRAMA
024200        MOVE 'OPEN'     TO ACCION
024300        MOVE SPACES     TO LLAVE
024400        MOVE 'BARBERS'  TO ARCHIVO
024500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024600                              FS-BARBERS, FSE-BARBERS
024700        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE BRBDISPO <<<"
024800                UPON CONSOLE
024900        MOVE 91 TO RETURN-CODE
025000        STOP RUN
025100     ELSE
025200        DISPLAY ">>>>>>> APERTURA DE ARCHIVOS EXITOSA <<<<<<<<<"
025300                UPON CONSOLE
025400     END-IF.
025500 100-ABRIR-ARCHIVOS-E. EXIT.
025600******************************************************************
025700*        150  -  CARGA DEL MAESTRO BARBERS EN MEMORIA            *
025800******************************************************************
025900 150-CARGAR-BARBEROS-TABLA SECTION.
026000     READ BARBERS
026100          AT END MOVE 1 TO WKS-BARBEROS-TOTAL
026200     END-READ
026300     PERFORM 155-CARGA-UN-BARBERO THRU 155-CARGA-UN-BARBERO-E
026400          UNTIL FS-BARBERS = '10'
026500     IF WKS-BARBEROS-TOTAL NOT = 0
026600        SUBTRACT 1 FROM WKS-BARBEROS-TOTAL
026700     END-IF.
026800 150-CARGAR-BARBEROS-TABLA-E. EXIT.
026900 155-CARGA-UN-BARBERO SECTION.
027000     ADD 1 TO WKS-BARBEROS-TOTAL
027100     SET IDX-TABLA-BARB TO WKS-BARBEROS-TOTAL
027200     MOVE BARB-ID     TO WKS-TAB-BARB-ID(IDX-TABLA-BARB)
027300     MOVE BARB-NOMBRE TO WKS-TAB-BARB-NOMBRE(IDX-TABLA-BARB)
027400     READ BARBERS
027500          AT END MOVE '10' TO FS-BARBERS
027600     END-READ.
027700 155-CARGA-UN-BARBERO-E. EXIT.
027800******************************************************************
027900*        160  -  CARGA DEL MAESTRO CUTTYPES EN MEMORIA           *
028000******************************************************************
028100 160-CARGAR-CORTES-TABLA SECTION.
028200     READ CUTTYPES
028300          AT END MOVE 1 TO WKS-CORTES-TOTAL
028400     END-READ
028500     PERFORM 165-CARGA-UN-CORTE THRU 165-CARGA-UN-CORTE-E
028600          UNTIL FS-CUTTYPES = '10'
028700     IF WKS-CORTES-TOTAL NOT = 0
028800        SUBTRACT 1 FROM WKS-CORTES-TOTAL
028900     END-IF.
029000 160-CARGAR-CORTES-TABLA-E. EXIT.
029100 165-CARGA-UN-CORTE SECTION.
029200     ADD 1 TO WKS-CORTES-TOTAL
029300     SET IDX-TABLA-CORTE TO WKS-CORTES-TOTAL
029400     MOVE CORTE-ID      TO WKS-TAB-CORTE-ID(IDX-TABLA-CORTE)
029500     MOVE CORTE-MINUTOS TO WKS-TAB-CORTE-MINUTOS(IDX-TABLA-CORTE)
029600     READ CUTTYPES
029700          AT END MOVE '10' TO FS-CUTTYPES
029800     END-READ.
029900 165-CARGA-UN-CORTE-E. EXIT.
030000******************************************************************
030100*        170  -  CARGA DEL MAESTRO SCHEDULE EN MEMORIA           *
030200******************************************************************
030300 170-CARGAR-HORARIOS-TABLA SECTION.
030400     READ SCHEDULE
030500          AT END MOVE 1 TO WKS-HORARIOS-TOTAL
030600     END-READ
030700     PERFORM 175-CARGA-UN-HORARIO THRU 175-CARGA-UN-HORARIO-E
030800          UNTIL FS-SCHEDULE = '10'
030900     IF WKS-HORARIOS-TOTAL NOT = 0
031000        SUBTRACT 1 FROM WKS-HORARIOS-TOTAL
031100     END-IF.
031200 170-CARGAR-HORARIOS-TABLA-E. EXIT.
031300 175-CARGA-UN-HORARIO SECTION.
031400     ADD 1 TO WKS-HORARIOS-TOTAL
031500     SET IDX-TABLA-HOR TO WKS-HORARIOS-TOTAL
031600     MOVE HORA-BARBERO-ID TO WKS-HOR-BARBERO-ID(IDX-TABLA-HOR)
031700     MOVE HORA-FECHA      TO WKS-HOR-FECHA(IDX-TABLA-HOR)
031800     MOVE HORA-HORA-INI   TO WKS-HOR-HORA-INI(IDX-TABLA-HOR)
031900     MOVE HORA-HORA-FIN   TO WKS-HOR-HORA-FIN(IDX-TABLA-HOR)
032000     MOVE HORA-ACTIVO     TO WKS-HOR-ACTIVO(IDX-TABLA-HOR)
032100     READ SCHEDULE
032200          AT END MOVE '10' TO FS-SCHEDULE
032300     END-READ.
032400 175-CARGA-UN-HORARIO-E. EXIT.
032500******************************************************************
032600*        180  -  CARGA DEL ARCHIVO APPTS EN MEMORIA              *
032700******************************************************************
032800 180-CARGAR-CITAS-TABLA SECTION.
032900     READ APPTS
033000          AT END MOVE 1 TO WKS-CITAS-TOTAL
033100     END-READ
033200     PERFORM 185-CARGA-UNA-CITA THRU 185-CARGA-UNA-CITA-E
033300          UNTIL FS-APPTS = '10'
033400     IF WKS-CITAS-TOTAL NOT = 0
033500        SUBTRACT 1 FROM WKS-CITAS-TOTAL
033600     END-IF.
033700 180-CARGAR-CITAS-TABLA-E. EXIT.
033800 185-CARGA-UNA-CITA SECTION.
033900     ADD 1 TO WKS-CITAS-TOTAL
034000     SET IDX-TABLA-CITA TO WKS-CITAS-TOTAL
034100     MOVE CITA-FECHA      TO WKS-CIT-FECHA(IDX-TABLA-CITA)
034200     MOVE CITA-HORA       TO WKS-CIT-HORA(IDX-TABLA-CITA)
034300     MOVE CITA-BARBERO-ID TO WKS-CIT-BARBERO-ID(IDX-TABLA-CITA)
034400     MOVE CITA-CORTE-ID   TO WKS-CIT-CORTE-ID(IDX-TABLA-CITA)
034500     MOVE CITA-ESTADO     TO WKS-CIT-ESTADO(IDX-TABLA-CITA)
034600     READ APPTS
034700          AT END MOVE '10' TO FS-APPTS
034800     END-READ.
034900 185-CARGA-UNA-CITA-E. EXIT.
035000******************************************************************
035100*        200  -  RECORRE CADA BARBERO DE LA TABLA                *
035200******************************************************************
035300 200-PROCESAR-BARBEROS SECTION.
035400     SET IDX-TABLA-BARB TO 1
035500     PERFORM 210-PROCESA-UN-BARBERO THRU 210-PROCESA-UN-BARBERO-E
035600          VARYING IDX-TABLA-BARB FROM 1 BY 1
035700          UNTIL IDX-TABLA-BARB > WKS-BARBEROS-TOTAL.
035800 200-PROCESAR-BARBEROS-E. EXIT.
035900 210-PROCESA-UN-BARBERO SECTION.
036000     ADD 1 TO WKS-BARBEROS-PROCESADOS
036100     PERFORM 220-LOCALIZA-HORARIO-BARBERO
036200          THRU 220-LOCALIZA-HORARIO-BARBERO-E
036300     IF NOT HORARIO-SI-HALLADO
036400        ADD 1 TO WKS-BARBEROS-SIN-HORARIO
036500     ELSE
036600        IF WKS-HOR-FECHA(WKS-INDICE-HORARIO-SEL) < WKS-FECHA-PROCESO
036700           OR WKS-HOR-FECHA(WKS-INDICE-HORARIO-SEL)
036800              < PARM-FECHA-CONSULTA
036900           ADD 1 TO WKS-BARBEROS-SIN-HORARIO
037000        ELSE
037100           PERFORM 300-EMITIR-TICKS-DEL-BARBERO
037200                THRU 300-EMITIR-TICKS-DEL-BARBERO-E
037300        END-IF
037400     END-IF.
037500 210-PROCESA-UN-BARBERO-E. EXIT.
037600******************************************************************
037700*        220  -  LOCALIZA EL HORARIO DEL BARBERO (EXACTO O EL    *
037800*               MAS CERCANO ACTIVO EN O DESPUES DE LA CONSULTA)  *
037900******************************************************************
038000 220-LOCALIZA-HORARIO-BARBERO SECTION.
038100     MOVE 0 TO WKS-HORARIO-HALLADO
038200     SET IDX-TABLA-HOR TO 1
038300     PERFORM 222-BUSCA-HORARIO-EXACTO THRU 222-BUSCA-HORARIO-EXACTO-E
038400          UNTIL IDX-TABLA-HOR > WKS-HORARIOS-TOTAL
038500               OR HORARIO-SI-HALLADO
038600     IF NOT HORARIO-SI-HALLADO
038700        SET IDX-TABLA-HOR TO 1
038800        PERFORM 225-BUSCA-HORARIO-CERCANO
038900             THRU 225-BUSCA-HORARIO-CERCANO-E
039000             UNTIL IDX-TABLA-HOR > WKS-HORARIOS-TOTAL
039100     END-IF.
039200 220-LOCALIZA-HORARIO-BARBERO-E. EXIT.
039300 222-BUSCA-HORARIO-EXACTO SECTION.
039400     IF WKS-HOR-BARBERO-ID(IDX-TABLA-HOR)
039500          = WKS-TAB-BARB-ID(IDX-TABLA-BARB)
039600        AND WKS-HOR-FECHA(IDX-TABLA-HOR) = PARM-FECHA-CONSULTA
039700        MOVE 1 TO WKS-HORARIO-HALLADO
039800        MOVE IDX-TABLA-HOR TO WKS-INDICE-HORARIO-SEL
039900     ELSE
040000        SET IDX-TABLA-HOR UP BY 1
040100     END-IF.
040200 222-BUSCA-HORARIO-EXACTO-E. EXIT.
040300 225-BUSCA-HORARIO-CERCANO SECTION.
040400     IF WKS-HOR-BARBERO-ID(IDX-TABLA-HOR)
040500          = WKS-TAB-BARB-ID(IDX-TABLA-BARB)
040600        AND WKS-HOR-SI-ACTIVO(IDX-TABLA-HOR)
040700        AND WKS-HOR-FECHA(IDX-TABLA-HOR) NOT LESS PARM-FECHA-CONSULTA
040800        IF NOT HORARIO-SI-HALLADO
040900           OR WKS-HOR-FECHA(IDX-TABLA-HOR)
041000              < WKS-HOR-FECHA(WKS-INDICE-HORARIO-SEL)
041100           MOVE 1 TO WKS-HORARIO-HALLADO
041200           MOVE IDX-TABLA-HOR TO WKS-INDICE-HORARIO-SEL
041300        END-IF
041400     END-IF
041500     SET IDX-TABLA-HOR UP BY 1.
041600 225-BUSCA-HORARIO-CERCANO-E. EXIT.
041700******************************************************************
041800*        300  -  EMITE CADA TICK LIBRE DE 5 MINUTOS DEL BARBERO  *
041900******************************************************************
042000 300-EMITIR-TICKS-DEL-BARBERO SECTION.
042100     MOVE WKS-HOR-HORA-INI(WKS-INDICE-HORARIO-SEL) TO WKS-TICK
042200     PERFORM 310-EMITE-SI-LIBRE-Y-AVANZA
042300          THRU 310-EMITE-SI-LIBRE-Y-AVANZA-E
042400          UNTIL WKS-TICK > WKS-HOR-HORA-FIN(WKS-INDICE-HORARIO-SEL).
042500 300-EMITIR-TICKS-DEL-BARBERO-E. EXIT.
042600 310-EMITE-SI-LIBRE-Y-AVANZA SECTION.
042700     PERFORM 320-REVISA-OCUPACION-DEL-TICK
042800          THRU 320-REVISA-OCUPACION-DEL-TICK-E
042900     IF NOT TICK-ESTA-OCUPADO
043000        PERFORM 350-ESCRIBIR-LINEA-DISPONIBLE
043100             THRU 350-ESCRIBIR-LINEA-DISPONIBLE-E
043200     END-IF
043300     ADD 5 TO WKS-TICK-MM
043400     PERFORM 330-ACARREA-MINUTOS-TICK
043500          UNTIL WKS-TICK-MM < 60
043600     IF WKS-TICK-HH > 23
043700        MOVE 9999 TO WKS-TICK
043800     END-IF.
043900 310-EMITE-SI-LIBRE-Y-AVANZA-E. EXIT.
044000 330-ACARREA-MINUTOS-TICK SECTION.
044100     SUBTRACT 60 FROM WKS-TICK-MM
044200     ADD 1 TO WKS-TICK-HH.
044300 330-ACARREA-MINUTOS-TICK-E. EXIT.
044400******************************************************************
044500*        320  -  DETERMINA SI EL TICK ACTUAL CAE DENTRO DE UNA   *
044600*               CITA ACTIVA DEL BARBERO ESE DIA (S <= T < E)     *
044700******************************************************************
044800 320-REVISA-OCUPACION-DEL-TICK SECTION.
044900     MOVE 0 TO WKS-TICK-OCUPADO
045000     SET IDX-TABLA-CITA TO 1
045100     PERFORM 325-REVISA-UNA-CITA THRU 325-REVISA-UNA-CITA-E
045200          VARYING IDX-TABLA-CITA FROM 1 BY 1
045300          UNTIL IDX-TABLA-CITA > WKS-CITAS-TOTAL.
045400 320-REVISA-OCUPACION-DEL-TICK-E. EXIT.
045500 325-REVISA-UNA-CITA SECTION.
045600     IF WKS-CIT-BARBERO-ID(IDX-TABLA-CITA)
045700          = WKS-TAB-BARB-ID(IDX-TABLA-BARB)
045800        AND WKS-CIT-FECHA(IDX-TABLA-CITA) = PARM-FECHA-CONSULTA
045900        AND NOT WKS-CIT-CANCELADA(IDX-TABLA-CITA)
046000        AND NOT WKS-CIT-COMPLETADA(IDX-TABLA-CITA)
046100        PERFORM 328-CALCULA-FIN-DE-LA-CITA
046200             THRU 328-CALCULA-FIN-DE-LA-CITA-E
046300        IF WKS-CIT-HORA(IDX-TABLA-CITA) NOT GREATER WKS-TICK
046400           AND WKS-TICK LESS WKS-OTRA-CITA-HORA-FIN
046500           MOVE 1 TO WKS-TICK-OCUPADO
046600        END-IF
046700     END-IF.
046800 325-REVISA-UNA-CITA-E. EXIT.
046900******************************************************************
047000*        328  -  CALCULA LA HORA DE FIN DE LA CITA, SEGUN LOS    *
047100*               MINUTOS DE SU TIPO DE CORTE                     *
047200******************************************************************
047300 328-CALCULA-FIN-DE-LA-CITA SECTION.
047400     MOVE 0 TO WKS-OTRA-CITA-MINUTOS
047500     SET IDX-TABLA-CORTE TO 1
047600     SEARCH ALL WKS-CORTE
047700          AT END CONTINUE
047800          WHEN WKS-TAB-CORTE-ID(IDX-TABLA-CORTE)
047900               = WKS-CIT-CORTE-ID(IDX-TABLA-CITA)
048000               MOVE WKS-TAB-CORTE-MINUTOS(IDX-TABLA-CORTE)
048100                                    TO WKS-OTRA-CITA-MINUTOS
048200     END-SEARCH
048300     MOVE WKS-CIT-HORA(IDX-TABLA-CITA) TO WKS-OTRA-CITA-HORA-FIN
048400     ADD WKS-OTRA-CITA-MINUTOS TO WKS-OTRA-CITA-FIN-MM
048500     PERFORM 329-ACARREA-MINUTOS-OTRA
048600          UNTIL WKS-OTRA-CITA-FIN-MM < 60.
048700 328-CALCULA-FIN-DE-LA-CITA-E. EXIT.
048800 329-ACARREA-MINUTOS-OTRA SECTION.
048900     SUBTRACT 60 FROM WKS-OTRA-CITA-FIN-MM
049000     ADD 1 TO WKS-OTRA-CITA-FIN-HH.
049100 329-ACARREA-MINUTOS-OTRA-E. EXIT.
049200******************************************************************
049300*        350  -  ESCRIBE LA LINEA DE TICK LIBRE EN AVAILRPT      *
049400******************************************************************
049500 350-ESCRIBIR-LINEA-DISPONIBLE SECTION.
049600     MOVE SPACES TO REG-DISPONIBILIDAD
049700     MOVE WKS-TAB-BARB-ID(IDX-TABLA-BARB)     TO DISP-BARBERO-ID
049800     MOVE WKS-TAB-BARB-NOMBRE(IDX-TABLA-BARB)  TO DISP-BARBERO-NOMBRE
049900     MOVE PARM-FECHA-CONSULTA                  TO DISP-FECHA
050000     MOVE WKS-TICK                             TO DISP-HORA-LIBRE
050100     WRITE REG-DISPONIBILIDAD
050200     ADD 1 TO WKS-TICKS-EMITIDOS
050300     IF FS-AVAILRPT NOT = 0
050400        MOVE 'BRBDISPO' TO PROGRAMA
050500        MOVE 'WRITE'    TO ACCION
050600        MOVE SPACES     TO LLAVE
050700        MOVE 'AVAILRPT' TO ARCHIVO
050800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
050900                              FS-AVAILRPT, FSE-AVAILRPT
051000        PERFORM 999-CERRAR-ARCHIVOS
051100        MOVE 91 TO RETURN-CODE
051200        STOP RUN
051300     END-IF.
051400 350-ESCRIBIR-LINEA-DISPONIBLE-E. EXIT.
051500******************************************************************
051600*        600  -  ESTADISTICAS DE LA CORRIDA                      *
051700******************************************************************
051800 600-ESTADISTICAS SECTION.
051900     DISPLAY " "
052000     DISPLAY "*****************************************************"
052100     DISPLAY "*             ESTADISTICAS BRBDISPO                  *"
052200     DISPLAY "*****************************************************"
052300     DISPLAY "*  BARBEROS PROCESADOS    : " WKS-BARBEROS-PROCESADOS
052400     DISPLAY "*  BARBEROS SIN HORARIO   : " WKS-BARBEROS-SIN-HORARIO
052500     DISPLAY "*  TICKS LIBRES EMITIDOS  : " WKS-TICKS-EMITIDOS
052600     DISPLAY "*****************************************************".
052700 600-ESTADISTICAS-E. EXIT.
052800******************************************************************
052900*        999  -  CIERRE DE ARCHIVOS                              *
053000******************************************************************
053100 999-CERRAR-ARCHIVOS SECTION.
053200     CLOSE BARBERS CUTTYPES SCHEDULE APPTS AVAILRPT.
053300 999-CERRAR-ARCHIVOS-E. EXIT.
