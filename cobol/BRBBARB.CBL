000100******************************************************************
000200* FECHA       : 04/08/1984                                       *
000300* PROGRAMADOR : D. RAMIREZ                                       *
000400* APLICACION  : BARBERIA                                        *
000500* PROGRAMA    : BRBBARB                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE BARBEROS. APAREA EL *
000800*             : MAESTRO VIGENTE (BARBERS) CONTRA LAS PETICIONES  *
000900*             : DE ALTA/MODIFICACION (BARBMANT) Y PRODUCE EL     *
001000*             : MAESTRO NUEVO (BARBERS-NEW) QUE EL JCL RENOMBRA  *
001100*             : A BARBERS PARA LA PROXIMA CORRIDA.               *
001200* ARCHIVOS    : BARBERS=C, BARBMANT=C, BARBERS-NEW=A             *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400******************************************************************
001500*               B I T A C O R A   D E   C A M B I O S            *
001600******************************************************************
001700* 04/08/1984 DR  TICKET BRB-0102  PROGRAMA ORIGINAL              *
001800* 19/03/1986 DR  TICKET BRB-0118  SE CORRIGE APAREO CUANDO EL    *
001900*                                 MAESTRO QUEDA VACIO (ALTA SOLA)*
002000* 11/07/1989 MAQ TICKET BRB-0205  SE AMPLIA BARB-NOMBRE DE 20 A  *
002100*                                 30 POSICIONES                  *
002200* 23/01/1992 RTV TICKET BRB-0241  SE AGREGA FILE STATUS EXTEND.  *
002300*                                 EN LA RUTINA DEBD1R00          *
002400* 30/11/1995 LFS TICKET BRB-0268  SE RECOMPILA P/ NUEVO RELEASE  *
002500*                                 DEL COMPILADOR                 *
002600* 14/06/1999 JC  TICKET BRB-0129  Y2K: SE ESTANDARIZA LLAVE A    *
002700*                                 9(06) EN TODO REGISTRO         *
002800* 08/10/2003 EPG TICKET BRB-0311  SE AJUSTA REDONDEO DEL PCT.    *
002900*                                 DE SERVICIO AL CARGAR PETICION *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                      BRBBARB.
003300 AUTHOR.                          D. RAMIREZ.
003400 INSTALLATION.                    BARBERIA - OFICINA CENTRAL.
003500 DATE-WRITTEN.                    04/08/1984.
003600 DATE-COMPILED.
003700 SECURITY.                        USO INTERNO UNICAMENTE.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT BARBERS     ASSIGN TO BARBERS
004500                        ORGANIZATION IS LINE SEQUENTIAL
004600                        FILE STATUS  IS FS-BARBERS
004700                                        FSE-BARBERS.
004800     SELECT BARBMANT    ASSIGN TO BARBMANT
004900                        ORGANIZATION IS LINE SEQUENTIAL
005000                        FILE STATUS  IS FS-BARBMANT
005100                                        FSE-BARBMANT.
005200     SELECT BARBERS-NEW ASSIGN TO BARBNEW
005300                        ORGANIZATION IS LINE SEQUENTIAL
005400                        FILE STATUS  IS FS-BARBNEW
005500                                        FSE-BARBNEW.
005600 DATA DIVISION.
005700 FILE SECTION.
005800******************************************************************
005900*              D E F I N I C I O N   D E   A R C H I V O S       *
006000******************************************************************
006100 FD  BARBERS.
006150     COPY BARBERS REPLACING LONG-REG-BARBEROS BY LONG-REG-BARB-FD.
006200 FD  BARBMANT.
006250     COPY BARBERS REPLACING REG-BARBEROS BY REG-PETICION-BARB
006270                         LONG-REG-BARBEROS BY LONG-PETICION-BARB.
006300 FD  BARBERS-NEW.
006350     COPY BARBERS REPLACING REG-BARBEROS BY REG-BARBERO-NUEVO
006370                         LONG-REG-BARBEROS BY LONG-BARBERO-NUEVO.
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900*        VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO             *
007000******************************************************************
007100 01  FS-BARBERS                   PIC 9(02) VALUE ZEROS.
007200 01  FS-BARBMANT                  PIC 9(02) VALUE ZEROS.
007300 01  FS-BARBNEW                   PIC 9(02) VALUE ZEROS.
007400 01  FSE-BARBERS.
007500     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
007600     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
007700     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
007800 01  FSE-BARBMANT.
007900     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
008000     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
008100     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
008200 01  FSE-BARBNEW.
008300     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
008400     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
008500     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
008600 77  PROGRAMA                     PIC X(08) VALUE SPACES.
008700 77  ARCHIVO                      PIC X(08) VALUE SPACES.
008800 01  ACCION                       PIC X(10) VALUE SPACES.
008900 01  LLAVE                        PIC X(32) VALUE SPACES.
009000******************************************************************
009100*        INDICADORES DE FIN DE ARCHIVO Y CODIGO DE PETICION      *
009200******************************************************************
009300 01  WKS-INDICADORES.
009400     02  WKS-FIN-MAESTRO          PIC 9(01) VALUE ZEROS.
009500         88  FIN-MAESTRO-VIEJO            VALUE 1.
009600     02  WKS-FIN-PETICIONES       PIC 9(01) VALUE ZEROS.
009700         88  FIN-PETICIONES               VALUE 1.
009800     02  WKS-TIPO-PETICION        PIC X(01) VALUE SPACE.
009900         88  PETICION-ES-ALTA             VALUE 'A'.
010000         88  PETICION-ES-CAMBIO           VALUE 'C'.
010100 01  WKS-LLAVE-MAESTRO            PIC 9(06) VALUE ZEROS.
010200 01  WKS-LLAVE-PETICION           PIC 9(06) VALUE ZEROS.
010300******************************************************************
010400*        CONTADORES DE LA CORRIDA (EN COMP POR USO Y COSTUMBRE)  *
010500******************************************************************
010600 01  WKS-CONTADORES.
010700     02  WKS-MAESTROS-LEIDOS      PIC 9(05) COMP VALUE ZEROS.
010800     02  WKS-ALTAS-APLICADAS      PIC 9(05) COMP VALUE ZEROS.
010900     02  WKS-CAMBIOS-APLICADOS    PIC 9(05) COMP VALUE ZEROS.
011000     02  WKS-PETICIONES-RECHAZADAS
011100                                  PIC 9(05) COMP VALUE ZEROS.
011200     02  WKS-REGISTROS-ESCRITOS   PIC 9(05) COMP VALUE ZEROS.
011300******************************************************************
011400*        AREA DE FECHA DE PROCESO Y DESGLOSE (REDEFINES)         *
011500******************************************************************
011600 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROS.
011700 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
011800     02  WKS-ANIO-PROC            PIC 9(04).
011900     02  WKS-MES-PROC             PIC 9(02).
012000     02  WKS-DIA-PROC             PIC 9(02).
012100 01  WKS-PORCENTAJE-TRABAJO       PIC S9(03)V99 VALUE ZEROS.
012200 01  WKS-PORCENTAJE-TRABAJO-R REDEFINES WKS-PORCENTAJE-TRABAJO.
012300     02  WKS-PCT-ENTERO           PIC S9(03).
012400     02  WKS-PCT-DECIMAL          PIC 99.
012500 PROCEDURE DIVISION.
012600******************************************************************
012700*               S E C C I O N   P R I N C I P A L               *
012800******************************************************************
012900 000-MAIN SECTION.
013000     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
013100     PERFORM 100-ABRIR-ARCHIVOS
013200     PERFORM 200-LEER-PRIMEROS-REGISTROS
013300     PERFORM 300-APAREA-MAESTRO-Y-PETICIONES THRU
013400             300-APAREA-MAESTRO-Y-PETICIONES-E
013500          UNTIL FIN-MAESTRO-VIEJO AND FIN-PETICIONES
013600     PERFORM 400-ESTADISTICAS
013700     PERFORM 999-CERRAR-ARCHIVOS
013800     STOP RUN.
013900 000-MAIN-E. EXIT.
014000******************************************************************
014100*        100  -  APERTURA DE ARCHIVOS                           *
014200******************************************************************
014300 100-ABRIR-ARCHIVOS SECTION.
014400     OPEN INPUT  BARBERS BARBMANT
014500          OUTPUT BARBERS-NEW
014600     IF FS-BARBERS = 97 MOVE ZEROS TO FS-BARBERS END-IF
014700     IF FS-BARBMANT = 97 MOVE ZEROS TO FS-BARBMANT END-IF
014800     IF FS-BARBERS NOT EQUAL 0 OR FS-BARBMANT NOT EQUAL 0
014900        OR FS-BARBNEW NOT EQUAL 0
015000        MOVE 'BRBBARB'  TO PROGRAMA
015100        MOVE 'OPEN'     TO ACCION
015200        MOVE SPACES     TO LLAVE
015300        MOVE 'BARBERS'  TO ARCHIVO
015400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015500                              FS-BARBERS, FSE-BARBERS
015600        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE BRBBARB <<<"
015700                UPON CONSOLE
015800        MOVE 91 TO RETURN-CODE
015900        STOP RUN
016000     ELSE
016100        DISPLAY ">>>>>>> APERTURA DE ARCHIVOS EXITOSA <<<<<<<<<"
016200                UPON CONSOLE
016300     END-IF.
016400 100-ABRIR-ARCHIVOS-E. EXIT.
016500******************************************************************
016600*        200  -  PRIMERA LECTURA DE AMBOS ARCHIVOS DE ENTRADA   *
016700******************************************************************
016800 200-LEER-PRIMEROS-REGISTROS SECTION.
016900     READ BARBERS
017000          AT END SET FIN-MAESTRO-VIEJO TO TRUE
017100     END-READ
017200     IF NOT FIN-MAESTRO-VIEJO
017300        MOVE BARB-ID TO WKS-LLAVE-MAESTRO
017400     END-IF
017500     READ BARBMANT
017600          AT END SET FIN-PETICIONES TO TRUE
017700     END-READ
017800     IF NOT FIN-PETICIONES
017900        ADD 1 TO WKS-MAESTROS-LEIDOS
018000        MOVE BARB-ID IN REG-PETICION-BARB TO WKS-LLAVE-PETICION
018100     END-IF.
018200 200-LEER-PRIMEROS-REGISTROS-E. EXIT.
018300******************************************************************
018400*        300  -  APAREO SECUENCIAL MAESTRO / PETICIONES          *
018500******************************************************************
018600 300-APAREA-MAESTRO-Y-PETICIONES SECTION.
018700     IF FIN-PETICIONES
018800        PERFORM 310-COPIA-MAESTRO-SIN-CAMBIO
018900             THRU 310-COPIA-MAESTRO-SIN-CAMBIO-E
019000     ELSE
019100        IF FIN-MAESTRO-VIEJO
019200           PERFORM 320-APLICA-ALTA THRU 320-APLICA-ALTA-E
019300        ELSE
019400           IF WKS-LLAVE-MAESTRO < WKS-LLAVE-PETICION
019500              PERFORM 310-COPIA-MAESTRO-SIN-CAMBIO
019600                   THRU 310-COPIA-MAESTRO-SIN-CAMBIO-E
019700           ELSE
019800              IF WKS-LLAVE-PETICION < WKS-LLAVE-MAESTRO
019900                 PERFORM 320-APLICA-ALTA THRU 320-APLICA-ALTA-E
020000              ELSE
020100                 PERFORM 330-APLICA-CAMBIO
020200                      THRU 330-APLICA-CAMBIO-E
020300              END-IF
020400           END-IF
020500        END-IF
020600     END-IF.
020700 300-APAREA-MAESTRO-Y-PETICIONES-E. EXIT.
020800******************************************************************
020900*        310  -  EL BARBERO DEL MAESTRO VIEJO NO TIENE PETICION  *
021000*               PENDIENTE; SE COPIA TAL CUAL AL MAESTRO NUEVO    *
021100******************************************************************
021200 310-COPIA-MAESTRO-SIN-CAMBIO SECTION.
021300     MOVE CORRESPONDING REG-BARBEROS TO REG-BARBERO-NUEVO
021400     PERFORM 340-ESCRIBE-MAESTRO-NUEVO
021500          THRU 340-ESCRIBE-MAESTRO-NUEVO-E
021600     READ BARBERS
021700          AT END SET FIN-MAESTRO-VIEJO TO TRUE
021800     END-READ
021900     IF NOT FIN-MAESTRO-VIEJO
022000        MOVE BARB-ID TO WKS-LLAVE-MAESTRO
022100     END-IF.
022200 310-COPIA-MAESTRO-SIN-CAMBIO-E. EXIT.
022300******************************************************************
022400*        320  -  ALTA DE UN BARBERO NUEVO                       *
022500******************************************************************
022600 320-APLICA-ALTA SECTION.
022700     MOVE CORRESPONDING REG-PETICION-BARB TO REG-BARBERO-NUEVO
022800     IF BARB-PCT-SERVICIO IN REG-BARBERO-NUEVO = ZEROS
022900        DISPLAY "*** ALTA RECHAZADA, PORCENTAJE EN CERO - BARBERO "
023000                BARB-ID IN REG-PETICION-BARB UPON CONSOLE
023100        ADD 1 TO WKS-PETICIONES-RECHAZADAS
023200     ELSE
023300        PERFORM 340-ESCRIBE-MAESTRO-NUEVO
023400             THRU 340-ESCRIBE-MAESTRO-NUEVO-E
023500        ADD 1 TO WKS-ALTAS-APLICADAS
023600     END-IF
023700     READ BARBMANT
023800          AT END SET FIN-PETICIONES TO TRUE
023900     END-READ
024000     IF NOT FIN-PETICIONES
024100        ADD 1 TO WKS-MAESTROS-LEIDOS
024200        MOVE BARB-ID IN REG-PETICION-BARB TO WKS-LLAVE-PETICION
024300     END-IF.
024400 320-APLICA-ALTA-E. EXIT.
024500******************************************************************
024600*        330  -  CAMBIO SOBRE UN BARBERO YA EXISTENTE            *
024700******************************************************************
024800 330-APLICA-CAMBIO SECTION.
024900     MOVE CORRESPONDING REG-BARBEROS TO REG-BARBERO-NUEVO
025000     MOVE BARB-NOMBRE IN REG-PETICION-BARB
025100                               TO BARB-NOMBRE IN REG-BARBERO-NUEVO
025200     MOVE BARB-CORREO IN REG-PETICION-BARB
025300                               TO BARB-CORREO IN REG-BARBERO-NUEVO
025400     IF BARB-PCT-SERVICIO IN REG-PETICION-BARB NOT = ZEROS
025500        MOVE BARB-PCT-SERVICIO IN REG-PETICION-BARB
025600                         TO BARB-PCT-SERVICIO IN REG-BARBERO-NUEVO
025700     END-IF
025800     PERFORM 340-ESCRIBE-MAESTRO-NUEVO
025900          THRU 340-ESCRIBE-MAESTRO-NUEVO-E
026000     ADD 1 TO WKS-CAMBIOS-APLICADOS
026100     READ BARBERS
026200          AT END SET FIN-MAESTRO-VIEJO TO TRUE
026300     END-READ
026400     IF NOT FIN-MAESTRO-VIEJO
026500        MOVE BARB-ID TO WKS-LLAVE-MAESTRO
026600     END-IF
026700     READ BARBMANT
026800          AT END SET FIN-PETICIONES TO TRUE
026900     END-READ
027000     IF NOT FIN-PETICIONES
027100        ADD 1 TO WKS-MAESTROS-LEIDOS
027200        MOVE BARB-ID IN REG-PETICION-BARB TO WKS-LLAVE-PETICION
027300     END-IF.
027400 330-APLICA-CAMBIO-E. EXIT.
027500******************************************************************
027600*        340  -  GRABACION DE UN RENGLON DEL MAESTRO NUEVO       *
027700******************************************************************
027800 340-ESCRIBE-MAESTRO-NUEVO SECTION.
027900     WRITE REG-BARBERO-NUEVO
028000     IF FS-BARBNEW = 0
028100        ADD 1 TO WKS-REGISTROS-ESCRITOS
028200     ELSE
028300        MOVE 'BRBBARB'    TO PROGRAMA
028400        MOVE 'WRITE'      TO ACCION
028500        MOVE BARB-ID IN REG-BARBERO-NUEVO TO LLAVE
028600        MOVE 'BARBNEW'    TO ARCHIVO
028700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028800                              FS-BARBNEW, FSE-BARBNEW
028900        PERFORM 999-CERRAR-ARCHIVOS
029000        MOVE 91 TO RETURN-CODE
029100        STOP RUN
029200     END-IF.
029300 340-ESCRIBE-MAESTRO-NUEVO-E. EXIT.
029400******************************************************************
029500*        400  -  ESTADISTICAS DE LA CORRIDA                      *
029600******************************************************************
029700 400-ESTADISTICAS SECTION.
029800     DISPLAY " "
029900     DISPLAY "*****************************************************"
030000     DISPLAY "*             ESTADISTICAS BRBBARB                   *"
030100     DISPLAY "*****************************************************"
030200     DISPLAY "*  PETICIONES LEIDAS      : " WKS-MAESTROS-LEIDOS
030300     DISPLAY "*  ALTAS APLICADAS        : " WKS-ALTAS-APLICADAS
030400     DISPLAY "*  CAMBIOS APLICADOS      : " WKS-CAMBIOS-APLICADOS
030500     DISPLAY "*  RECHAZADAS             : "
030600                                      WKS-PETICIONES-RECHAZADAS
030700     DISPLAY "*  REGISTROS EN EL MAESTRO NUEVO : "
030800                                      WKS-REGISTROS-ESCRITOS
030900     DISPLAY "*****************************************************".
031000 400-ESTADISTICAS-E. EXIT.
031100******************************************************************
031200*        999  -  CIERRE DE ARCHIVOS                              *
031300******************************************************************
031400 999-CERRAR-ARCHIVOS SECTION.
031500     CLOSE BARBERS BARBMANT BARBERS-NEW.
031600 999-CERRAR-ARCHIVOS-E. EXIT.
