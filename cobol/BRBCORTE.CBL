000100******************************************************************
000200* FECHA       : 05/08/1984                                       *
000300* PROGRAMADOR : D. RAMIREZ                                       *
000400* APLICACION  : BARBERIA                                        *
000500* PROGRAMA    : BRBCORTE                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE TIPOS DE CORTE.     *
000800*             : APAREA EL MAESTRO VIGENTE (CUTTYPES) CONTRA LAS  *
000900*             : PETICIONES DE ALTA/MODIFICACION (CORTMANT), Y    *
001000*             : VALIDA QUE EL BARBERO ASIGNADO (SI LO HAY) EXISTA*
001100*             : EN EL MAESTRO DE BARBEROS ANTES DE GRABAR.       *
001200* ARCHIVOS    : BARBERS=C, CUTTYPES=C, CORTMANT=C, CUTTYPES-NEW=A*
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400******************************************************************
001500*               B I T A C O R A   D E   C A M B I O S            *
001600******************************************************************
001700* 05/08/1984 DR  TICKET BRB-0103  PROGRAMA ORIGINAL              *
001800* 22/03/1986 DR  TICKET BRB-0120  SE AGREGA VALIDACION DE        *
001900*                                 BARBERO CONTRA EL MAESTRO      *
002000* 14/09/1988 MAQ TICKET BRB-0211  SE CORRIGE MENSAJE DE RECHAZO  *
002100*                                 CUANDO EL BARBERO NO EXISTE    *
002200* 02/02/1991 RTV TICKET BRB-0246  SE AGREGA CONTEO DE RECHAZOS   *
002300*                                 A LAS ESTADISTICAS             *
002400* 17/06/1999 JC  TICKET BRB-0129  Y2K: FECHAS A 9(08) AAAAMMDD   *
002500* 09/04/2005 SCV TICKET BRB-0327  SE RECOMPILA P/ NUEVA VERSION  *
002600*                                 DEL SISTEMA OPERATIVO          *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                      BRBCORTE.
003000 AUTHOR.                          D. RAMIREZ.
003100 INSTALLATION.                    BARBERIA - OFICINA CENTRAL.
003200 DATE-WRITTEN.                    05/08/1984.
003300 DATE-COMPILED.
003400 SECURITY.                        USO INTERNO UNICAMENTE.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT BARBERS      ASSIGN TO BARBERS
004200                         ORGANIZATION IS LINE SEQUENTIAL
004300                         FILE STATUS  IS FS-BARBERS
004400                                         FSE-BARBERS.
004500     SELECT CUTTYPES     ASSIGN TO CUTTYPES
004600                         ORGANIZATION IS LINE SEQUENTIAL
004700                         FILE STATUS  IS FS-CUTTYPES
004800                                         FSE-CUTTYPES.
004900     SELECT CORTMANT     ASSIGN TO CORTMANT
005000                         ORGANIZATION IS LINE SEQUENTIAL
005100                         FILE STATUS  IS FS-CORTMANT
005200                                         FSE-CORTMANT.
005300     SELECT CUTTYPES-NEW ASSIGN TO CORTNEW
005400                         ORGANIZATION IS LINE SEQUENTIAL
005500                         FILE STATUS  IS FS-CORTNEW
005600                                         FSE-CORTNEW.
005700 DATA DIVISION.
005800 FILE SECTION.
005900******************************************************************
006000*              D E F I N I C I O N   D E   A R C H I V O S       *
006100******************************************************************
006200 FD  BARBERS.
006300     COPY BARBERS.
006400 FD  CUTTYPES.
006450     COPY CUTTYPES REPLACING LONG-REG-CORTES BY LONG-REG-CORTES-FD.
006500 FD  CORTMANT.
006550     COPY CUTTYPES REPLACING REG-CORTES BY REG-PETICION-CORTE
006570                          LONG-REG-CORTES BY LONG-PETICION-CORTE.
006600 FD  CUTTYPES-NEW.
006650     COPY CUTTYPES REPLACING REG-CORTES BY REG-CORTE-NUEVO
006670                          LONG-REG-CORTES BY LONG-CORTE-NUEVO.
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200*        VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO             *
007300******************************************************************
007400 01  FS-BARBERS                   PIC 9(02) VALUE ZEROS.
007500 01  FS-CUTTYPES                  PIC 9(02) VALUE ZEROS.
007600 01  FS-CORTMANT                  PIC 9(02) VALUE ZEROS.
007700 01  FS-CORTNEW                   PIC 9(02) VALUE ZEROS.
007800 01  FSE-BARBERS.
007900     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
008000     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
008100     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
008200 01  FSE-CUTTYPES.
008300     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
008400     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
008500     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
008600 01  FSE-CORTMANT.
008700     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
008800     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
008900     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
009000 01  FSE-CORTNEW.
009100     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
009200     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
009300     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
009400 77  PROGRAMA                     PIC X(08) VALUE SPACES.
009500 77  ARCHIVO                      PIC X(08) VALUE SPACES.
009600 01  ACCION                       PIC X(10) VALUE SPACES.
009700 01  LLAVE                        PIC X(32) VALUE SPACES.
009800******************************************************************
009900*        TABLA DE BARBEROS EN MEMORIA PARA VALIDACION            *
010000******************************************************************
010100 01  WKS-BARBEROS-TOTAL           PIC 9(05) COMP VALUE ZEROS.
010200 01  WKS-TABLA-BARBEROS.
010300     02  WKS-BARBERO OCCURS 1 TO 9999 TIMES
010400                     DEPENDING ON WKS-BARBEROS-TOTAL
010500                     ASCENDING KEY WKS-TAB-BARB-ID
010600                     INDEXED BY IDX-TABLA-BARB.
010700         03  WKS-TAB-BARB-ID      PIC 9(06).
010800******************************************************************
010900*        INDICADORES DE FIN DE ARCHIVO Y CONTADORES              *
011000******************************************************************
011100 01  WKS-INDICADORES.
011200     02  WKS-FIN-MAESTRO          PIC 9(01) VALUE ZEROS.
011300         88  FIN-MAESTRO-VIEJO            VALUE 1.
011400     02  WKS-FIN-PETICIONES       PIC 9(01) VALUE ZEROS.
011500         88  FIN-PETICIONES               VALUE 1.
011600     02  WKS-BARBERO-VALIDO       PIC 9(01) VALUE ZEROS.
011700         88  BARBERO-ES-VALIDO            VALUE 1.
011800 01  WKS-LLAVE-MAESTRO            PIC 9(06) VALUE ZEROS.
011900 01  WKS-LLAVE-PETICION           PIC 9(06) VALUE ZEROS.
012000 01  WKS-CONTADORES.
012100     02  WKS-PETICIONES-LEIDAS    PIC 9(05) COMP VALUE ZEROS.
012200     02  WKS-ALTAS-APLICADAS      PIC 9(05) COMP VALUE ZEROS.
012300     02  WKS-CAMBIOS-APLICADOS    PIC 9(05) COMP VALUE ZEROS.
012400     02  WKS-PETICIONES-RECHAZADAS
012500                                  PIC 9(05) COMP VALUE ZEROS.
012600     02  WKS-REGISTROS-ESCRITOS   PIC 9(05) COMP VALUE ZEROS.
012700******************************************************************
012800*        AREA DE FECHA DE PROCESO Y PRECIO (REDEFINES)           *
012900******************************************************************
013000 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROS.
013100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013200     02  WKS-ANIO-PROC            PIC 9(04).
013300     02  WKS-MES-PROC             PIC 9(02).
013400     02  WKS-DIA-PROC             PIC 9(02).
013500 01  WKS-PRECIO-CORTE             PIC S9(08)V99 VALUE ZEROS.
013600 01  WKS-PRECIO-CORTE-R REDEFINES WKS-PRECIO-CORTE.
013700     02  WKS-PRECIO-ENTERO        PIC S9(08).
013800     02  WKS-PRECIO-DECIMAL       PIC 99.
013900 PROCEDURE DIVISION.
014000******************************************************************
014100*               S E C C I O N   P R I N C I P A L               *
014200******************************************************************
014300 000-MAIN SECTION.
014400     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
014500     PERFORM 100-ABRIR-ARCHIVOS
014600     PERFORM 150-CARGAR-BARBEROS-TABLA
014700     PERFORM 200-LEER-PRIMEROS-REGISTROS
014800     PERFORM 300-APAREA-MAESTRO-Y-PETICIONES THRU
014900             300-APAREA-MAESTRO-Y-PETICIONES-E
015000          UNTIL FIN-MAESTRO-VIEJO AND FIN-PETICIONES
015100     PERFORM 400-ESTADISTICAS
015200     PERFORM 999-CERRAR-ARCHIVOS
015300     STOP RUN.
015400 000-MAIN-E. EXIT.
015500******************************************************************
015600*        100  -  APERTURA DE ARCHIVOS                           *
015700******************************************************************
015800 100-ABRIR-ARCHIVOS SECTION.
015900     OPEN INPUT  BARBERS CUTTYPES CORTMANT
016000          OUTPUT CUTTYPES-NEW
016100     IF FS-BARBERS = 97 MOVE ZEROS TO FS-BARBERS END-IF
016200     IF FS-CUTTYPES = 97 MOVE ZEROS TO FS-CUTTYPES END-IF
016300     IF FS-CORTMANT = 97 MOVE ZEROS TO FS-CORTMANT END-IF
016400     IF FS-BARBERS NOT EQUAL 0 OR FS-CUTTYPES NOT EQUAL 0
016500        OR FS-CORTMANT NOT EQUAL 0 OR FS-CORTNEW NOT EQUAL 0
016600        MOVE 'BRBCORTE' TO PROGRAMA
016700        MOVE 'OPEN'     TO ACCION
016800        MOVE SPACES     TO LLAVE
016900        MOVE 'CUTTYPES' TO ARCHIVO
017000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017100                              FS-CUTTYPES, FSE-CUTTYPES
017200        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE BRBCORTE <<<"
017300                UPON CONSOLE
017400        MOVE 91 TO RETURN-CODE
017500        STOP RUN
017600     ELSE
017700        DISPLAY ">>>>>>> APERTURA DE ARCHIVOS EXITOSA <<<<<<<<<"
017800                UPON CONSOLE
017900     END-IF.
018000 100-ABRIR-ARCHIVOS-E. EXIT.
018100******************************************************************
018200*        150  -  CARGA DEL MAESTRO BARBERS EN MEMORIA            *
018300******************************************************************
018400 150-CARGAR-BARBEROS-TABLA SECTION.
018500     READ BARBERS
018600          AT END MOVE 1 TO WKS-BARBEROS-TOTAL
018700     END-READ
018800     PERFORM 155-CARGA-UN-BARBERO THRU 155-CARGA-UN-BARBERO-E
018900          UNTIL FS-BARBERS = '10'
019000     IF WKS-BARBEROS-TOTAL NOT = 0
019100        SUBTRACT 1 FROM WKS-BARBEROS-TOTAL
019200     END-IF.
019300 150-CARGAR-BARBEROS-TABLA-E. EXIT.
019400 155-CARGA-UN-BARBERO SECTION.
019500     ADD 1 TO WKS-BARBEROS-TOTAL
019600     SET IDX-TABLA-BARB TO WKS-BARBEROS-TOTAL
019700     MOVE BARB-ID TO WKS-TAB-BARB-ID(IDX-TABLA-BARB)
019800     READ BARBERS
019900          AT END MOVE '10' TO FS-BARBERS
020000     END-READ.
020100 155-CARGA-UN-BARBERO-E. EXIT.
020200******************************************************************
020300*        200  -  PRIMERA LECTURA DE MAESTRO Y PETICIONES         *
020400******************************************************************
020500 200-LEER-PRIMEROS-REGISTROS SECTION.
020600     READ CUTTYPES
020700          AT END SET FIN-MAESTRO-VIEJO TO TRUE
020800     END-READ
020900     IF NOT FIN-MAESTRO-VIEJO
021000        MOVE CORTE-ID TO WKS-LLAVE-MAESTRO
021100     END-IF
021200     READ CORTMANT
021300          AT END SET FIN-PETICIONES TO TRUE
021400     END-READ
021500     IF NOT FIN-PETICIONES
021600        ADD 1 TO WKS-PETICIONES-LEIDAS
021700        MOVE CORTE-ID IN REG-PETICION-CORTE TO WKS-LLAVE-PETICION
021800     END-IF.
021900 200-LEER-PRIMEROS-REGISTROS-E. EXIT.
022000******************************************************************
022100*        300  -  APAREO SECUENCIAL MAESTRO / PETICIONES          *
022200******************************************************************
022300 300-APAREA-MAESTRO-Y-PETICIONES SECTION.
022400     IF FIN-PETICIONES
022500        PERFORM 310-COPIA-MAESTRO-SIN-CAMBIO
022600             THRU 310-COPIA-MAESTRO-SIN-CAMBIO-E
022700     ELSE
022800        IF FIN-MAESTRO-VIEJO
022900           PERFORM 320-APLICA-ALTA THRU 320-APLICA-ALTA-E
023000        ELSE
023100           IF WKS-LLAVE-MAESTRO < WKS-LLAVE-PETICION
023200              PERFORM 310-COPIA-MAESTRO-SIN-CAMBIO
023300                   THRU 310-COPIA-MAESTRO-SIN-CAMBIO-E
023400           ELSE
023500              IF WKS-LLAVE-PETICION < WKS-LLAVE-MAESTRO
023600                 PERFORM 320-APLICA-ALTA THRU 320-APLICA-ALTA-E
023700              ELSE
023800                 PERFORM 330-APLICA-CAMBIO
023900                      THRU 330-APLICA-CAMBIO-E
024000              END-IF
024100           END-IF
024200        END-IF
024300     END-IF.
024400 300-APAREA-MAESTRO-Y-PETICIONES-E. EXIT.
024500******************************************************************
024600*        310  -  EL CORTE DEL MAESTRO VIEJO NO CAMBIA            *
024700******************************************************************
024800 310-COPIA-MAESTRO-SIN-CAMBIO SECTION.
024900     MOVE CORRESPONDING REG-CORTES TO REG-CORTE-NUEVO
025000     PERFORM 350-ESCRIBE-MAESTRO-NUEVO
025100          THRU 350-ESCRIBE-MAESTRO-NUEVO-E
025200     READ CUTTYPES
025300          AT END SET FIN-MAESTRO-VIEJO TO TRUE
025400     END-READ
025500     IF NOT FIN-MAESTRO-VIEJO
025600        MOVE CORTE-ID TO WKS-LLAVE-MAESTRO
025700     END-IF.
025800 310-COPIA-MAESTRO-SIN-CAMBIO-E. EXIT.
025900******************************************************************
026000*        320  -  ALTA DE UN TIPO DE CORTE NUEVO                 *
026100******************************************************************
026200 320-APLICA-ALTA SECTION.
026300     PERFORM 325-VALIDA-BARBERO-DE-LA-PETICION
026400          THRU 325-VALIDA-BARBERO-DE-LA-PETICION-E
026500     IF BARBERO-ES-VALIDO
026600        MOVE CORRESPONDING REG-PETICION-CORTE TO REG-CORTE-NUEVO
026700        IF CORTE-ACTIVO IN REG-CORTE-NUEVO = SPACE
026800           MOVE 'Y' TO CORTE-ACTIVO IN REG-CORTE-NUEVO
026900        END-IF
027000        PERFORM 350-ESCRIBE-MAESTRO-NUEVO
027100             THRU 350-ESCRIBE-MAESTRO-NUEVO-E
027200        ADD 1 TO WKS-ALTAS-APLICADAS
027300     ELSE
027400        DISPLAY "*** ALTA DE CORTE RECHAZADA, BARBERO INEXISTENTE "
027500                CORTE-BARBERO-ID IN REG-PETICION-CORTE
027600                UPON CONSOLE
027700        ADD 1 TO WKS-PETICIONES-RECHAZADAS
027800     END-IF
027900     READ CORTMANT
028000          AT END SET FIN-PETICIONES TO TRUE
028100     END-READ
028200     IF NOT FIN-PETICIONES
028300        ADD 1 TO WKS-PETICIONES-LEIDAS
028400        MOVE CORTE-ID IN REG-PETICION-CORTE TO WKS-LLAVE-PETICION
028500     END-IF.
028600 320-APLICA-ALTA-E. EXIT.
028700******************************************************************
028800*        325  -  VALIDACION DEL BARBERO ASIGNADO (0 = NINGUNO)  *
028900******************************************************************
029000 325-VALIDA-BARBERO-DE-LA-PETICION SECTION.
029100     MOVE 1 TO WKS-BARBERO-VALIDO
029200     IF CORTE-BARBERO-ID IN REG-PETICION-CORTE > 0
029300        MOVE 0 TO WKS-BARBERO-VALIDO
029400        SET IDX-TABLA-BARB TO 1
029500        SEARCH ALL WKS-BARBERO
029600             AT END MOVE 0 TO WKS-BARBERO-VALIDO
029700             WHEN WKS-TAB-BARB-ID(IDX-TABLA-BARB)
029800                       = CORTE-BARBERO-ID IN REG-PETICION-CORTE
029900                  MOVE 1 TO WKS-BARBERO-VALIDO
030000        END-SEARCH
030100     END-IF.
030200 325-VALIDA-BARBERO-DE-LA-PETICION-E. EXIT.
030300******************************************************************
030400*        330  -  CAMBIO SOBRE UN TIPO DE CORTE EXISTENTE         *
030500******************************************************************
030600 330-APLICA-CAMBIO SECTION.
030700     PERFORM 325-VALIDA-BARBERO-DE-LA-PETICION
030800          THRU 325-VALIDA-BARBERO-DE-LA-PETICION-E
030900     IF BARBERO-ES-VALIDO
031000        MOVE CORRESPONDING REG-CORTES TO REG-CORTE-NUEVO
031100        MOVE CORTE-NOMBRE IN REG-PETICION-CORTE
031200                       TO CORTE-NOMBRE IN REG-CORTE-NUEVO
031300        MOVE CORTE-MINUTOS IN REG-PETICION-CORTE
031400                       TO CORTE-MINUTOS IN REG-CORTE-NUEVO
031500        MOVE CORTE-PRECIO IN REG-PETICION-CORTE
031600                       TO CORTE-PRECIO IN REG-CORTE-NUEVO
031700        MOVE CORTE-BARBERO-ID IN REG-PETICION-CORTE
031800                       TO CORTE-BARBERO-ID IN REG-CORTE-NUEVO
031900        IF CORTE-ACTIVO IN REG-PETICION-CORTE NOT = SPACE
032000           MOVE CORTE-ACTIVO IN REG-PETICION-CORTE
032100                       TO CORTE-ACTIVO IN REG-CORTE-NUEVO
032200        END-IF
032300        PERFORM 350-ESCRIBE-MAESTRO-NUEVO
032400             THRU 350-ESCRIBE-MAESTRO-NUEVO-E
032500        ADD 1 TO WKS-CAMBIOS-APLICADOS
032600     ELSE
032700        MOVE CORRESPONDING REG-CORTES TO REG-CORTE-NUEVO
032800        PERFORM 350-ESCRIBE-MAESTRO-NUEVO
032900             THRU 350-ESCRIBE-MAESTRO-NUEVO-E
033000        DISPLAY "*** CAMBIO DE CORTE RECHAZADO, BARBERO INEXIST. "
033100                CORTE-ID IN REG-CORTES UPON CONSOLE
033200        ADD 1 TO WKS-PETICIONES-RECHAZADAS
033300     END-IF
033400     READ CUTTYPES
033500          AT END SET FIN-MAESTRO-VIEJO TO TRUE
033600     END-READ
033700     IF NOT FIN-MAESTRO-VIEJO
033800        MOVE CORTE-ID TO WKS-LLAVE-MAESTRO
033900     END-IF
034000     READ CORTMANT
034100          AT END SET FIN-PETICIONES TO TRUE
034200     END-READ
034300     IF NOT FIN-PETICIONES
034400        ADD 1 TO WKS-PETICIONES-LEIDAS
034500        MOVE CORTE-ID IN REG-PETICION-CORTE TO WKS-LLAVE-PETICION
034600     END-IF.
034700 330-APLICA-CAMBIO-E. EXIT.
034800******************************************************************
034900*        350  -  GRABACION DE UN RENGLON DEL MAESTRO NUEVO       *
035000******************************************************************
035100 350-ESCRIBE-MAESTRO-NUEVO SECTION.
035200     WRITE REG-CORTE-NUEVO
035300     IF FS-CORTNEW = 0
035400        ADD 1 TO WKS-REGISTROS-ESCRITOS
035500     ELSE
035600        MOVE 'BRBCORTE' TO PROGRAMA
035700        MOVE 'WRITE'    TO ACCION
035800        MOVE CORTE-ID IN REG-CORTE-NUEVO TO LLAVE
035900        MOVE 'CORTNEW'  TO ARCHIVO
036000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036100                              FS-CORTNEW, FSE-CORTNEW
036200        PERFORM 999-CERRAR-ARCHIVOS
036300        MOVE 91 TO RETURN-CODE
036400        STOP RUN
036500     END-IF.
036600 350-ESCRIBE-MAESTRO-NUEVO-E. EXIT.
036700******************************************************************
036800*        400  -  ESTADISTICAS DE LA CORRIDA                      *
036900******************************************************************
037000 400-ESTADISTICAS SECTION.
037100     DISPLAY " "
037200     DISPLAY "*****************************************************"
037300     DISPLAY "*             ESTADISTICAS BRBCORTE                  *"
037400     DISPLAY "*****************************************************"
037500     DISPLAY "*  PETICIONES LEIDAS      : " WKS-PETICIONES-LEIDAS
037600     DISPLAY "*  ALTAS APLICADAS        : " WKS-ALTAS-APLICADAS
037700     DISPLAY "*  CAMBIOS APLICADOS      : " WKS-CAMBIOS-APLICADOS
037800     DISPLAY "*  RECHAZADAS             : "
037900                                      WKS-PETICIONES-RECHAZADAS
038000     DISPLAY "*  REGISTROS EN EL MAESTRO NUEVO : "
038100                                      WKS-REGISTROS-ESCRITOS
038200     DISPLAY "*****************************************************".
038300 400-ESTADISTICAS-E. EXIT.
038400******************************************************************
038500*        999  -  CIERRE DE ARCHIVOS                              *
038600******************************************************************
038700 999-CERRAR-ARCHIVOS SECTION.
038800     CLOSE BARBERS CUTTYPES CORTMANT CUTTYPES-NEW.
038900 999-CERRAR-ARCHIVOS-E. EXIT.
