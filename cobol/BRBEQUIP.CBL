000100******************************************************************
000200* FECHA       : 07/08/1984                                       *
000300* PROGRAMADOR : D. RAMIREZ                                       *
000400* APLICACION  : BARBERIA                                        *
000500* PROGRAMA    : BRBEQUIP                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE MOBILIARIO Y        *
000800*             : EQUIPO (SILLAS, ESPEJOS, MAQUINAS, ETC). APAREA  *
000900*             : EL MAESTRO VIGENTE (EQUIPMENT) CONTRA LAS        *
001000*             : PETICIONES DE ALTA/MODIFICACION (EQUIPMANT).     *
001100* ARCHIVOS    : EQUIPMENT=C, EQUIPMANT=C, EQUIPMENT-NEW=A        *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001300******************************************************************
001400*               B I T A C O R A   D E   C A M B I O S            *
001500******************************************************************
001600* 07/08/1984 DR  TICKET BRB-0105  PROGRAMA ORIGINAL              *
001700* 28/03/1986 DR  TICKET BRB-0123  SE AGREGA CAMPO DE UBICACION   *
001800*                                 FISICA AL CAMBIO               *
001900* 09/10/1989 MAQ TICKET BRB-0220  SE AGREGA CAMPO DE NUMERO DE   *
002000*                                 SERIE AL MAESTRO               *
002100* 15/06/1994 RTV TICKET BRB-0259  SE AJUSTA EDICION DE VALOR EN  *
002200*                                 EL REPORTE DE ESTADISTICAS     *
002300* 28/07/1999 JC  TICKET BRB-0129  Y2K: FECHAS A 9(08) AAAAMMDD   *
002400* 19/02/2006 SCV TICKET BRB-0331  SE RECOMPILA P/ NUEVA VERSION  *
002500*                                 DEL SISTEMA OPERATIVO          *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.                      BRBEQUIP.
002900 AUTHOR.                          D. RAMIREZ.
003000 INSTALLATION.                    BARBERIA - OFICINA CENTRAL.
003100 DATE-WRITTEN.                    07/08/1984.
003200 DATE-COMPILED.
003300 SECURITY.                        USO INTERNO UNICAMENTE.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT EQUIPMENT     ASSIGN TO EQUIPMENT
004100                          ORGANIZATION IS LINE SEQUENTIAL
004200                          FILE STATUS  IS FS-EQUIPMENT
004300                                          FSE-EQUIPMENT.
004400     SELECT EQUIPMANT     ASSIGN TO EQPOMANT
004500                          ORGANIZATION IS LINE SEQUENTIAL
004600                          FILE STATUS  IS FS-EQUIPMANT
004700                                          FSE-EQUIPMANT.
004800     SELECT EQUIPMENT-NEW ASSIGN TO EQPONEW
004900                          ORGANIZATION IS LINE SEQUENTIAL
005000                          FILE STATUS  IS FS-EQPONEW
005100                                          FSE-EQPONEW.
005200 DATA DIVISION.
005300 FILE SECTION.
005400******************************************************************
005500*              D E F I N I C I O N   D E   A R C H I V O S       *
005600******************************************************************
005700 FD  EQUIPMENT.
005750     COPY EQUIPMT REPLACING LONG-REG-EQUIPO BY LONG-REG-EQUIPO-FD.
005800 FD  EQUIPMANT.
005850     COPY EQUIPMT REPLACING REG-EQUIPO BY REG-PETICION-EQPO
005870                         LONG-REG-EQUIPO BY LONG-PETICION-EQPO.
005900 FD  EQUIPMENT-NEW.
005950     COPY EQUIPMT REPLACING REG-EQUIPO BY REG-EQUIPO-NUEVO
005970                         LONG-REG-EQUIPO BY LONG-EQUIPO-NUEVO.
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*        VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO             *
006600******************************************************************
006700 01  FS-EQUIPMENT                 PIC 9(02) VALUE ZEROS.
006800 01  FS-EQUIPMANT                 PIC 9(02) VALUE ZEROS.
006900 01  FS-EQPONEW                   PIC 9(02) VALUE ZEROS.
007000 01  FSE-EQUIPMENT.
007100     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
007200     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
007300     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
007400 01  FSE-EQUIPMANT.
007500     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
007600     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
007700     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
007800 01  FSE-EQPONEW.
007900     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
008000     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
008100     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
008200 77  PROGRAMA                     PIC X(08) VALUE SPACES.
008300 77  ARCHIVO                      PIC X(08) VALUE SPACES.
008400 01  ACCION                       PIC X(10) VALUE SPACES.
008500 01  LLAVE                        PIC X(32) VALUE SPACES.
008600******************************************************************
008700*        INDICADORES DE FIN DE ARCHIVO Y CONTADORES              *
008800******************************************************************
008900 01  WKS-INDICADORES.
009000     02  WKS-FIN-MAESTRO          PIC 9(01) VALUE ZEROS.
009100         88  FIN-MAESTRO-VIEJO            VALUE 1.
009200     02  WKS-FIN-PETICIONES       PIC 9(01) VALUE ZEROS.
009300         88  FIN-PETICIONES               VALUE 1.
009400 01  WKS-LLAVE-MAESTRO            PIC 9(06) VALUE ZEROS.
009500 01  WKS-LLAVE-PETICION           PIC 9(06) VALUE ZEROS.
009600 01  WKS-CONTADORES.
009700     02  WKS-PETICIONES-LEIDAS    PIC 9(05) COMP VALUE ZEROS.
009800     02  WKS-ALTAS-APLICADAS      PIC 9(05) COMP VALUE ZEROS.
009900     02  WKS-CAMBIOS-APLICADOS    PIC 9(05) COMP VALUE ZEROS.
010000     02  WKS-REGISTROS-ESCRITOS   PIC 9(05) COMP VALUE ZEROS.
010100******************************************************************
010200*        AREA DE FECHA DE PROCESO Y VALOR (REDEFINES)            *
010300******************************************************************
010400 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROS.
010500 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
010600     02  WKS-ANIO-PROC            PIC 9(04).
010700     02  WKS-MES-PROC             PIC 9(02).
010800     02  WKS-DIA-PROC             PIC 9(02).
010900 01  WKS-VALOR-EQUIPO             PIC S9(08)V99 VALUE ZEROS.
011000 01  WKS-VALOR-EQUIPO-R REDEFINES WKS-VALOR-EQUIPO.
011100     02  WKS-VALOR-ENTERO         PIC S9(08).
011200     02  WKS-VALOR-DECIMAL        PIC 99.
011300 PROCEDURE DIVISION.
011400******************************************************************
011500*               S E C C I O N   P R I N C I P A L               *
011600******************************************************************
011700 000-MAIN SECTION.
011800     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
011900     PERFORM 100-ABRIR-ARCHIVOS
012000     PERFORM 200-LEER-PRIMEROS-REGISTROS
012100     PERFORM 300-APAREA-MAESTRO-Y-PETICIONES THRU
012200             300-APAREA-MAESTRO-Y-PETICIONES-E
012300          UNTIL FIN-MAESTRO-VIEJO AND FIN-PETICIONES
012400     PERFORM 400-ESTADISTICAS
012500     PERFORM 999-CERRAR-ARCHIVOS
012600     STOP RUN.
012700 000-MAIN-E. EXIT.
012800******************************************************************
012900*        100  -  APERTURA DE ARCHIVOS                           *
013000******************************************************************
013100 100-ABRIR-ARCHIVOS SECTION.
013200     OPEN INPUT  EQUIPMENT EQUIPMANT
013300          OUTPUT EQUIPMENT-NEW
013400     IF FS-EQUIPMENT = 97 MOVE ZEROS TO FS-EQUIPMENT END-IF
013500     IF FS-EQUIPMANT = 97 MOVE ZEROS TO FS-EQUIPMANT END-IF
013600     IF FS-EQUIPMENT NOT EQUAL 0 OR FS-EQUIPMANT NOT EQUAL 0
013700        OR FS-EQPONEW NOT EQUAL 0
013800        MOVE 'BRBEQUIP' TO PROGRAMA
013900        MOVE 'OPEN'     TO ACCION
014000        MOVE SPACES     TO LLAVE
014100        MOVE 'EQUIPMNT' TO ARCHIVO
014200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
014300                              FS-EQUIPMENT, FSE-EQUIPMENT
014400        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE BRBEQUIP <<<"
014500                UPON CONSOLE
014600        MOVE 91 TO RETURN-CODE
014700        STOP RUN
014800     ELSE
014900        DISPLAY ">>>>>>> APERTURA DE ARCHIVOS EXITOSA <<<<<<<<<"
015000                UPON CONSOLE
015100     END-IF.
015200 100-ABRIR-ARCHIVOS-E. EXIT.
015300******************************************************************
015400*        200  -  PRIMERA LECTURA DE MAESTRO Y PETICIONES         *
015500******************************************************************
015600 200-LEER-PRIMEROS-REGISTROS SECTION.
015700     READ EQUIPMENT
015800          AT END SET FIN-MAESTRO-VIEJO TO TRUE
015900     END-READ
016000     IF NOT FIN-MAESTRO-VIEJO
016100        MOVE EQPO-ID TO WKS-LLAVE-MAESTRO
016200     END-IF
016300     READ EQUIPMANT
016400          AT END SET FIN-PETICIONES TO TRUE
016500     END-READ
016600     IF NOT FIN-PETICIONES
016700        ADD 1 TO WKS-PETICIONES-LEIDAS
016800        MOVE EQPO-ID IN REG-PETICION-EQPO TO WKS-LLAVE-PETICION
016900     END-IF.
017000 200-LEER-PRIMEROS-REGISTROS-E. EXIT.
017100******************************************************************
017200*        300  -  APAREO SECUENCIAL MAESTRO / PETICIONES          *
017300******************************************************************
017400 300-APAREA-MAESTRO-Y-PETICIONES SECTION.
017500     IF FIN-PETICIONES
017600        PERFORM 310-COPIA-MAESTRO-SIN-CAMBIO
017700             THRU 310-COPIA-MAESTRO-SIN-CAMBIO-E
017800     ELSE
017900        IF FIN-MAESTRO-VIEJO
018000           PERFORM 320-APLICA-ALTA THRU 320-APLICA-ALTA-E
018100        ELSE
018200           IF WKS-LLAVE-MAESTRO < WKS-LLAVE-PETICION
018300              PERFORM 310-COPIA-MAESTRO-SIN-CAMBIO
018400                   THRU 310-COPIA-MAESTRO-SIN-CAMBIO-E
018500           ELSE
018600              IF WKS-LLAVE-PETICION < WKS-LLAVE-MAESTRO
018700                 PERFORM 320-APLICA-ALTA THRU 320-APLICA-ALTA-E
018800              ELSE
018900                 PERFORM 330-APLICA-CAMBIO
019000                      THRU 330-APLICA-CAMBIO-E
019100              END-IF
019200           END-IF
019300        END-IF
019400     END-IF.
019500 300-APAREA-MAESTRO-Y-PETICIONES-E. EXIT.
019600******************************************************************
019700*        310  -  EL EQUIPO DEL MAESTRO VIEJO NO CAMBIA           *
019800******************************************************************
019900 310-COPIA-MAESTRO-SIN-CAMBIO SECTION.
020000     MOVE CORRESPONDING REG-EQUIPO TO REG-EQUIPO-NUEVO
020100     PERFORM 350-ESCRIBE-MAESTRO-NUEVO
020200          THRU 350-ESCRIBE-MAESTRO-NUEVO-E
020300     READ EQUIPMENT
020400          AT END SET FIN-MAESTRO-VIEJO TO TRUE
020500     END-READ
020600     IF NOT FIN-MAESTRO-VIEJO
020700        MOVE EQPO-ID TO WKS-LLAVE-MAESTRO
020800     END-IF.
020900 310-COPIA-MAESTRO-SIN-CAMBIO-E. EXIT.
021000******************************************************************
021100*        320  -  ALTA DE UN EQUIPO NUEVO                        *
021200******************************************************************
021300 320-APLICA-ALTA SECTION.
021400     MOVE CORRESPONDING REG-PETICION-EQPO TO REG-EQUIPO-NUEVO
021500     PERFORM 350-ESCRIBE-MAESTRO-NUEVO
021600          THRU 350-ESCRIBE-MAESTRO-NUEVO-E
021700     ADD 1 TO WKS-ALTAS-APLICADAS
021800     READ EQUIPMANT
021900          AT END SET FIN-PETICIONES TO TRUE
022000     END-READ
022100     IF NOT FIN-PETICIONES
022200        ADD 1 TO WKS-PETICIONES-LEIDAS
022300        MOVE EQPO-ID IN REG-PETICION-EQPO TO WKS-LLAVE-PETICION
022400     END-IF.
022500 320-APLICA-ALTA-E. EXIT.
022600******************************************************************
022700*        330  -  CAMBIO SOBRE UN EQUIPO EXISTENTE                *
022800******************************************************************
022900 330-APLICA-CAMBIO SECTION.
023000     MOVE CORRESPONDING REG-EQUIPO TO REG-EQUIPO-NUEVO
023100     MOVE EQPO-NOMBRE IN REG-PETICION-EQPO
023200                        TO EQPO-NOMBRE IN REG-EQUIPO-NUEVO
023300     MOVE EQPO-CONDICION IN REG-PETICION-EQPO
023400                        TO EQPO-CONDICION IN REG-EQUIPO-NUEVO
023500     MOVE EQPO-UBICACION IN REG-PETICION-EQPO
023600                        TO EQPO-UBICACION IN REG-EQUIPO-NUEVO
023700     IF EQPO-CANTIDAD IN REG-PETICION-EQPO NOT = ZEROS
023800        MOVE EQPO-CANTIDAD IN REG-PETICION-EQPO
023900                        TO EQPO-CANTIDAD IN REG-EQUIPO-NUEVO
024000     END-IF
024100     PERFORM 350-ESCRIBE-MAESTRO-NUEVO
024200          THRU 350-ESCRIBE-MAESTRO-NUEVO-E
024300     ADD 1 TO WKS-CAMBIOS-APLICADOS
024400     READ EQUIPMENT
024500          AT END SET FIN-MAESTRO-VIEJO TO TRUE
024600     END-READ
024700     IF NOT FIN-MAESTRO-VIEJO
024800        MOVE EQPO-ID TO WKS-LLAVE-MAESTRO
024900     END-IF
025000     READ EQUIPMANT
025100          AT END SET FIN-PETICIONES TO TRUE
025200     END-READ
025300     IF NOT FIN-PETICIONES
025400        ADD 1 TO WKS-PETICIONES-LEIDAS
025500        MOVE EQPO-ID IN REG-PETICION-EQPO TO WKS-LLAVE-PETICION
025600     END-IF.
025700 330-APLICA-CAMBIO-E. EXIT.
025800******************************************************************
025900*        350  -  GRABACION DE UN RENGLON DEL MAESTRO NUEVO       *
026000******************************************************************
026100 350-ESCRIBE-MAESTRO-NUEVO SECTION.
026200     WRITE REG-EQUIPO-NUEVO
026300     IF FS-EQPONEW = 0
026400        ADD 1 TO WKS-REGISTROS-ESCRITOS
026500     ELSE
026600        MOVE 'BRBEQUIP' TO PROGRAMA
026700        MOVE 'WRITE'    TO ACCION
026800        MOVE EQPO-ID IN REG-EQUIPO-NUEVO TO LLAVE
026900        MOVE 'EQPONEW'  TO ARCHIVO
027000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027100                              FS-EQPONEW, FSE-EQPONEW
027200        PERFORM 999-CERRAR-ARCHIVOS
027300        MOVE 91 TO RETURN-CODE
027400        STOP RUN
027500     END-IF.
027600 350-ESCRIBE-MAESTRO-NUEVO-E. EXIT.
027700******************************************************************
027800*        400  -  ESTADISTICAS DE LA CORRIDA                      *
027900******************************************************************
028000 400-ESTADISTICAS SECTION.
028100     DISPLAY " "
028200     DISPLAY "*****************************************************"
028300     DISPLAY "*             ESTADISTICAS BRBEQUIP                  *"
028400     DISPLAY "*****************************************************"
028500     DISPLAY "*  PETICIONES LEIDAS      : " WKS-PETICIONES-LEIDAS
028600     DISPLAY "*  ALTAS APLICADAS        : " WKS-ALTAS-APLICADAS
028700     DISPLAY "*  CAMBIOS APLICADOS      : " WKS-CAMBIOS-APLICADOS
028800     DISPLAY "*  REGISTROS EN EL MAESTRO NUEVO : "
028900                                      WKS-REGISTROS-ESCRITOS
029000     DISPLAY "*****************************************************".
029100 400-ESTADISTICAS-E. EXIT.
029200******************************************************************
029300*        999  -  CIERRE DE ARCHIVOS                              *
029400******************************************************************
029500 999-CERRAR-ARCHIVOS SECTION.
029600     CLOSE EQUIPMENT EQUIPMANT EQUIPMENT-NEW.
029700 999-CERRAR-ARCHIVOS-E. EXIT.
