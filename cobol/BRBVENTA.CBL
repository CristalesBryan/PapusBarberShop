000100******************************************************************
000200* FECHA       : 08/08/1984                                       *
000300* PROGRAMADOR : D. RAMIREZ                                       *
000400* APLICACION  : BARBERIA                                        *
000500* PROGRAMA    : BRBVENTA                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : POSTEO DE VENTAS DE PRODUCTO DE MOSTRADOR.       *
000800*             : CADA PETICION DE VENTMANT TRAE UN VTA-ID; SI     *
000900*             : VIENE EN CERO ES UNA ALTA (VENTA NUEVA); SI VIENE*
001000*             : CON UN VTA-ID YA EXISTENTE Y LA CANTIDAD NUEVA   *
001100*             : ES CERO, ES UN REVERSO (DEVOLUCION); SI TRAE     *
001200*             : CANTIDAD DISTINTA DE CERO, ES UNA ENMIENDA. EN   *
001300*             : AMBOS CASOS SE RESTAURA PRIMERO LA EXISTENCIA DE *
001400*             : LA VENTA VIEJA ANTES DE VALIDAR LA NUEVA.        *
001500*             : COMO SALES NO ES UN ARCHIVO DE ACCESO DIRECTO, SE*
001600*             : RECONSTRUYE COMPLETO EN SALES-NEW, QUE EL JCL    *
001700*             : RENOMBRA A SALES AL TERMINAR LA CORRIDA.         *
001800* ARCHIVOS    : BARBERS=C, PRODUCTS=C, PRODUCTS-NEW=A, SALES=C,  *
001900*             : VENTMANT=C, SALES-NEW=A                         *
002000* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
002100******************************************************************
002200*               B I T A C O R A   D E   C A M B I O S            *
002300******************************************************************
002400* 08/08/1984 DR  TICKET BRB-0106  PROGRAMA ORIGINAL (SOLO ALTA)  *
002500* 02/04/1986 DR  TICKET BRB-0124  SE AGREGA REVERSO (DEVOLUCION) *
002600*                                 Y ENMIENDA DE CANTIDAD, CON    *
002700*                                 RECONSTRUCCION TOTAL DE SALES  *
002800* 23/11/1989 MAQ TICKET BRB-0222  SE AGREGA VALIDACION DE        *
002900*                                 EXISTENCIA CORTA AL VENDER     *
003000* 08/07/1993 RTV TICKET BRB-0256  SE AJUSTA EDICION DE MONTO EN  *
003100*                                 LAS ESTADISTICAS DE CIERRE     *
003200* 24/08/1999 JC  TICKET BRB-0129  Y2K: FECHAS A 9(08) AAAAMMDD   *
003300* 16/03/2005 SCV TICKET BRB-0325  SE RECOMPILA P/ NUEVA VERSION  *
003400*                                 DEL SISTEMA OPERATIVO          *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.                      BRBVENTA.
003800 AUTHOR.                          D. RAMIREZ.
003900 INSTALLATION.                    BARBERIA - OFICINA CENTRAL.
004000 DATE-WRITTEN.                    08/08/1984.
004100 DATE-COMPILED.
004200 SECURITY.                        USO INTERNO UNICAMENTE.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT BARBERS      ASSIGN TO BARBERS
005000                         ORGANIZATION IS LINE SEQUENTIAL
005100                         FILE STATUS  IS FS-BARBERS
005200                                         FSE-BARBERS.
005300     SELECT PRODUCTS     ASSIGN TO PRODUCTS
005400                         ORGANIZATION IS LINE SEQUENTIAL
005500                         FILE STATUS  IS FS-PRODUCTS
005600                                         FSE-PRODUCTS.
005700     SELECT PRODUCTS-NEW ASSIGN TO PRODNEW
005800                         ORGANIZATION IS LINE SEQUENTIAL
005900                         FILE STATUS  IS FS-PRODNEW
006000                                         FSE-PRODNEW.
006100     SELECT VENTMANT     ASSIGN TO VENTMANT
006200                         ORGANIZATION IS LINE SEQUENTIAL
006300                         FILE STATUS  IS FS-VENTMANT
006400                                         FSE-VENTMANT.
006500     SELECT SALES        ASSIGN TO SALES
006600                         ORGANIZATION IS LINE SEQUENTIAL
006700                         FILE STATUS  IS FS-SALES
006800                                         FSE-SALES.
006900     SELECT SALES-NEW    ASSIGN TO SALESNEW
007000                         ORGANIZATION IS LINE SEQUENTIAL
007100                         FILE STATUS  IS FS-SALESNEW
007200                                         FSE-SALESNEW.
007300 DATA DIVISION.
007400 FILE SECTION.
007500******************************************************************
007600*              D E F I N I C I O N   D E   A R C H I V O S       *
007700******************************************************************
007800 FD  BARBERS.
007900     COPY BARBERS.
008000 FD  PRODUCTS.
008050     COPY PRODUCTS REPLACING LONG-REG-PRODUCTOS BY LONG-REG-PROD-FD.
008100 FD  PRODUCTS-NEW.
008150     COPY PRODUCTS REPLACING REG-PRODUCTOS BY REG-PRODUCTO-NUEVO
008170                          LONG-REG-PRODUCTOS BY LONG-PRODUCTO-NUEVO.
008200 FD  VENTMANT.
008250     COPY SALES REPLACING REG-VENTAS BY REG-PETICION-VENTA
008270                       LONG-REG-VENTAS BY LONG-PETICION-VENTA.
008300 FD  SALES.
008350     COPY SALES REPLACING LONG-REG-VENTAS BY LONG-REG-VENTAS-FD.
008400 FD  SALES-NEW.
008450     COPY SALES REPLACING REG-VENTAS BY REG-VENTA-NUEVA
008470                       LONG-REG-VENTAS BY LONG-VENTA-NUEVA.
009000 WORKING-STORAGE SECTION.
009100******************************************************************
009200*        VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO             *
009300******************************************************************
009400 01  FS-BARBERS                   PIC 9(02) VALUE ZEROS.
009500 01  FS-PRODUCTS                  PIC 9(02) VALUE ZEROS.
009600 01  FS-PRODNEW                   PIC 9(02) VALUE ZEROS.
009700 01  FS-VENTMANT                  PIC 9(02) VALUE ZEROS.
009800 01  FS-SALES                     PIC 9(02) VALUE ZEROS.
009900 01  FS-SALESNEW                  PIC 9(02) VALUE ZEROS.
010000 01  FSE-BARBERS.
010100     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
010200     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
010300     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
010400 01  FSE-PRODUCTS.
010500     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
010600     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
010700     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
010800 01  FSE-PRODNEW.
010900     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
011000     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
011100     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
011200 01  FSE-VENTMANT.
011300     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
011400     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
011500     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
011600 01  FSE-SALES.
011700     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
011800     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
011900     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
012000 01  FSE-SALESNEW.
012100     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
012200     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
012300     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
012400 77  PROGRAMA                     PIC X(08) VALUE SPACES.
012500 77  ARCHIVO                      PIC X(08) VALUE SPACES.
012600 01  ACCION                       PIC X(10) VALUE SPACES.
012700 01  LLAVE                        PIC X(32) VALUE SPACES.
012800******************************************************************
012900*        TABLA DE BARBEROS EN MEMORIA                            *
013000******************************************************************
013100 01  WKS-BARBEROS-TOTAL           PIC 9(05) COMP VALUE ZEROS.
013200 01  WKS-TABLA-BARBEROS.
013300     02  WKS-BARBERO OCCURS 1 TO 9999 TIMES
013400                     DEPENDING ON WKS-BARBEROS-TOTAL
013500                     ASCENDING KEY WKS-TAB-BARB-ID
013600                     INDEXED BY IDX-TABLA-BARB.
013700         03  WKS-TAB-BARB-ID      PIC 9(06).
013800******************************************************************
013900*        TABLA DE PRODUCTOS EN MEMORIA (EXISTENCIA VIVA)         *
014000******************************************************************
014100 01  WKS-PRODUCTOS-TOTAL          PIC 9(05) COMP VALUE ZEROS.
014200 01  WKS-TABLA-PRODUCTOS.
014300     02  WKS-PRODUCTO OCCURS 1 TO 9999 TIMES
014400                     DEPENDING ON WKS-PRODUCTOS-TOTAL
014500                     ASCENDING KEY WKS-TAB-PROD-ID
014600                     INDEXED BY IDX-TABLA-PROD.
014700         03  WKS-TAB-PROD-ID      PIC 9(06).
014800         03  WKS-TAB-PROD-EXIST   PIC S9(05).
014900         03  WKS-TAB-PROD-PRECIO  PIC S9(08)V99.
015000         03  WKS-TAB-PROD-COMISION PIC 9(03).
015100******************************************************************
015200*        TABLA DE VENTAS EN MEMORIA (PARA REVERSO/ENMIENDA)      *
015300******************************************************************
015400 01  WKS-VENTAS-TOTAL             PIC 9(05) COMP VALUE ZEROS.
015500 01  WKS-SIGUIENTE-VENTA-ID       PIC 9(06) VALUE ZEROS.
015600 01  WKS-TABLA-VENTAS.
015700     02  WKS-VENTA OCCURS 1 TO 9999 TIMES
015800                   DEPENDING ON WKS-VENTAS-TOTAL
015900                   INDEXED BY IDX-TABLA-VTA.
016000         03  WKS-VTA-ID           PIC 9(06).
016100         03  WKS-VTA-FECHA        PIC 9(08).
016200         03  WKS-VTA-HORA         PIC 9(04).
016300         03  WKS-VTA-BARBERO-ID   PIC 9(06).
016400         03  WKS-VTA-PRODUCTO-ID  PIC 9(06).
016500         03  WKS-VTA-CANTIDAD     PIC 9(03).
016600         03  WKS-VTA-PRECIO-UNIT  PIC S9(08)V99.
016700         03  WKS-VTA-MONTO        PIC S9(08)V99.
016800         03  WKS-VTA-EXIST-ANTES  PIC S9(05).
016900         03  WKS-VTA-EXIST-DESP   PIC S9(05).
017000         03  WKS-VTA-FORMA-PAGO   PIC X(10).
017100         03  WKS-VTA-ACTIVA       PIC 9(01).
017200             88  VTA-TABLA-ACTIVA        VALUE 1.
017300******************************************************************
017400*        INDICADORES, LLAVES DE TRABAJO Y CONTADORES             *
017500******************************************************************
017600 01  WKS-INDICADORES.
017700     02  WKS-FIN-PETICIONES       PIC 9(01) VALUE ZEROS.
017800         88  FIN-PETICIONES               VALUE 1.
017900     02  WKS-BARBERO-VALIDO       PIC 9(01) VALUE ZEROS.
018000         88  BARBERO-ES-VALIDO            VALUE 1.
018100     02  WKS-PRODUCTO-VALIDO      PIC 9(01) VALUE ZEROS.
018200         88  PRODUCTO-ES-VALIDO           VALUE 1.
018300     02  WKS-VENTA-VIEJA-HALLADA  PIC 9(01) VALUE ZEROS.
018400         88  VENTA-VIEJA-SI-HALLADA       VALUE 1.
018500 01  WKS-INDICE-VENTA-VIEJA       PIC 9(05) COMP VALUE ZEROS.
018600 01  WKS-CONTADORES.
018700     02  WKS-PETICIONES-LEIDAS    PIC 9(05) COMP VALUE ZEROS.
018800     02  WKS-ALTAS-POSTEADAS      PIC 9(05) COMP VALUE ZEROS.
018900     02  WKS-REVERSOS-APLICADOS   PIC 9(05) COMP VALUE ZEROS.
019000     02  WKS-ENMIENDAS-APLICADAS  PIC 9(05) COMP VALUE ZEROS.
019100     02  WKS-VENTAS-RECHAZADAS    PIC 9(05) COMP VALUE ZEROS.
019200******************************************************************
019300*        AREA DE FECHA DE PROCESO Y MONTO (REDEFINES)            *
019400******************************************************************
019500 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROS.
019600 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
019700     02  WKS-ANIO-PROC            PIC 9(04).
019800     02  WKS-MES-PROC             PIC 9(02).
019900     02  WKS-DIA-PROC             PIC 9(02).
020000 01  WKS-MONTO-VENTA              PIC S9(08)V99 VALUE ZEROS.
020100 01  WKS-MONTO-VENTA-R REDEFINES WKS-MONTO-VENTA.
020200     02  WKS-MONTO-ENTERO         PIC S9(08).
020300     02  WKS-MONTO-DECIMAL        PIC 99.
020400 PROCEDURE DIVISION.
020500******************************************************************
020600*               S E C C I O N   P R I N C I P A L               *
020700******************************************************************
020800 000-MAIN SECTION.
020900     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
021000     PERFORM 100-ABRIR-ARCHIVOS
021100     PERFORM 150-CARGAR-BARBEROS-TABLA
021200     PERFORM 160-CARGAR-PRODUCTOS-TABLA
021300     PERFORM 170-CARGAR-VENTAS-TABLA
021400     PERFORM 200-PROCESAR-PETICIONES
021500     PERFORM 500-REESCRIBIR-MAESTRO-PRODUCTOS
021600     PERFORM 550-REESCRIBIR-ARCHIVO-VENTAS
021700     PERFORM 600-ESTADISTICAS
021800     PERFORM 999-CERRAR-ARCHIVOS
021900     STOP RUN.
022000 000-MAIN-E. EXIT.
022100******************************************************************
022200*        100  -  APERTURA DE ARCHIVOS                           *
022300******************************************************************
022400 100-ABRIR-ARCHIVOS SECTION.
022500     OPEN INPUT  BARBERS PRODUCTS VENTMANT SALES
022600          OUTPUT PRODUCTS-NEW SALES-NEW
022700     IF FS-BARBERS  = 97 MOVE ZEROS TO FS-BARBERS  END-IF
022800     IF FS-PRODUCTS = 97 MOVE ZEROS TO FS-PRODUCTS END-IF
022900     IF FS-VENTMANT = 97 MOVE ZEROS TO FS-VENTMANT END-IF
023000     IF FS-SALES    = 97 MOVE ZEROS TO FS-SALES    END-IF
023100     IF FS-BARBERS NOT EQUAL 0 OR FS-PRODUCTS NOT EQUAL 0
023200        OR FS-VENTMANT NOT EQUAL 0 OR FS-SALES NOT EQUAL 0
023300        OR FS-PRODNEW NOT EQUAL 0 OR FS-SALESNEW NOT EQUAL 0
023400        MOVE 'BRBVENTA' TO PROGRAMA
023500        MOVE 'OPEN'     TO ACCION
023600        MOVE SPACES     TO LLAVE
023700        MOVE 'PRODUCTS' TO ARCHIVO
023800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023900                              FS-PRODUCTS, FSE-PRODUCTS
024000        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE BRBVENTA <<<"
024100                UPON CONSOLE
024200        MOVE 91 TO RETURN-CODE
024300        STOP RUN
024400     ELSE
024500        DISPLAY ">>>>>>> APERTURA DE ARCHIVOS EXITOSA <<<<<<<<<"
024600                UPON CONSOLE
024700     END-IF.
024800 100-ABRIR-ARCHIVOS-E. EXIT.
024900******************************************************************
025000*        150  -  CARGA DEL MAESTRO BARBERS EN MEMORIA            *
025100******************************************************************
025200 150-CARGAR-BARBEROS-TABLA SECTION.
025300     READ BARBERS
025400          AT END MOVE 1 TO WKS-BARBEROS-TOTAL
025500     END-READ
025600     PERFORM 155-CARGA-UN-BARBERO THRU 155-CARGA-UN-BARBERO-E
025700          UNTIL FS-BARBERS = '10'
025800     IF WKS-BARBEROS-TOTAL NOT = 0
025900        SUBTRACT 1 FROM WKS-BARBEROS-TOTAL
026000     END-IF.
026100 150-CARGAR-BARBEROS-TABLA-E. EXIT.
026200 155-CARGA-UN-BARBERO SECTION.
026300     ADD 1 TO WKS-BARBEROS-TOTAL
026400     SET IDX-TABLA-BARB TO WKS-BARBEROS-TOTAL
026500     MOVE BARB-ID TO WKS-TAB-BARB-ID(IDX-TABLA-BARB)
026600     READ BARBERS
026700          AT END MOVE '10' TO FS-BARBERS
026800     END-READ.
026900 155-CARGA-UN-BARBERO-E. EXIT.
027000******************************************************************
027100*        160  -  CARGA DEL MAESTRO PRODUCTS EN MEMORIA           *
027200******************************************************************
027300 160-CARGAR-PRODUCTOS-TABLA SECTION.
027400     READ PRODUCTS
027500          AT END MOVE 1 TO WKS-PRODUCTOS-TOTAL
027600     END-READ
027700     PERFORM 165-CARGA-UN-PRODUCTO THRU 165-CARGA-UN-PRODUCTO-E
027800          UNTIL FS-PRODUCTS = '10'
027900     IF WKS-PRODUCTOS-TOTAL NOT = 0
028000        SUBTRACT 1 FROM WKS-PRODUCTOS-TOTAL
028100     END-IF.
028200 160-CARGAR-PRODUCTOS-TABLA-E. EXIT.
028300 165-CARGA-UN-PRODUCTO SECTION.
028400     ADD 1 TO WKS-PRODUCTOS-TOTAL
028500     SET IDX-TABLA-PROD TO WKS-PRODUCTOS-TOTAL
028600     MOVE PROD-ID         TO WKS-TAB-PROD-ID(IDX-TABLA-PROD)
028700     MOVE PROD-EXISTENCIA TO WKS-TAB-PROD-EXIST(IDX-TABLA-PROD)
028800     MOVE PROD-PRECIO     TO WKS-TAB-PROD-PRECIO(IDX-TABLA-PROD)
028900     MOVE PROD-COMISION   TO WKS-TAB-PROD-COMISION(IDX-TABLA-PROD)
029000     READ PRODUCTS
029100          AT END MOVE '10' TO FS-PRODUCTS
029200     END-READ.
029300 165-CARGA-UN-PRODUCTO-E. EXIT.
029400******************************************************************
029500*        170  -  CARGA DEL ARCHIVO SALES VIGENTE EN MEMORIA      *
029600******************************************************************
029700 170-CARGAR-VENTAS-TABLA SECTION.
029800     MOVE 1 TO WKS-SIGUIENTE-VENTA-ID
029900     READ SALES
030000          AT END MOVE 1 TO WKS-VENTAS-TOTAL
030100     END-READ
030200     PERFORM 175-CARGA-UNA-VENTA THRU 175-CARGA-UNA-VENTA-E
030300          UNTIL FS-SALES = '10'
030400     IF WKS-VENTAS-TOTAL NOT = 0
030500        SUBTRACT 1 FROM WKS-VENTAS-TOTAL
030600     END-IF.
030700 170-CARGAR-VENTAS-TABLA-E. EXIT.
030800 175-CARGA-UNA-VENTA SECTION.
030900     ADD 1 TO WKS-VENTAS-TOTAL
031000     SET IDX-TABLA-VTA TO WKS-VENTAS-TOTAL
031100     MOVE VTA-ID          TO WKS-VTA-ID(IDX-TABLA-VTA)
031200     MOVE VTA-FECHA       TO WKS-VTA-FECHA(IDX-TABLA-VTA)
031300     MOVE VTA-HORA        TO WKS-VTA-HORA(IDX-TABLA-VTA)
031400     MOVE VTA-BARBERO-ID  TO WKS-VTA-BARBERO-ID(IDX-TABLA-VTA)
031500     MOVE VTA-PRODUCTO-ID TO WKS-VTA-PRODUCTO-ID(IDX-TABLA-VTA)
031600     MOVE VTA-CANTIDAD    TO WKS-VTA-CANTIDAD(IDX-TABLA-VTA)
031700     MOVE VTA-PRECIO-UNIT TO WKS-VTA-PRECIO-UNIT(IDX-TABLA-VTA)
031800     MOVE VTA-MONTO       TO WKS-VTA-MONTO(IDX-TABLA-VTA)
031900     MOVE VTA-EXIST-ANTES TO WKS-VTA-EXIST-ANTES(IDX-TABLA-VTA)
032000     MOVE VTA-EXIST-DESPUES TO WKS-VTA-EXIST-DESP(IDX-TABLA-VTA)
032100     MOVE VTA-FORMA-PAGO  TO WKS-VTA-FORMA-PAGO(IDX-TABLA-VTA)
032200     MOVE 1               TO WKS-VTA-ACTIVA(IDX-TABLA-VTA)
032300     IF VTA-ID >= WKS-SIGUIENTE-VENTA-ID
032400        COMPUTE WKS-SIGUIENTE-VENTA-ID = VTA-ID + 1
032500     END-IF
032600     READ SALES
032700          AT END MOVE '10' TO FS-SALES
032800     END-READ.
032900 175-CARGA-UNA-VENTA-E. EXIT.
033000******************************************************************
033100*        200  -  LECTURA Y PROCESO DE LAS PETICIONES DE VENTA    *
033200******************************************************************
033300 200-PROCESAR-PETICIONES SECTION.
033400     READ VENTMANT
033500          AT END SET FIN-PETICIONES TO TRUE
033600     END-READ
033700     PERFORM 210-PROCESA-UNA-PETICION THRU 210-PROCESA-UNA-PETICION-E
033800          UNTIL FIN-PETICIONES.
033900 200-PROCESAR-PETICIONES-E. EXIT.
034000******************************************************************
034100*        210  -  PROCESO DE UNA SOLA PETICION DE VENTA           *
034200******************************************************************
034300 210-PROCESA-UNA-PETICION SECTION.
034400     ADD 1 TO WKS-PETICIONES-LEIDAS
034500     PERFORM 220-VALIDAR-BARBERO THRU 220-VALIDAR-BARBERO-E
034600     IF NOT BARBERO-ES-VALIDO
034700        ADD 1 TO WKS-VENTAS-RECHAZADAS
034800        DISPLAY "*** VENTA RECHAZADA, BARBERO INEXISTENTE "
034900                VTA-BARBERO-ID IN REG-PETICION-VENTA UPON CONSOLE
035000     ELSE
035100        IF VTA-ID IN REG-PETICION-VENTA = ZEROS
035200           PERFORM 230-APLICAR-ALTA THRU 230-APLICAR-ALTA-E
035300        ELSE
035400           PERFORM 260-RESTAURAR-VENTA-VIEJA
035500                THRU 260-RESTAURAR-VENTA-VIEJA-E
035600           IF NOT VENTA-VIEJA-SI-HALLADA
035700              ADD 1 TO WKS-VENTAS-RECHAZADAS
035800              DISPLAY "*** VENTA A REVERSAR/ENMENDAR NO EXISTE "
035900                      VTA-ID IN REG-PETICION-VENTA UPON CONSOLE
036000           ELSE
036100              IF VTA-CANTIDAD IN REG-PETICION-VENTA = ZEROS
036200                 PERFORM 270-APLICAR-REVERSO
036300                      THRU 270-APLICAR-REVERSO-E
036400              ELSE
036500                 PERFORM 280-APLICAR-ENMIENDA
036600                      THRU 280-APLICAR-ENMIENDA-E
036700              END-IF
036800           END-IF
036900        END-IF
037000     END-IF
037100     READ VENTMANT
037200          AT END SET FIN-PETICIONES TO TRUE
037300     END-READ.
037400 210-PROCESA-UNA-PETICION-E. EXIT.
037500******************************************************************
037600*        220  -  VALIDACION DEL BARBERO DE LA PETICION           *
037700******************************************************************
037800 220-VALIDAR-BARBERO SECTION.
037900     MOVE 0 TO WKS-BARBERO-VALIDO
038000     SET IDX-TABLA-BARB TO 1
038100     SEARCH ALL WKS-BARBERO
038200          AT END MOVE 0 TO WKS-BARBERO-VALIDO
038300          WHEN WKS-TAB-BARB-ID(IDX-TABLA-BARB)
038400                   = VTA-BARBERO-ID IN REG-PETICION-VENTA
038500               MOVE 1 TO WKS-BARBERO-VALIDO
038600     END-SEARCH.
038700 220-VALIDAR-BARBERO-E. EXIT.
038800******************************************************************
038900*        225  -  VALIDACION DEL PRODUCTO DE LA PETICION          *
039000******************************************************************
039100 225-VALIDAR-PRODUCTO SECTION.
039200     MOVE 0 TO WKS-PRODUCTO-VALIDO
039300     SET IDX-TABLA-PROD TO 1
039400     SEARCH ALL WKS-PRODUCTO
039500          AT END MOVE 0 TO WKS-PRODUCTO-VALIDO
039600          WHEN WKS-TAB-PROD-ID(IDX-TABLA-PROD)
039700                   = VTA-PRODUCTO-ID IN REG-PETICION-VENTA
039800               MOVE 1 TO WKS-PRODUCTO-VALIDO
039900     END-SEARCH.
040000 225-VALIDAR-PRODUCTO-E. EXIT.
040100******************************************************************
040200*        230  -  ALTA DE UNA VENTA NUEVA                        *
040300******************************************************************
040400 230-APLICAR-ALTA SECTION.
040500     PERFORM 225-VALIDAR-PRODUCTO THRU 225-VALIDAR-PRODUCTO-E
040600     IF NOT PRODUCTO-ES-VALIDO
040700        ADD 1 TO WKS-VENTAS-RECHAZADAS
040800        DISPLAY "*** VENTA RECHAZADA, PRODUCTO INEXISTENTE "
040900                VTA-PRODUCTO-ID IN REG-PETICION-VENTA UPON CONSOLE
041000     ELSE
041100        IF WKS-TAB-PROD-EXIST(IDX-TABLA-PROD) <
041200           VTA-CANTIDAD IN REG-PETICION-VENTA
041300           ADD 1 TO WKS-VENTAS-RECHAZADAS
041400           DISPLAY "*** VENTA RECHAZADA, EXISTENCIA INSUFICIENTE "
041500                   VTA-PRODUCTO-ID IN REG-PETICION-VENTA
041600                   UPON CONSOLE
041700        ELSE
041800           ADD 1 TO WKS-VENTAS-TOTAL
041900           SET IDX-TABLA-VTA TO WKS-VENTAS-TOTAL
042000           MOVE WKS-SIGUIENTE-VENTA-ID TO WKS-VTA-ID(IDX-TABLA-VTA)
042100           ADD 1 TO WKS-SIGUIENTE-VENTA-ID
042200           MOVE VTA-FECHA IN REG-PETICION-VENTA
042300                         TO WKS-VTA-FECHA(IDX-TABLA-VTA)
042400           MOVE VTA-HORA IN REG-PETICION-VENTA
042500                         TO WKS-VTA-HORA(IDX-TABLA-VTA)
042600           MOVE VTA-BARBERO-ID IN REG-PETICION-VENTA
042700                         TO WKS-VTA-BARBERO-ID(IDX-TABLA-VTA)
042800           MOVE VTA-PRODUCTO-ID IN REG-PETICION-VENTA
042900                         TO WKS-VTA-PRODUCTO-ID(IDX-TABLA-VTA)
043000           MOVE VTA-CANTIDAD IN REG-PETICION-VENTA
043100                         TO WKS-VTA-CANTIDAD(IDX-TABLA-VTA)
043200           MOVE VTA-FORMA-PAGO IN REG-PETICION-VENTA
043300                         TO WKS-VTA-FORMA-PAGO(IDX-TABLA-VTA)
043400           MOVE WKS-TAB-PROD-PRECIO(IDX-TABLA-PROD)
043500                         TO WKS-VTA-PRECIO-UNIT(IDX-TABLA-VTA)
043600           COMPUTE WKS-VTA-MONTO(IDX-TABLA-VTA) ROUNDED =
043700                   WKS-TAB-PROD-PRECIO(IDX-TABLA-PROD) *
043800                   VTA-CANTIDAD IN REG-PETICION-VENTA
043900           MOVE WKS-TAB-PROD-EXIST(IDX-TABLA-PROD)
044000                         TO WKS-VTA-EXIST-ANTES(IDX-TABLA-VTA)
044100           SUBTRACT VTA-CANTIDAD IN REG-PETICION-VENTA
044200                    FROM WKS-TAB-PROD-EXIST(IDX-TABLA-PROD)
044300           MOVE WKS-TAB-PROD-EXIST(IDX-TABLA-PROD)
044400                         TO WKS-VTA-EXIST-DESP(IDX-TABLA-VTA)
044500           MOVE 1        TO WKS-VTA-ACTIVA(IDX-TABLA-VTA)
044600           ADD 1 TO WKS-ALTAS-POSTEADAS
044700        END-IF
044800     END-IF.
044900 230-APLICAR-ALTA-E. EXIT.
045000******************************************************************
045100*        260  -  LOCALIZA LA VENTA VIEJA Y RESTAURA SU EXIST.    *
045200******************************************************************
045300 260-RESTAURAR-VENTA-VIEJA SECTION.
045400     MOVE 0 TO WKS-VENTA-VIEJA-HALLADA
045500     SET IDX-TABLA-VTA TO 1
045600     PERFORM 265-BUSCA-UNA-VENTA THRU 265-BUSCA-UNA-VENTA-E
045700          UNTIL IDX-TABLA-VTA > WKS-VENTAS-TOTAL
045800               OR VENTA-VIEJA-SI-HALLADA
045900     IF VENTA-VIEJA-SI-HALLADA
046000        MOVE IDX-TABLA-VTA TO WKS-INDICE-VENTA-VIEJA
046100        SET IDX-TABLA-PROD TO 1
046200        SEARCH ALL WKS-PRODUCTO
046300             AT END CONTINUE
046400             WHEN WKS-TAB-PROD-ID(IDX-TABLA-PROD)
046500                  = WKS-VTA-PRODUCTO-ID(WKS-INDICE-VENTA-VIEJA)
046600                  ADD WKS-VTA-CANTIDAD(WKS-INDICE-VENTA-VIEJA)
046700                      TO WKS-TAB-PROD-EXIST(IDX-TABLA-PROD)
046800        END-SEARCH
046900     END-IF.
047000 260-RESTAURAR-VENTA-VIEJA-E. EXIT.
047100 265-BUSCA-UNA-VENTA SECTION.
047200     IF WKS-VTA-ID(IDX-TABLA-VTA) = VTA-ID IN REG-PETICION-VENTA
047300        AND VTA-TABLA-ACTIVA(IDX-TABLA-VTA)
047400        MOVE 1 TO WKS-VENTA-VIEJA-HALLADA
047500     ELSE
047600        SET IDX-TABLA-VTA UP BY 1
047700     END-IF.
047800 265-BUSCA-UNA-VENTA-E. EXIT.
047900******************************************************************
048000*        270  -  REVERSO (DEVOLUCION) DE LA VENTA VIEJA          *
048100******************************************************************
048200 270-APLICAR-REVERSO SECTION.
048300     MOVE 0 TO WKS-VTA-ACTIVA(WKS-INDICE-VENTA-VIEJA)
048400     ADD 1 TO WKS-REVERSOS-APLICADOS.
048500 270-APLICAR-REVERSO-E. EXIT.
048600******************************************************************
048700*        280  -  ENMIENDA DE LA VENTA VIEJA CON LA NUEVA CANT.   *
048800******************************************************************
048900 280-APLICAR-ENMIENDA SECTION.
049000     PERFORM 225-VALIDAR-PRODUCTO THRU 225-VALIDAR-PRODUCTO-E
049100     IF NOT PRODUCTO-ES-VALIDO
049200        ADD 1 TO WKS-VENTAS-RECHAZADAS
049300        DISPLAY "*** ENMIENDA RECHAZADA, PRODUCTO INEXISTENTE "
049400                VTA-PRODUCTO-ID IN REG-PETICION-VENTA UPON CONSOLE
049500     ELSE
049600        IF WKS-TAB-PROD-EXIST(IDX-TABLA-PROD) <
049700           VTA-CANTIDAD IN REG-PETICION-VENTA
049800           ADD 1 TO WKS-VENTAS-RECHAZADAS
049900           DISPLAY "*** ENMIENDA RECHAZADA, EXISTENCIA INSUF. "
050000                   VTA-PRODUCTO-ID IN REG-PETICION-VENTA
050100                   UPON CONSOLE
050200        ELSE
050300           MOVE VTA-PRODUCTO-ID IN REG-PETICION-VENTA
050400                TO WKS-VTA-PRODUCTO-ID(WKS-INDICE-VENTA-VIEJA)
050500           MOVE VTA-CANTIDAD IN REG-PETICION-VENTA
050600                TO WKS-VTA-CANTIDAD(WKS-INDICE-VENTA-VIEJA)
050700           MOVE WKS-TAB-PROD-PRECIO(IDX-TABLA-PROD)
050800                TO WKS-VTA-PRECIO-UNIT(WKS-INDICE-VENTA-VIEJA)
050900           COMPUTE WKS-VTA-MONTO(WKS-INDICE-VENTA-VIEJA) ROUNDED =
051000                   WKS-TAB-PROD-PRECIO(IDX-TABLA-PROD) *
051100                   VTA-CANTIDAD IN REG-PETICION-VENTA
051200           MOVE WKS-TAB-PROD-EXIST(IDX-TABLA-PROD)
051300                TO WKS-VTA-EXIST-ANTES(WKS-INDICE-VENTA-VIEJA)
051400           SUBTRACT VTA-CANTIDAD IN REG-PETICION-VENTA
051500                    FROM WKS-TAB-PROD-EXIST(IDX-TABLA-PROD)
051600           MOVE WKS-TAB-PROD-EXIST(IDX-TABLA-PROD)
051700                TO WKS-VTA-EXIST-DESP(WKS-INDICE-VENTA-VIEJA)
051800           ADD 1 TO WKS-ENMIENDAS-APLICADAS
051900        END-IF
052000     END-IF.
052100 280-APLICAR-ENMIENDA-E. EXIT.
052200******************************************************************
052300*        500  -  REESCRITURA DEL MAESTRO DE PRODUCTOS            *
052400******************************************************************
052500 500-REESCRIBIR-MAESTRO-PRODUCTOS SECTION.
052600     SET IDX-TABLA-PROD TO 1
052700     PERFORM 510-REESCRIBE-UN-PRODUCTO THRU 510-REESCRIBE-UN-PRODUCTO-E
052800          VARYING IDX-TABLA-PROD FROM 1 BY 1
052900          UNTIL IDX-TABLA-PROD > WKS-PRODUCTOS-TOTAL.
053000 500-REESCRIBIR-MAESTRO-PRODUCTOS-E. EXIT.
053100 510-REESCRIBE-UN-PRODUCTO SECTION.
053200     MOVE WKS-TAB-PROD-ID(IDX-TABLA-PROD)
053300                    TO PROD-ID IN REG-PRODUCTO-NUEVO
053400     MOVE WKS-TAB-PROD-EXIST(IDX-TABLA-PROD)
053500                    TO PROD-EXISTENCIA IN REG-PRODUCTO-NUEVO
053600     MOVE WKS-TAB-PROD-PRECIO(IDX-TABLA-PROD)
053700                    TO PROD-PRECIO IN REG-PRODUCTO-NUEVO
053800     MOVE WKS-TAB-PROD-COMISION(IDX-TABLA-PROD)
053900                    TO PROD-COMISION IN REG-PRODUCTO-NUEVO
054000     WRITE REG-PRODUCTO-NUEVO
054100     IF FS-PRODNEW NOT = 0
054200        MOVE 'BRBVENTA' TO PROGRAMA
054300        MOVE 'WRITE'    TO ACCION
054400        MOVE PROD-ID IN REG-PRODUCTO-NUEVO TO LLAVE
054500        MOVE 'PRODNEW'  TO ARCHIVO
054600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
054700                              FS-PRODNEW, FSE-PRODNEW
054800        PERFORM 999-CERRAR-ARCHIVOS
054900        MOVE 91 TO RETURN-CODE
055000        STOP RUN
055100     END-IF.
055200 510-REESCRIBE-UN-PRODUCTO-E. EXIT.
055300******************************************************************
055400*        550  -  REESCRITURA COMPLETA DEL ARCHIVO SALES          *
055500*               (OMITE LAS VENTAS REVERSADAS)                   *
055600******************************************************************
055700 550-REESCRIBIR-ARCHIVO-VENTAS SECTION.
055800     SET IDX-TABLA-VTA TO 1
055900     PERFORM 560-REESCRIBE-UNA-VENTA THRU 560-REESCRIBE-UNA-VENTA-E
056000          VARYING IDX-TABLA-VTA FROM 1 BY 1
056100          UNTIL IDX-TABLA-VTA > WKS-VENTAS-TOTAL.
056200 550-REESCRIBIR-ARCHIVO-VENTAS-E. EXIT.
056300 560-REESCRIBE-UNA-VENTA SECTION.
056400     IF VTA-TABLA-ACTIVA(IDX-TABLA-VTA)
056500        MOVE WKS-VTA-ID(IDX-TABLA-VTA)      TO VTA-ID
056600                                       IN REG-VENTA-NUEVA
056700        MOVE WKS-VTA-FECHA(IDX-TABLA-VTA)   TO VTA-FECHA
056800                                       IN REG-VENTA-NUEVA
056900        MOVE WKS-VTA-HORA(IDX-TABLA-VTA)    TO VTA-HORA
057000                                       IN REG-VENTA-NUEVA
057100        MOVE WKS-VTA-BARBERO-ID(IDX-TABLA-VTA) TO VTA-BARBERO-ID
057200                                       IN REG-VENTA-NUEVA
057300        MOVE WKS-VTA-PRODUCTO-ID(IDX-TABLA-VTA) TO VTA-PRODUCTO-ID
057400                                       IN REG-VENTA-NUEVA
057500        MOVE WKS-VTA-CANTIDAD(IDX-TABLA-VTA) TO VTA-CANTIDAD
057600                                       IN REG-VENTA-NUEVA
057700        MOVE WKS-VTA-PRECIO-UNIT(IDX-TABLA-VTA) TO VTA-PRECIO-UNIT
057800                                       IN REG-VENTA-NUEVA
057900        MOVE WKS-VTA-MONTO(IDX-TABLA-VTA)   TO VTA-MONTO
058000                                       IN REG-VENTA-NUEVA
058100        MOVE WKS-VTA-EXIST-ANTES(IDX-TABLA-VTA) TO VTA-EXIST-ANTES
058200                                       IN REG-VENTA-NUEVA
058300        MOVE WKS-VTA-EXIST-DESP(IDX-TABLA-VTA) TO VTA-EXIST-DESPUES
058400                                       IN REG-VENTA-NUEVA
058500        MOVE WKS-VTA-FORMA-PAGO(IDX-TABLA-VTA) TO VTA-FORMA-PAGO
058600                                       IN REG-VENTA-NUEVA
058700        WRITE REG-VENTA-NUEVA
058800        IF FS-SALESNEW NOT = 0
058900           MOVE 'BRBVENTA' TO PROGRAMA
059000           MOVE 'WRITE'    TO ACCION
059100           MOVE VTA-ID IN REG-VENTA-NUEVA TO LLAVE
059200           MOVE 'SALESNEW' TO ARCHIVO
059300           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
059400                                 FS-SALESNEW, FSE-SALESNEW
059500           PERFORM 999-CERRAR-ARCHIVOS
059600           MOVE 91 TO RETURN-CODE
059700           STOP RUN
059800        END-IF
059900     END-IF.
060000 560-REESCRIBE-UNA-VENTA-E. EXIT.
060100******************************************************************
060200*        600  -  ESTADISTICAS DE LA CORRIDA                      *
060300******************************************************************
060400 600-ESTADISTICAS SECTION.
060500     DISPLAY " "
060600     DISPLAY "*****************************************************"
060700     DISPLAY "*             ESTADISTICAS BRBVENTA                  *"
060800     DISPLAY "*****************************************************"
060900     DISPLAY "*  PETICIONES LEIDAS      : " WKS-PETICIONES-LEIDAS
061000     DISPLAY "*  ALTAS POSTEADAS        : " WKS-ALTAS-POSTEADAS
061100     DISPLAY "*  REVERSOS APLICADOS     : " WKS-REVERSOS-APLICADOS
061200     DISPLAY "*  ENMIENDAS APLICADAS    : " WKS-ENMIENDAS-APLICADAS
061300     DISPLAY "*  VENTAS RECHAZADAS      : " WKS-VENTAS-RECHAZADAS
061400     DISPLAY "*****************************************************".
061500 600-ESTADISTICAS-E. EXIT.
061600******************************************************************
061700*        999  -  CIERRE DE ARCHIVOS                              *
061800******************************************************************
061900 999-CERRAR-ARCHIVOS SECTION.
062000     CLOSE BARBERS PRODUCTS PRODUCTS-NEW VENTMANT SALES SALES-NEW.
062100 999-CERRAR-ARCHIVOS-E. EXIT.
