000100******************************************************************
000200* FECHA       : 11/09/1985                                       *
000300* PROGRAMADOR : D. RAMIREZ                                       *
000400* APLICACION  : BARBERIA                                        *
000500* PROGRAMA    : BRBHORAS                                        *
000600* TIPO        : BATCH (CORRIDA NOCTURNA)                        *
000700* DESCRIPCION : MANTENIMIENTO Y BARRIDO NOCTURNO DEL MAESTRO DE  *
000800*             : HORARIOS. PRIMERO APAREA LAS PETICIONES DE       *
000900*             : HORMANT (ALTA SI HORA-ID VIENE EN CERO, CAMBIO   *
001000*             : SI TRAE UN HORA-ID EXISTENTE) CONTRA EL MAESTRO, *
001100*             : VALIDANDO QUE LA HORA DE ENTRADA SEA MENOR QUE LA*
001200*             : DE SALIDA. LUEGO CORRE EL BARRIDO: 1) DESACTIVA  *
001300*             : TODO HORARIO ACTIVO DE FECHA ANTERIOR A LA DE    *
001400*             : PROCESO; 2) ACTIVA TODO HORARIO DE LA FECHA DE   *
001500*             : PROCESO QUE ESTE INACTIVO. SIEMPRE QUE UN        *
001600*             : HORARIO QUEDA ACTIVO (POR ALTA, CAMBIO O BARRIDO)*
001700*             : SE DESACTIVA CUALQUIER OTRO HORARIO ACTIVO DEL   *
001800*             : MISMO BARBERO (SOLO UNO ACTIVO POR BARBERO).     *
001900*             : SE CORRE A MEDIANOCHE, ANTES DE ABRIR LA TIENDA. *
002000* ARCHIVOS    : SCHEDULE=C, HORMANT=C, SCHEDULE-NEW=A            *
002100* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
002200******************************************************************
002300*               B I T A C O R A   D E   C A M B I O S            *
002400******************************************************************
002500* 11/09/1985 DR  TICKET BRB-0107  PROGRAMA ORIGINAL (SOLO        *
002600*                                 BARRIDO)                       *
002700* 14/05/1987 DR  TICKET BRB-0125  SE AGREGA LA PETICION HORMANT  *
002800*                                 PARA ALTA Y CAMBIO DE HORARIOS,*
002900*                                 CON VALIDACION DE HORA ENTRADA *
003000*                                 MENOR QUE SALIDA, Y UN SOLO    *
003100*                                 HORARIO ACTIVO POR BARBERO     *
003200* 17/12/1990 MAQ TICKET BRB-0233  SE AJUSTA EL BARRIDO PARA NO   *
003300*                                 TOCAR HORARIOS YA DESACTIVADOS *
003400* 09/09/1999 JC  TICKET BRB-0129  Y2K: FECHAS A 9(08) AAAAMMDD   *
003500* 25/01/2004 EPG TICKET BRB-0313  SE RECOMPILA P/ NUEVO RELEASE  *
003600*                                 DEL COMPILADOR                 *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.                      BRBHORAS.
004000 AUTHOR.                          D. RAMIREZ.
004100 INSTALLATION.                    BARBERIA - OFICINA CENTRAL.
004200 DATE-WRITTEN.                    11/09/1985.
004300 DATE-COMPILED.
004400 SECURITY.                        USO INTERNO UNICAMENTE.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SCHEDULE     ASSIGN TO SCHEDULE
005200                         ORGANIZATION IS LINE SEQUENTIAL
005300                         FILE STATUS  IS FS-SCHEDULE
005400                                         FSE-SCHEDULE.
005500     SELECT HORMANT      ASSIGN TO HORMANT
005600                         ORGANIZATION IS LINE SEQUENTIAL
005700                         FILE STATUS  IS FS-HORMANT
005800                                         FSE-HORMANT.
005900     SELECT SCHEDULE-NEW ASSIGN TO SCHEDNEW
006000                         ORGANIZATION IS LINE SEQUENTIAL
006100                         FILE STATUS  IS FS-SCHEDNEW
006200                                         FSE-SCHEDNEW.
006300 DATA DIVISION.
006400 FILE SECTION.
006500******************************************************************
006600*              D E F I N I C I O N   D E   A R C H I V O S       *
006700******************************************************************
006800 FD  SCHEDULE.
006850     COPY SCHEDULE REPLACING LONG-REG-HORARIOS BY LONG-REG-HORAS-FD.
006900 FD  HORMANT.
006950     COPY SCHEDULE REPLACING REG-HORARIOS BY REG-PETICION-HORA
006970                          LONG-REG-HORARIOS BY LONG-PETICION-HORA.
007000 FD  SCHEDULE-NEW.
007050     COPY SCHEDULE REPLACING REG-HORARIOS BY REG-HORARIO-NUEVO
007070                          LONG-REG-HORARIOS BY LONG-HORARIO-NUEVO.
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600*        VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO             *
007700******************************************************************
007800 01  FS-SCHEDULE                  PIC 9(02) VALUE ZEROS.
007900 01  FS-HORMANT                   PIC 9(02) VALUE ZEROS.
008000 01  FS-SCHEDNEW                  PIC 9(02) VALUE ZEROS.
008100 01  FSE-SCHEDULE.
008200     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
008300     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
008400     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
008500 01  FSE-HORMANT.
008600     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
008700     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
008800     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
008900 01  FSE-SCHEDNEW.
009000     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
009100     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
009200     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
009300 77  PROGRAMA                     PIC X(08) VALUE SPACES.
009400 77  ARCHIVO                      PIC X(08) VALUE SPACES.
009500 01  ACCION                       PIC X(10) VALUE SPACES.
009600 01  LLAVE                        PIC X(32) VALUE SPACES.
009700******************************************************************
009800*        TABLA DE HORARIOS EN MEMORIA (MAESTRO + PETICIONES)     *
009900******************************************************************
010000 01  WKS-HORARIOS-TOTAL           PIC 9(05) COMP VALUE ZEROS.
010100 01  WKS-SIGUIENTE-HORA-ID        PIC 9(06) VALUE ZEROS.
010200 01  WKS-TABLA-HORARIOS.
010300     02  WKS-HORARIO OCCURS 1 TO 9999 TIMES
010400                    DEPENDING ON WKS-HORARIOS-TOTAL
010500                    INDEXED BY IDX-TABLA-HOR.
010600         03  WKS-HOR-ID           PIC 9(06).
010700         03  WKS-HOR-BARBERO-ID   PIC 9(06).
010800         03  WKS-HOR-FECHA        PIC 9(08).
010900         03  WKS-HOR-HORA-INI     PIC 9(04).
011000         03  WKS-HOR-HORA-FIN     PIC 9(04).
011100         03  WKS-HOR-ACTIVO       PIC X(01).
011200             88  WKS-HOR-SI-ACTIVO       VALUE 'Y'.
011300******************************************************************
011400*        INDICADORES Y CONTADORES DE LA CORRIDA                  *
011500******************************************************************
011600 01  WKS-INDICADORES.
011700     02  WKS-FIN-MAESTRO-VIEJO    PIC 9(01) VALUE ZEROS.
011800         88  FIN-MAESTRO-VIEJO            VALUE 1.
011900     02  WKS-FIN-PETICIONES       PIC 9(01) VALUE ZEROS.
012000         88  FIN-PETICIONES               VALUE 1.
012100     02  WKS-HORARIO-VIEJO-HALLADO PIC 9(01) VALUE ZEROS.
012200         88  HORARIO-VIEJO-SI-HALLADO     VALUE 1.
012300 01  WKS-INDICE-HORARIO-VIEJO     PIC 9(05) COMP VALUE ZEROS.
012400 01  WKS-IND-OTRO-HORARIO         PIC 9(05) COMP VALUE ZEROS.
012500 01  WKS-CONTADORES.
012600     02  WKS-HORARIOS-LEIDOS      PIC 9(05) COMP VALUE ZEROS.
012700     02  WKS-PETICIONES-LEIDAS    PIC 9(05) COMP VALUE ZEROS.
012800     02  WKS-ALTAS-POSTEADAS      PIC 9(05) COMP VALUE ZEROS.
012900     02  WKS-CAMBIOS-POSTEADOS    PIC 9(05) COMP VALUE ZEROS.
013000     02  WKS-PETICIONES-RECHAZADAS PIC 9(05) COMP VALUE ZEROS.
013100     02  WKS-DESACTIVADOS-VENCIDOS PIC 9(05) COMP VALUE ZEROS.
013200     02  WKS-ACTIVADOS-DE-HOY     PIC 9(05) COMP VALUE ZEROS.
013300******************************************************************
013400*        AREA DE FECHA DE PROCESO Y HORA NUEVA (REDEFINES)       *
013500******************************************************************
013600 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROS.
013700 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013800     02  WKS-ANIO-PROC            PIC 9(04).
013900     02  WKS-MES-PROC             PIC 9(02).
014000     02  WKS-DIA-PROC             PIC 9(02).
014100 01  WKS-HORA-INI-SALIDA          PIC 9(04) VALUE ZEROS.
014200 01  WKS-HORA-INI-SALIDA-R REDEFINES WKS-HORA-INI-SALIDA.
014300     02  WKS-HORA-INI-HH          PIC 9(02).
014400     02  WKS-HORA-INI-MM          PIC 9(02).
014500 01  WKS-HORA-FIN-SALIDA          PIC 9(04) VALUE ZEROS.
014600 01  WKS-HORA-FIN-SALIDA-R REDEFINES WKS-HORA-FIN-SALIDA.
014700     02  WKS-HORA-FIN-HH          PIC 9(02).
014800     02  WKS-HORA-FIN-MM          PIC 9(02).
014900 PROCEDURE DIVISION.
015000******************************************************************
015100*               S E C C I O N   P R I N C I P A L               *
015200******************************************************************
015300 000-MAIN SECTION.
015400     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
015500     PERFORM 100-ABRIR-ARCHIVOS
015600     PERFORM 150-CARGAR-HORARIOS-TABLA
015700     PERFORM 200-PROCESAR-PETICIONES
015800     PERFORM 300-DESACTIVAR-VENCIDOS
015900     PERFORM 400-ACTIVAR-LOS-DE-HOY
016000     PERFORM 500-REESCRIBIR-MAESTRO-HORARIOS
016100     PERFORM 600-ESTADISTICAS
016200     PERFORM 999-CERRAR-ARCHIVOS
016300     STOP RUN.
016400 000-MAIN-E. EXIT.
016500******************************************************************
016600*        100  -  APERTURA DE ARCHIVOS                           *
016700******************************************************************
016800 100-ABRIR-ARCHIVOS SECTION.
016900     OPEN INPUT  SCHEDULE HORMANT
017000          OUTPUT SCHEDULE-NEW
017100     IF FS-SCHEDULE = 97 MOVE ZEROS TO FS-SCHEDULE END-IF
017200     IF FS-HORMANT  = 97 MOVE ZEROS TO FS-HORMANT  END-IF
017300     IF FS-SCHEDULE NOT EQUAL 0 OR FS-HORMANT NOT EQUAL 0
017400        OR FS-SCHEDNEW NOT EQUAL 0
017500        MOVE 'BRBHORAS' TO PROGRAMA
017600        MOVE 'OPEN'     TO ACCION
017700        MOVE SPACES     TO LLAVE
017800        MOVE 'SCHEDULE' TO ARCHIVO
017900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018000                              FS-SCHEDULE, FSE-SCHEDULE
018100        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE BRBHORAS <<<"
018200                UPON CONSOLE
018300        MOVE 91 TO RETURN-CODE
018400        STOP RUN
018500     ELSE
018600        DISPLAY ">>>>>>> APERTURA DE ARCHIVOS EXITOSA <<<<<<<<<"
018700                UPON CONSOLE
018800     END-IF.
018900 100-ABRIR-ARCHIVOS-E. EXIT.
019000******************************************************************
019100*        150  -  CARGA DEL MAESTRO SCHEDULE EN MEMORIA           *
019200******************************************************************
019300 150-CARGAR-HORARIOS-TABLA SECTION.
019400     MOVE 1 TO WKS-SIGUIENTE-HORA-ID
019500     READ SCHEDULE
019600          AT END SET FIN-MAESTRO-VIEJO TO TRUE
019700     END-READ
019800     PERFORM 155-CARGA-UN-HORARIO THRU 155-CARGA-UN-HORARIO-E
019900          UNTIL FIN-MAESTRO-VIEJO.
020000 150-CARGAR-HORARIOS-TABLA-E. EXIT.
020100 155-CARGA-UN-HORARIO SECTION.
020200     ADD 1 TO WKS-HORARIOS-LEIDOS
020300     ADD 1 TO WKS-HORARIOS-TOTAL
020400     SET IDX-TABLA-HOR TO WKS-HORARIOS-TOTAL
020500     MOVE HORA-ID         TO WKS-HOR-ID(IDX-TABLA-HOR)
020600     MOVE HORA-BARBERO-ID TO WKS-HOR-BARBERO-ID(IDX-TABLA-HOR)
020700     MOVE HORA-FECHA      TO WKS-HOR-FECHA(IDX-TABLA-HOR)
020800     MOVE HORA-HORA-INI   TO WKS-HOR-HORA-INI(IDX-TABLA-HOR)
020900     MOVE HORA-HORA-FIN   TO WKS-HOR-HORA-FIN(IDX-TABLA-HOR)
021000     MOVE HORA-ACTIVO     TO WKS-HOR-ACTIVO(IDX-TABLA-HOR)
021100     IF HORA-ID >= WKS-SIGUIENTE-HORA-ID
021200        COMPUTE WKS-SIGUIENTE-HORA-ID = HORA-ID + 1
021300     END-IF
021400     READ SCHEDULE
021500          AT END SET FIN-MAESTRO-VIEJO TO TRUE
021600     END-READ.
021700 155-CARGA-UN-HORARIO-E. EXIT.
021800******************************************************************
021900*        200  -  PROCESO DE LAS PETICIONES DE HORMANT            *
022000*               (ALTA SI HORA-ID=0, CAMBIO SI YA EXISTE)         *
022100******************************************************************
022200 200-PROCESAR-PETICIONES SECTION.
022300     READ HORMANT
022400          AT END SET FIN-PETICIONES TO TRUE
022500     END-READ
022600     PERFORM 210-PROCESA-UNA-PETICION THRU 210-PROCESA-UNA-PETICION-E
022700          UNTIL FIN-PETICIONES.
022800 200-PROCESAR-PETICIONES-E. EXIT.
022900 210-PROCESA-UNA-PETICION SECTION.
023000     ADD 1 TO WKS-PETICIONES-LEIDAS
023100     IF HORA-ID IN REG-PETICION-HORA = ZEROS
023200        PERFORM 220-APLICAR-ALTA THRU 220-APLICAR-ALTA-E
023300     ELSE
023400        PERFORM 250-LOCALIZAR-HORARIO-VIEJO
023500             THRU 250-LOCALIZAR-HORARIO-VIEJO-E
023600        IF NOT HORARIO-VIEJO-SI-HALLADO
023700           ADD 1 TO WKS-PETICIONES-RECHAZADAS
023800           DISPLAY "*** CAMBIO RECHAZADO, HORARIO INEXISTENTE "
023900                   HORA-ID IN REG-PETICION-HORA UPON CONSOLE
024000        ELSE
024100           PERFORM 260-APLICAR-CAMBIO THRU 260-APLICAR-CAMBIO-E
024200        END-IF
024300     END-IF
024400     READ HORMANT
024500          AT END SET FIN-PETICIONES TO TRUE
024600     END-READ.
024700 210-PROCESA-UNA-PETICION-E. EXIT.
024800******************************************************************
024900*        220  -  ALTA DE UN HORARIO NUEVO                        *
025000******************************************************************
025100 220-APLICAR-ALTA SECTION.
025200     MOVE HORA-HORA-INI IN REG-PETICION-HORA TO WKS-HORA-INI-SALIDA
025300     MOVE HORA-HORA-FIN IN REG-PETICION-HORA TO WKS-HORA-FIN-SALIDA
025400     IF WKS-HORA-INI-SALIDA NOT LESS THAN WKS-HORA-FIN-SALIDA
025500        ADD 1 TO WKS-PETICIONES-RECHAZADAS
025600        DISPLAY "*** ALTA RECHAZADA, HORA ENTRADA NO ES MENOR "
025700                "QUE HORA SALIDA, BARBERO "
025800                HORA-BARBERO-ID IN REG-PETICION-HORA UPON CONSOLE
025900     ELSE
026000        ADD 1 TO WKS-HORARIOS-TOTAL
026100        SET IDX-TABLA-HOR TO WKS-HORARIOS-TOTAL
026200        MOVE WKS-SIGUIENTE-HORA-ID TO WKS-HOR-ID(IDX-TABLA-HOR)
026300        ADD 1 TO WKS-SIGUIENTE-HORA-ID
026400        MOVE HORA-BARBERO-ID IN REG-PETICION-HORA
026500                      TO WKS-HOR-BARBERO-ID(IDX-TABLA-HOR)
026600        MOVE HORA-FECHA IN REG-PETICION-HORA
026700                      TO WKS-HOR-FECHA(IDX-TABLA-HOR)
026800        MOVE WKS-HORA-INI-SALIDA TO WKS-HOR-HORA-INI(IDX-TABLA-HOR)
026900        MOVE WKS-HORA-FIN-SALIDA TO WKS-HOR-HORA-FIN(IDX-TABLA-HOR)
027000        MOVE 'Y' TO WKS-HOR-ACTIVO(IDX-TABLA-HOR)
027100        PERFORM 280-DESACTIVA-OTROS-DEL-BARBERO
027200             THRU 280-DESACTIVA-OTROS-DEL-BARBERO-E
027300        ADD 1 TO WKS-ALTAS-POSTEADAS
027400     END-IF.
027500 220-APLICAR-ALTA-E. EXIT.
027600******************************************************************
027700*        250  -  LOCALIZA EL HORARIO VIEJO POR HORA-ID           *
027800******************************************************************
027900 250-LOCALIZAR-HORARIO-VIEJO SECTION.
028000     MOVE 0 TO WKS-HORARIO-VIEJO-HALLADO
028100     SET IDX-TABLA-HOR TO 1
028200     PERFORM 255-BUSCA-UN-HORARIO THRU 255-BUSCA-UN-HORARIO-E
028300          UNTIL IDX-TABLA-HOR > WKS-HORARIOS-TOTAL
028400               OR HORARIO-VIEJO-SI-HALLADO
028500     IF HORARIO-VIEJO-SI-HALLADO
028600        MOVE IDX-TABLA-HOR TO WKS-INDICE-HORARIO-VIEJO
028700     END-IF.
028800 250-LOCALIZAR-HORARIO-VIEJO-E. EXIT.
028900 255-BUSCA-UN-HORARIO SECTION.
029000     IF WKS-HOR-ID(IDX-TABLA-HOR) = HORA-ID IN REG-PETICION-HORA
029100        MOVE 1 TO WKS-HORARIO-VIEJO-HALLADO
029200     ELSE
029300        SET IDX-TABLA-HOR UP BY 1
029400     END-IF.
029500 255-BUSCA-UN-HORARIO-E. EXIT.
029600******************************************************************
029700*        260  -  CAMBIO DE UN HORARIO EXISTENTE. CAMPO EN CERO   *
029800*               (O EN SPACE PARA EL ACTIVO) QUEDA SIN CAMBIO     *
029900******************************************************************
030000 260-APLICAR-CAMBIO SECTION.
030100     MOVE WKS-HOR-HORA-INI(WKS-INDICE-HORARIO-VIEJO)
030200                                  TO WKS-HORA-INI-SALIDA
030300     MOVE WKS-HOR-HORA-FIN(WKS-INDICE-HORARIO-VIEJO)
030400                                  TO WKS-HORA-FIN-SALIDA
030500     IF HORA-HORA-INI IN REG-PETICION-HORA NOT = ZEROS
030600        MOVE HORA-HORA-INI IN REG-PETICION-HORA TO WKS-HORA-INI-SALIDA
030700     END-IF
030800     IF HORA-HORA-FIN IN REG-PETICION-HORA NOT = ZEROS
030900        MOVE HORA-HORA-FIN IN REG-PETICION-HORA TO WKS-HORA-FIN-SALIDA
031000     END-IF
031100     IF WKS-HORA-INI-SALIDA NOT LESS THAN WKS-HORA-FIN-SALIDA
031200        ADD 1 TO WKS-PETICIONES-RECHAZADAS
031300        DISPLAY "*** CAMBIO RECHAZADO, HORA ENTRADA NO ES MENOR "
031400                "QUE HORA SALIDA, HORARIO "
031500                HORA-ID IN REG-PETICION-HORA UPON CONSOLE
031600     ELSE
031700        MOVE WKS-HORA-INI-SALIDA
031800             TO WKS-HOR-HORA-INI(WKS-INDICE-HORARIO-VIEJO)
031900        MOVE WKS-HORA-FIN-SALIDA
032000             TO WKS-HOR-HORA-FIN(WKS-INDICE-HORARIO-VIEJO)
032100        IF HORA-ACTIVO IN REG-PETICION-HORA NOT = SPACE
032200           MOVE HORA-ACTIVO IN REG-PETICION-HORA
032300                TO WKS-HOR-ACTIVO(WKS-INDICE-HORARIO-VIEJO)
032400        END-IF
032500        IF WKS-HOR-SI-ACTIVO(WKS-INDICE-HORARIO-VIEJO)
032600           SET IDX-TABLA-HOR TO WKS-INDICE-HORARIO-VIEJO
032700           PERFORM 280-DESACTIVA-OTROS-DEL-BARBERO
032800                THRU 280-DESACTIVA-OTROS-DEL-BARBERO-E
032900        END-IF
033000        ADD 1 TO WKS-CAMBIOS-POSTEADOS
033100     END-IF.
033200 260-APLICAR-CAMBIO-E. EXIT.
033300******************************************************************
033400*        280  -  DESACTIVA CUALQUIER OTRO HORARIO ACTIVO DEL     *
033500*               MISMO BARBERO (SOLO UNO ACTIVO POR BARBERO)      *
033600*               IDX-TABLA-HOR SEÑALA EL HORARIO QUE SE QUEDA     *
033700*               ACTIVO; NO SE TOCA A SI MISMO.                   *
033800******************************************************************
033900 280-DESACTIVA-OTROS-DEL-BARBERO SECTION.
034000     SET WKS-IND-OTRO-HORARIO TO 1
034100     PERFORM 285-REVISA-UN-OTRO THRU 285-REVISA-UN-OTRO-E
034200          VARYING WKS-IND-OTRO-HORARIO FROM 1 BY 1
034300          UNTIL WKS-IND-OTRO-HORARIO > WKS-HORARIOS-TOTAL.
034400 280-DESACTIVA-OTROS-DEL-BARBERO-E. EXIT.
034500 285-REVISA-UN-OTRO SECTION.
034600     IF WKS-IND-OTRO-HORARIO NOT = IDX-TABLA-HOR
034700        AND WKS-HOR-BARBERO-ID(WKS-IND-OTRO-HORARIO)
034800            = WKS-HOR-BARBERO-ID(IDX-TABLA-HOR)
034900        AND WKS-HOR-SI-ACTIVO(WKS-IND-OTRO-HORARIO)
035000        MOVE 'N' TO WKS-HOR-ACTIVO(WKS-IND-OTRO-HORARIO)
035100     END-IF.
035200 285-REVISA-UN-OTRO-E. EXIT.
035300******************************************************************
035400*        300  -  DESACTIVA LOS HORARIOS ACTIVOS YA VENCIDOS      *
035500******************************************************************
035600 300-DESACTIVAR-VENCIDOS SECTION.
035700     SET IDX-TABLA-HOR TO 1
035800     PERFORM 310-DESACTIVA-UN-HORARIO THRU 310-DESACTIVA-UN-HORARIO-E
035900          VARYING IDX-TABLA-HOR FROM 1 BY 1
036000          UNTIL IDX-TABLA-HOR > WKS-HORARIOS-TOTAL.
036100 300-DESACTIVAR-VENCIDOS-E. EXIT.
036200 310-DESACTIVA-UN-HORARIO SECTION.
036300     IF WKS-HOR-SI-ACTIVO(IDX-TABLA-HOR)
036400        AND WKS-HOR-FECHA(IDX-TABLA-HOR) < WKS-FECHA-PROCESO
036500        MOVE 'N' TO WKS-HOR-ACTIVO(IDX-TABLA-HOR)
036600        ADD 1 TO WKS-DESACTIVADOS-VENCIDOS
036700     END-IF.
036800 310-DESACTIVA-UN-HORARIO-E. EXIT.
036900******************************************************************
037000*        400  -  ACTIVA LOS HORARIOS DE LA FECHA DE PROCESO      *
037100******************************************************************
037200 400-ACTIVAR-LOS-DE-HOY SECTION.
037300     SET IDX-TABLA-HOR TO 1
037400     PERFORM 410-ACTIVA-UN-HORARIO THRU 410-ACTIVA-UN-HORARIO-E
037500          VARYING IDX-TABLA-HOR FROM 1 BY 1
037600          UNTIL IDX-TABLA-HOR > WKS-HORARIOS-TOTAL.
037700 400-ACTIVAR-LOS-DE-HOY-E. EXIT.
037800 410-ACTIVA-UN-HORARIO SECTION.
037900     IF WKS-HOR-FECHA(IDX-TABLA-HOR) = WKS-FECHA-PROCESO
038000        AND NOT WKS-HOR-SI-ACTIVO(IDX-TABLA-HOR)
038100        PERFORM 280-DESACTIVA-OTROS-DEL-BARBERO
038200             THRU 280-DESACTIVA-OTROS-DEL-BARBERO-E
038300        MOVE 'Y' TO WKS-HOR-ACTIVO(IDX-TABLA-HOR)
038400        ADD 1 TO WKS-ACTIVADOS-DE-HOY
038500     END-IF.
038600 410-ACTIVA-UN-HORARIO-E. EXIT.
038700******************************************************************
038800*        500  -  REESCRITURA DEL MAESTRO DE HORARIOS             *
038900******************************************************************
039000 500-REESCRIBIR-MAESTRO-HORARIOS SECTION.
039100     SET IDX-TABLA-HOR TO 1
039200     PERFORM 510-REESCRIBE-UN-HORARIO THRU 510-REESCRIBE-UN-HORARIO-E
039300          VARYING IDX-TABLA-HOR FROM 1 BY 1
039400          UNTIL IDX-TABLA-HOR > WKS-HORARIOS-TOTAL.
039500 500-REESCRIBIR-MAESTRO-HORARIOS-E. EXIT.
039600 510-REESCRIBE-UN-HORARIO SECTION.
039700     MOVE WKS-HOR-ID(IDX-TABLA-HOR)
039800                    TO HORA-ID IN REG-HORARIO-NUEVO
039900     MOVE WKS-HOR-BARBERO-ID(IDX-TABLA-HOR)
040000                    TO HORA-BARBERO-ID IN REG-HORARIO-NUEVO
040100     MOVE WKS-HOR-FECHA(IDX-TABLA-HOR)
040200                    TO HORA-FECHA IN REG-HORARIO-NUEVO
040300     MOVE WKS-HOR-HORA-INI(IDX-TABLA-HOR)
040400                    TO HORA-HORA-INI IN REG-HORARIO-NUEVO
040500     MOVE WKS-HOR-HORA-FIN(IDX-TABLA-HOR)
040600                    TO HORA-HORA-FIN IN REG-HORARIO-NUEVO
040700     MOVE WKS-HOR-ACTIVO(IDX-TABLA-HOR)
040800                    TO HORA-ACTIVO IN REG-HORARIO-NUEVO
040900     WRITE REG-HORARIO-NUEVO
041000     IF FS-SCHEDNEW NOT = 0
041100        MOVE 'BRBHORAS' TO PROGRAMA
041200        MOVE 'WRITE'    TO ACCION
041300        MOVE HORA-ID IN REG-HORARIO-NUEVO TO LLAVE
041400        MOVE 'SCHEDNEW' TO ARCHIVO
041500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041600                              FS-SCHEDNEW, FSE-SCHEDNEW
041700        PERFORM 999-CERRAR-ARCHIVOS
041800        MOVE 91 TO RETURN-CODE
041900        STOP RUN
042000     END-IF.
042100 510-REESCRIBE-UN-HORARIO-E. EXIT.
042200******************************************************************
042300*        600  -  ESTADISTICAS DE LA CORRIDA                      *
042400******************************************************************
042500 600-ESTADISTICAS SECTION.
042600     DISPLAY " "
042700     DISPLAY "*****************************************************"
042800     DISPLAY "*             ESTADISTICAS BRBHORAS                  *"
042900     DISPLAY "*****************************************************"
043000     DISPLAY "*  HORARIOS LEIDOS        : " WKS-HORARIOS-LEIDOS
043100     DISPLAY "*  PETICIONES LEIDAS      : " WKS-PETICIONES-LEIDAS
043200     DISPLAY "*  ALTAS POSTEADAS        : " WKS-ALTAS-POSTEADAS
043300     DISPLAY "*  CAMBIOS POSTEADOS      : " WKS-CAMBIOS-POSTEADOS
043400     DISPLAY "*  PETICIONES RECHAZADAS  : " WKS-PETICIONES-RECHAZADAS
043500     DISPLAY "*  DESACTIVADOS VENCIDOS  : " WKS-DESACTIVADOS-VENCIDOS
043600     DISPLAY "*  ACTIVADOS DE HOY       : " WKS-ACTIVADOS-DE-HOY
043700     DISPLAY "*****************************************************".
043800 600-ESTADISTICAS-E. EXIT.
043900******************************************************************
044000*        999  -  CIERRE DE ARCHIVOS                              *
044100******************************************************************
044200 999-CERRAR-ARCHIVOS SECTION.
044300     CLOSE SCHEDULE HORMANT SCHEDULE-NEW.
044400 999-CERRAR-ARCHIVOS-E. EXIT.
