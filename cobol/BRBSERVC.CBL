000100******************************************************************
000200* FECHA       : 04/08/1984                                       *
000300* PROGRAMADOR : D. RAMIREZ                                       *
000400* APLICACION  : BARBERIA                                        *
000500* PROGRAMA    : BRBSERVC                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : TOMA LAS PETICIONES DE SERVICIO DEL DIA (CORTES  *
000800*             : DE CABELLO COMPLETADOS), VALIDA QUE EL BARBERO   *
000900*             : EXISTA EN EL MAESTRO Y GRABA LA TRANSACCION EN   *
001000*             : EL ARCHIVO SERVICES PARA QUE LUEGO LA LIQUIDACION*
001100*             : (BRBLIQDA) LA PUEDA ACUMULAR.                   *
001200* ARCHIVOS    : BARBERS=C, SVCREQ=C, SERVICES=A                  *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400******************************************************************
001500*               B I T A C O R A   D E   C A M B I O S            *
001600******************************************************************
001700* 04/08/1984 DR  TICKET BRB-0101  PROGRAMA ORIGINAL              *
001800* 11/04/1986 DR  TICKET BRB-0114  SE AGREGA CONTEO DE PETICIONES *
001900*                                 RECHAZADAS EN LAS ESTADISTICAS *
002000* 19/11/1988 MAQ TICKET BRB-0213  SE AJUSTA LONGITUD DE FORMA    *
002100*                                 DE PAGO A 10 POSICIONES        *
002200* 06/03/1992 RTV TICKET BRB-0248  SE AGREGA VALIDACION DE HORA   *
002300*                                 EN FORMATO MILITAR (0000-2359) *
002400* 19/05/1999 JC  TICKET BRB-0129  Y2K: SE ESTANDARIZA FECHA A    *
002500*                                 9(08) AAAAMMDD EN TODO REGISTRO*
002600* 02/09/2002 EPG TICKET BRB-0306  SE RECOMPILA P/ NUEVO RELEASE  *
002700*                                 DEL COMPILADOR                 *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.                      BRBSERVC.
003100 AUTHOR.                          D. RAMIREZ.
003200 INSTALLATION.                    BARBERIA - OFICINA CENTRAL.
003300 DATE-WRITTEN.                    04/08/1984.
003400 DATE-COMPILED.
003500 SECURITY.                        USO INTERNO UNICAMENTE.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT BARBERS  ASSIGN TO BARBERS
004300                     ORGANIZATION IS LINE SEQUENTIAL
004400                     FILE STATUS  IS FS-BARBERS
004500                                     FSE-BARBERS.
004600     SELECT SVCREQ   ASSIGN TO SVCREQ
004700                     ORGANIZATION IS LINE SEQUENTIAL
004800                     FILE STATUS  IS FS-SVCREQ
004900                                     FSE-SVCREQ.
005000     SELECT SERVICES ASSIGN TO SERVICES
005100                     ORGANIZATION IS LINE SEQUENTIAL
005200                     FILE STATUS  IS FS-SERVICES
005300                                     FSE-SERVICES.
005400 DATA DIVISION.
005500 FILE SECTION.
005600******************************************************************
005700*              D E F I N I C I O N   D E   A R C H I V O S       *
005800******************************************************************
005900 FD  BARBERS.
006000     COPY BARBERS.
006100 FD  SVCREQ.
006150     COPY SERVICES REPLACING REG-SERVICIOS BY REG-PETICION-SVC
006170                          LONG-REG-SERVICIOS BY LONG-PETICION-SVC.
006300 FD  SERVICES.
006350     COPY SERVICES REPLACING LONG-REG-SERVICIOS BY LONG-REG-SVC-FD.
006500 WORKING-STORAGE SECTION.
006600******************************************************************
006700*        VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO             *
006800******************************************************************
006900 01  FS-BARBERS                   PIC 9(02) VALUE ZEROS.
007000 01  FS-SVCREQ                    PIC 9(02) VALUE ZEROS.
007100 01  FS-SERVICES                  PIC 9(02) VALUE ZEROS.
007200 01  FSE-BARBERS.
007300     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
007400     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
007500     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
007600 01  FSE-SVCREQ.
007700     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
007800     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
007900     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
008000 01  FSE-SERVICES.
008100     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
008200     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
008300     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
008400*    --> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
008500 77  PROGRAMA                     PIC X(08) VALUE SPACES.
008600 77  ARCHIVO                      PIC X(08) VALUE SPACES.
008700 01  ACCION                       PIC X(10) VALUE SPACES.
008800 01  LLAVE                        PIC X(32) VALUE SPACES.
008900******************************************************************
009000*        VARIABLES DE OPERACION, CONTADORES Y CONTROLADORES      *
009100******************************************************************
009200 01  WKS-CAMPOS-DE-TRABAJO.
009300     02  WKS-FIN-SVCREQ           PIC 9(01) VALUE ZEROS.
009400         88  WKS-NO-HAY-MAS-PETICIONES   VALUE 1.
009500     02  WKS-BARBERO-ENCONTRADO   PIC 9(01) VALUE ZEROS.
009600         88  WKS-SI-ENCONTRADO           VALUE 1.
009700     02  WKS-PETICIONES-LEIDAS    PIC 9(05) COMP VALUE ZEROS.
009800     02  WKS-SERVICIOS-GRABADOS   PIC 9(05) COMP VALUE ZEROS.
009900     02  WKS-PETICIONES-RECHAZADAS
010000                                  PIC 9(05) COMP VALUE ZEROS.
010100     02  WKS-BARBEROS-TOTAL       PIC 9(05) COMP VALUE ZEROS.
010200     02  IDX-BARB                 PIC 9(05) COMP VALUE ZEROS.
010300******************************************************************
010400*        TABLA DE BARBEROS EN MEMORIA PARA VALIDACION            *
010500******************************************************************
010600 01  WKS-TABLA-BARBEROS.
010700     02  WKS-BARBERO OCCURS 1 TO 9999 TIMES
010800                     DEPENDING ON WKS-BARBEROS-TOTAL
010900                     ASCENDING KEY WKS-TAB-BARB-ID
011000                     INDEXED BY IDX-TABLA-BARB.
011100         03  WKS-TAB-BARB-ID      PIC 9(06).
011200         03  WKS-TAB-BARB-NOMBRE  PIC X(30).
011300******************************************************************
011400*        FECHA Y HORA DE PROCESO (PARA BITACORA DE RECHAZOS)     *
011500******************************************************************
011600 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROS.
011700 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
011800     02  WKS-ANIO-PROC            PIC 9(04).
011900     02  WKS-MES-PROC             PIC 9(02).
012000     02  WKS-DIA-PROC             PIC 9(02).
012100 01  WKS-HORA-PROCESO             PIC 9(06) VALUE ZEROS.
012200 01  WKS-HORA-PROCESO-R REDEFINES WKS-HORA-PROCESO.
012300     02  WKS-HH-PROC              PIC 9(02).
012400     02  WKS-MM-PROC              PIC 9(02).
012500     02  WKS-SS-PROC              PIC 9(02).
012600 01  WKS-PETICION-FECHA           PIC 9(08) VALUE ZEROS.
012700 01  WKS-PETICION-FECHA-R REDEFINES WKS-PETICION-FECHA.
012800     02  WKS-PET-ANIO             PIC 9(04).
012900     02  WKS-PET-MES              PIC 9(02).
013000     02  WKS-PET-DIA              PIC 9(02).
013100 PROCEDURE DIVISION.
013200******************************************************************
013300*               S E C C I O N   P R I N C I P A L               *
013400******************************************************************
013500 000-MAIN SECTION.
013600     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
013700     ACCEPT WKS-HORA-PROCESO  FROM TIME
013800     PERFORM 100-ABRIR-ARCHIVOS
013900     PERFORM 200-CARGAR-BARBEROS-TABLA
014000     PERFORM 300-PROCESAR-PETICIONES
014100     PERFORM 400-ESTADISTICAS
014200     PERFORM 999-CERRAR-ARCHIVOS
014300     STOP RUN.
014400 000-MAIN-E. EXIT.
014500******************************************************************
014600*        100  -  APERTURA DE ARCHIVOS                           *
014700******************************************************************
014800 100-ABRIR-ARCHIVOS SECTION.
014900     OPEN INPUT  BARBERS SVCREQ
015000          EXTEND SERVICES
015100     IF FS-BARBERS = 97 MOVE ZEROS TO FS-BARBERS END-IF
015200     IF FS-SVCREQ  = 97 MOVE ZEROS TO FS-SVCREQ  END-IF
015300     IF FS-SERVICES = 97 MOVE ZEROS TO FS-SERVICES END-IF
015400     IF FS-BARBERS NOT EQUAL 0
015500        MOVE 'BRBSERVC' TO PROGRAMA
015600        MOVE 'OPEN'     TO ACCION
015700        MOVE SPACES     TO LLAVE
015800        MOVE 'BARBERS'  TO ARCHIVO
015900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016000                              FS-BARBERS, FSE-BARBERS
016100        PERFORM 999-CERRAR-ARCHIVOS
016200        DISPLAY ">>> ERROR AL ABRIR BARBERS <<<" UPON CONSOLE
016300        MOVE 91 TO RETURN-CODE
016400        STOP RUN
016500     END-IF
016600     IF FS-SVCREQ NOT EQUAL 0
016700        MOVE 'BRBSERVC' TO PROGRAMA
016800        MOVE 'OPEN'     TO ACCION
016900        MOVE SPACES     TO LLAVE
017000        MOVE 'SVCREQ'   TO ARCHIVO
017100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017200                              FS-SVCREQ, FSE-SVCREQ
017300        PERFORM 999-CERRAR-ARCHIVOS
017400        DISPLAY ">>> ERROR AL ABRIR SVCREQ <<<" UPON CONSOLE
017500        MOVE 91 TO RETURN-CODE
017600        STOP RUN
017700     END-IF
017800     IF FS-SERVICES NOT EQUAL 0
017900        MOVE 'BRBSERVC' TO PROGRAMA
018000        MOVE 'OPEN'     TO ACCION
018100        MOVE SPACES     TO LLAVE
018200        MOVE 'SERVICES' TO ARCHIVO
018300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018400                              FS-SERVICES, FSE-SERVICES
018500        PERFORM 999-CERRAR-ARCHIVOS
018600        DISPLAY ">>> ERROR AL ABRIR SERVICES <<<" UPON CONSOLE
018700        MOVE 91 TO RETURN-CODE
018800        STOP RUN
018900     ELSE
019000        DISPLAY ">>>>>>> APERTURA DE ARCHIVOS EXITOSA <<<<<<<<<"
019100                UPON CONSOLE
019200     END-IF.
019300 100-ABRIR-ARCHIVOS-E. EXIT.
019400******************************************************************
019500*        200  -  CARGA DEL MAESTRO BARBERS EN MEMORIA            *
019600******************************************************************
019700 200-CARGAR-BARBEROS-TABLA SECTION.
019800     READ BARBERS
019900          AT END MOVE 1 TO WKS-BARBEROS-TOTAL
020000     END-READ
020100     PERFORM 210-CARGA-UN-BARBERO THRU 210-CARGA-UN-BARBERO-E
020200          UNTIL FS-BARBERS = '10'
020300     IF WKS-BARBEROS-TOTAL NOT = 0
020400        SUBTRACT 1 FROM WKS-BARBEROS-TOTAL
020500     END-IF.
020600 200-CARGAR-BARBEROS-TABLA-E. EXIT.
020700******************************************************************
020800*        210  -  CARGA DE UN RENGLON DE LA TABLA DE BARBEROS     *
020900******************************************************************
021000 210-CARGA-UN-BARBERO SECTION.
021100     ADD 1 TO WKS-BARBEROS-TOTAL
021200     SET IDX-TABLA-BARB TO WKS-BARBEROS-TOTAL
021300     MOVE BARB-ID     TO WKS-TAB-BARB-ID(IDX-TABLA-BARB)
021400     MOVE BARB-NOMBRE TO WKS-TAB-BARB-NOMBRE(IDX-TABLA-BARB)
021500     READ BARBERS
021600          AT END MOVE '10' TO FS-BARBERS
021700     END-READ.
021800 210-CARGA-UN-BARBERO-E. EXIT.
021900******************************************************************
022000*        300  -  LECTURA Y VALIDACION DE LAS PETICIONES          *
022100******************************************************************
022200 300-PROCESAR-PETICIONES SECTION.
022300     READ SVCREQ
022400          AT END SET WKS-NO-HAY-MAS-PETICIONES TO TRUE
022500     END-READ
022600     PERFORM 305-PROCESA-UNA-PETICION THRU 305-PROCESA-UNA-PETICION-E
022700          UNTIL WKS-NO-HAY-MAS-PETICIONES.
022800 300-PROCESAR-PETICIONES-E. EXIT.
022900******************************************************************
023000*        305  -  PROCESO DE UNA SOLA PETICION DE SERVICIO        *
023100******************************************************************
023200 305-PROCESA-UNA-PETICION SECTION.
023300     ADD 1 TO WKS-PETICIONES-LEIDAS
023400     PERFORM 310-VALIDAR-BARBERO THRU 310-VALIDAR-BARBERO-E
023500     IF WKS-SI-ENCONTRADO
023600        PERFORM 320-GRABAR-SERVICIO THRU 320-GRABAR-SERVICIO-E
023700     ELSE
023800        ADD 1 TO WKS-PETICIONES-RECHAZADAS
023900        PERFORM 330-RECHAZO-BARBERO-INEXISTENTE
024000             THRU 330-RECHAZO-BARBERO-INEXISTENTE-E
024100     END-IF
024200     READ SVCREQ
024300          AT END SET WKS-NO-HAY-MAS-PETICIONES TO TRUE
024400     END-READ.
024500 305-PROCESA-UNA-PETICION-E. EXIT.
024600******************************************************************
024700*        310  -  BUSQUEDA DEL BARBERO EN LA TABLA EN MEMORIA     *
024800******************************************************************
024900 310-VALIDAR-BARBERO SECTION.
025000     MOVE 0 TO WKS-BARBERO-ENCONTRADO
025100     SET IDX-TABLA-BARB TO 1
025200     SEARCH ALL WKS-BARBERO
025300          AT END MOVE 0 TO WKS-BARBERO-ENCONTRADO
025400          WHEN WKS-TAB-BARB-ID(IDX-TABLA-BARB)
025500                         = SVC-BARBERO-ID IN REG-PETICION-SVC
025600               MOVE 1 TO WKS-BARBERO-ENCONTRADO
025700     END-SEARCH.
025800 310-VALIDAR-BARBERO-E. EXIT.
025900******************************************************************
026000*        320  -  GRABACION DE LA TRANSACCION DE SERVICIO         *
026100******************************************************************
026200 320-GRABAR-SERVICIO SECTION.
026300     MOVE CORRESPONDING REG-PETICION-SVC TO REG-SERVICIOS
026400     WRITE REG-SERVICIOS
026500     IF FS-SERVICES = 0
026600        ADD 1 TO WKS-SERVICIOS-GRABADOS
026700     ELSE
026800        MOVE 'BRBSERVC' TO PROGRAMA
026900        MOVE 'WRITE'    TO ACCION
027000        MOVE SVC-ID IN REG-PETICION-SVC TO LLAVE
027100        MOVE 'SERVICES' TO ARCHIVO
027200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027300                              FS-SERVICES, FSE-SERVICES
027400        PERFORM 999-CERRAR-ARCHIVOS
027500        MOVE 91 TO RETURN-CODE
027600        STOP RUN
027700     END-IF.
027800 320-GRABAR-SERVICIO-E. EXIT.
027900******************************************************************
028000*        330  -  RECHAZO POR BARBERO NO ENCONTRADO               *
028100******************************************************************
028200 330-RECHAZO-BARBERO-INEXISTENTE SECTION.
028300     MOVE SVC-FECHA IN REG-PETICION-SVC TO WKS-PETICION-FECHA
028400     DISPLAY "====================================================="
028500     DISPLAY "  PETICION DE SERVICIO RECHAZADA - BARBERO INEXISTENTE"
028600     DISPLAY "====================================================="
028700     DISPLAY "  FECHA DE LA PETICION  : " WKS-PETICION-FECHA-R
028800     DISPLAY "  BARBERO SOLICITADO    : "
028900                             SVC-BARBERO-ID IN REG-PETICION-SVC
029000     DISPLAY "  NUMERO DE LECTURA     : " WKS-PETICIONES-LEIDAS
029100     DISPLAY "=====================================================".
029200 330-RECHAZO-BARBERO-INEXISTENTE-E. EXIT.
029300******************************************************************
029400*        400  -  ESTADISTICAS DE LA CORRIDA                      *
029500******************************************************************
029600 400-ESTADISTICAS SECTION.
029700     DISPLAY " "
029800     DISPLAY "*****************************************************"
029900     DISPLAY "*             ESTADISTICAS BRBSERVC                  *"
030000     DISPLAY "*****************************************************"
030100     DISPLAY "*  PETICIONES LEIDAS      : " WKS-PETICIONES-LEIDAS
030200     DISPLAY "*  SERVICIOS GRABADOS     : " WKS-SERVICIOS-GRABADOS
030300     DISPLAY "*  PETICIONES RECHAZADAS  : "
030400                                      WKS-PETICIONES-RECHAZADAS
030500     DISPLAY "*****************************************************".
030600 400-ESTADISTICAS-E. EXIT.
030700******************************************************************
030800*        999  -  CIERRE DE ARCHIVOS                              *
030900******************************************************************
031000 999-CERRAR-ARCHIVOS SECTION.
031100     CLOSE BARBERS SVCREQ SERVICES.
031200 999-CERRAR-ARCHIVOS-E. EXIT.
