000100******************************************************************
000200* FECHA       : 09/08/1984                                       *
000300* PROGRAMADOR : D. RAMIREZ                                       *
000400* APLICACION  : BARBERIA                                        *
000500* PROGRAMA    : BRBLIQDA                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : MOTOR DE LIQUIDACION. SUMA SERVICIOS Y VENTAS    *
000800*             : DENTRO DE UN RANGO DE FECHAS (DIARIO O MENSUAL,  *
000900*             : SEGUN EL PARAMETRO DE CORRIDA), CALCULA POR      *
001000*             : BARBERO SU PORCENTAJE DE SERVICIOS, SU COMISION  *
001100*             : DE VENTAS Y SU PAGO, E IMPRIME EL REPORTE DE     *
001200*             : LIQUIDACION CON CORTE DE CONTROL POR BARBERO Y   *
001300*             : TOTALES GENERALES DE LA BARBERIA AL FINAL.       *
001400* ARCHIVOS    : SERVICES=C, SALES=C, PRODUCTS=C, BARBERS=C,      *
001500*             : SETTLE-RPT=A                                    *
001600* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001700******************************************************************
001800*               B I T A C O R A   D E   C A M B I O S            *
001900******************************************************************
002000* 09/08/1984 DR  TICKET BRB-0110  PROGRAMA ORIGINAL              *
002100* 14/11/1986 DR  TICKET BRB-0231  SE AGREGA CORRIDA MENSUAL,     *
002200*                                 ANTES SOLO HABIA DIARIA        *
002300* 02/06/1990 MAQ TICKET BRB-0255  SE CORRIGE CALCULO DE COMISION *
002400*                                 SI PROD-COMISION VIENE EN CERO *
002500* 25/01/1994 RTV TICKET BRB-0271  SE AGREGAN TOTALES GENERALES AL*
002600*                                 FINAL DEL REPORTE LIQUIDACION  *
002700* 30/09/1999 JC  TICKET BRB-0129  Y2K: FECHAS A 9(08) AAAAMMDD   *
002800* 19/02/2003 SCV TICKET BRB-0318  SE AJUSTA CORTE DE CONTROL POR *
002900*                                 BARBERO SIN SERVICIOS EN RANGO *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                      BRBLIQDA.
003300 AUTHOR.                          D. RAMIREZ.
003400 INSTALLATION.                    BARBERIA - OFICINA CENTRAL.
003500 DATE-WRITTEN.                    09/08/1984.
003600 DATE-COMPILED.
003700 SECURITY.                        USO INTERNO UNICAMENTE.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SERVICES     ASSIGN TO SERVICES
004500                         ORGANIZATION IS LINE SEQUENTIAL
004600                         FILE STATUS  IS FS-SERVICES
004700                                         FSE-SERVICES.
004800     SELECT SALES        ASSIGN TO SALES
004900                         ORGANIZATION IS LINE SEQUENTIAL
005000                         FILE STATUS  IS FS-SALES
005100                                         FSE-SALES.
005200     SELECT PRODUCTS     ASSIGN TO PRODUCTS
005300                         ORGANIZATION IS LINE SEQUENTIAL
005400                         FILE STATUS  IS FS-PRODUCTS
005500                                         FSE-PRODUCTS.
005600     SELECT BARBERS      ASSIGN TO BARBERS
005700                         ORGANIZATION IS LINE SEQUENTIAL
005800                         FILE STATUS  IS FS-BARBERS
005900                                         FSE-BARBERS.
006000     SELECT SETTLE-RPT   ASSIGN TO SETTLRPT
006100                         ORGANIZATION IS LINE SEQUENTIAL
006200                         FILE STATUS  IS FS-SETTLE-RPT
006300                                         FSE-SETTLE-RPT.
006400 DATA DIVISION.
006500 FILE SECTION.
006600******************************************************************
006700*              D E F I N I C I O N   D E   A R C H I V O S       *
006800******************************************************************
006900 FD  SERVICES.
007000     COPY SERVICES.
007100 FD  SALES.
007200     COPY SALES.
007300 FD  PRODUCTS.
007400     COPY PRODUCTS.
007500 FD  BARBERS.
007600     COPY BARBERS.
007700 FD  SETTLE-RPT.
007800 01  LIN-REPORTE                  PIC X(132).
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*        VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO             *
008200******************************************************************
008300 01  FS-SERVICES                  PIC 9(02) VALUE ZEROS.
008400 01  FS-SALES                     PIC 9(02) VALUE ZEROS.
008500 01  FS-PRODUCTS                  PIC 9(02) VALUE ZEROS.
008600 01  FS-BARBERS                   PIC 9(02) VALUE ZEROS.
008700 01  FS-SETTLE-RPT                PIC 9(02) VALUE ZEROS.
008800 01  FSE-SERVICES.
008900     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
009000     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
009100     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
009200 01  FSE-SALES.
009300     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
009400     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
009500     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
009600 01  FSE-PRODUCTS.
009700     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
009800     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
009900     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
010000 01  FSE-BARBERS.
010100     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
010200     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
010300     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
010400 01  FSE-SETTLE-RPT.
010500     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
010600     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
010700     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
010800 77  PROGRAMA                     PIC X(08) VALUE SPACES.
010900 77  ARCHIVO                      PIC X(08) VALUE SPACES.
011000 01  ACCION                       PIC X(10) VALUE SPACES.
011100 01  LLAVE                        PIC X(32) VALUE SPACES.
011200******************************************************************
011300*        PARAMETRO DE CORRIDA (LLEGA POR SYSIN)                  *
011400*        MODO 'D' = DIARIO (USA FECHA-INICIO COMO EL DIA);       *
011500*        MODO 'M' = MENSUAL (USA FECHA-INICIO COMO AAAAMM01 Y    *
011600*                   CALCULA EL ULTIMO DIA DEL MES).              *
011700******************************************************************
011800 01  WKS-PARM-LIQDA.
011900     05  PARM-MODO-CORRIDA        PIC X(01).
012000     05  PARM-FECHA-INICIO        PIC 9(08).
012100     05  PARM-FECHA-INICIO-R REDEFINES PARM-FECHA-INICIO.
012200         10  PARM-ANIO-INICIO     PIC 9(04).
012300         10  PARM-MES-INICIO      PIC 9(02).
012400         10  PARM-DIA-INICIO      PIC 9(02).
012500******************************************************************
012600*        RESUMEN DE TRABAJO POR BARBERO (COPYBOOK)               *
012700******************************************************************
012800 01  WKS-RESUMEN-ACTUAL.
012900     COPY BARBSUM REPLACING WKS-RESUMEN-BARBERO
013000                         BY WKS-RESUMEN-ACTUAL.
013100******************************************************************
013200*        RANGO DE FECHAS EFECTIVO DE LA CORRIDA                  *
013300******************************************************************
013400 01  WKS-FECHA-DESDE              PIC 9(08) VALUE ZEROS.
013500 01  WKS-FECHA-HASTA              PIC 9(08) VALUE ZEROS.
013600 01  WKS-FECHA-DESDE-R REDEFINES WKS-FECHA-DESDE.
013700     02  WKS-DESDE-ANIO           PIC 9(04).
013800     02  WKS-DESDE-MES            PIC 9(02).
013900     02  WKS-DESDE-DIA            PIC 9(02).
014000 01  WKS-FECHA-HASTA-R REDEFINES WKS-FECHA-HASTA.
014100     02  WKS-HASTA-ANIO           PIC 9(04).
014200     02  WKS-HASTA-MES            PIC 9(02).
014300     02  WKS-HASTA-DIA            PIC 9(02).
014400 01  WKS-ULTIMO-DIA-MES           PIC 9(02) VALUE ZEROS.
014500 01  WKS-RESIDUO-COCIENTE         PIC 9(05) COMP VALUE ZEROS.
014600 01  WKS-RESIDUO-BISIESTO         PIC 9(05) COMP VALUE ZEROS.
014700******************************************************************
014800*        TABLA DE PRODUCTOS EN MEMORIA (PARA COMISION)           *
014900******************************************************************
015000 01  WKS-PRODUCTOS-TOTAL          PIC 9(05) COMP VALUE ZEROS.
015100 01  WKS-TABLA-PRODUCTOS.
015200     02  WKS-PRODUCTO OCCURS 1 TO 9999 TIMES
015300                     DEPENDING ON WKS-PRODUCTOS-TOTAL
015400                     ASCENDING KEY WKS-TAB-PROD-ID
015500                     INDEXED BY IDX-TABLA-PROD.
015600         03  WKS-TAB-PROD-ID      PIC 9(06).
015700         03  WKS-TAB-PROD-COMISION PIC 9(03).
015800******************************************************************
015900*        TABLA DE RESUMENES POR BARBERO (CORTE DE CONTROL)       *
016000******************************************************************
016100 01  WKS-BARBEROS-TOTAL           PIC 9(05) COMP VALUE ZEROS.
016200 01  WKS-TABLA-BARBEROS.
016300     02  WKS-RESUMEN-TAB OCCURS 1 TO 9999 TIMES
016400                        DEPENDING ON WKS-BARBEROS-TOTAL
016500                        INDEXED BY IDX-TABLA-BARB.
016600         03  WKS-RES-BARBERO-ID      PIC 9(06).
016700         03  WKS-RES-BARBERO-NOMBRE  PIC X(30).
016800         03  WKS-RES-PCT-SERVICIO    PIC S9(03)V99.
016900         03  WKS-RES-TOTAL-SERVICIOS PIC S9(08)V99.
017000         03  WKS-RES-CANT-SERVICIOS  PIC 9(05) COMP.
017100         03  WKS-RES-TOTAL-VENTAS    PIC S9(08)V99.
017200         03  WKS-RES-CANT-VENTAS     PIC 9(05) COMP.
017300         03  WKS-RES-TOTAL-COMISION  PIC S9(08)V99.
017400******************************************************************
017500*        ACUMULADORES GENERALES DE LA BARBERIA                  *
017600******************************************************************
017700 01  WKS-TOTALES-GENERALES.
017800     02  WKS-TOT-SERVICIOS        PIC S9(09)V99 VALUE ZEROS.
017900     02  WKS-CANT-SERVICIOS       PIC 9(07) COMP VALUE ZEROS.
018000     02  WKS-TOT-VENTAS           PIC S9(09)V99 VALUE ZEROS.
018100     02  WKS-CANT-VENTAS          PIC 9(07) COMP VALUE ZEROS.
018200     02  WKS-TOT-COMISIONES       PIC S9(09)V99 VALUE ZEROS.
018300     02  WKS-TOTAL-GENERAL        PIC S9(09)V99 VALUE ZEROS.
018400******************************************************************
018500*        INDICADORES Y AREAS DE CALCULO DE PAGO                  *
018600******************************************************************
018700 01  WKS-INDICADORES.
018800     02  WKS-PROD-HALLADO         PIC 9(01) VALUE ZEROS.
018900         88  PRODUCTO-SI-HALLADO          VALUE 1.
019000     02  WKS-BARB-HALLADO         PIC 9(01) VALUE ZEROS.
019100         88  BARBERO-YA-EN-TABLA           VALUE 1.
019200 01  WKS-INDICE-BARB-EN-TABLA     PIC 9(05) COMP VALUE ZEROS.
019300 01  WKS-BARBERO-ID-BUSCADO       PIC 9(06) VALUE ZEROS.
019400 01  WKS-COMISION-UNA-VENTA       PIC S9(08) VALUE ZEROS.
019500 01  WKS-COMISION-DEL-PRODUCTO    PIC 9(03) VALUE ZEROS.
019600 01  WKS-PAGO-CALCULO.
019700     02  WKS-PCT-CALCULADO        PIC S9(03)V99 VALUE ZEROS.
019800     02  WKS-PAGO-SERVICIOS       PIC S9(08)V99 VALUE ZEROS.
019900 01  WKS-LINEAS-EN-PAGINA         PIC 9(03) COMP VALUE ZEROS.
020000 01  WKS-NUMERO-PAGINA            PIC 9(05) COMP VALUE ZEROS.
020100******************************************************************
020200*        LINEAS DEL REPORTE (CON REDEFINES DE AREAS DE EDICION) *
020300******************************************************************
020400 01  WKS-ENCABEZADO-1.
020500     02  FILLER                   PIC X(40) VALUE SPACES.
020600     02  FILLER                   PIC X(30)
020700              VALUE "BARBERIA - REPORTE DE LIQUIDACION".
020800     02  FILLER                   PIC X(42) VALUE SPACES.
020900     02  FILLER                   PIC X(06) VALUE "PAG.  ".
021000     02  ENC1-PAGINA              PIC ZZZZ9.
021100     02  FILLER                   PIC X(09) VALUE SPACES.
021200 01  WKS-ENCABEZADO-2.
021300     02  FILLER                   PIC X(40) VALUE SPACES.
021400     02  FILLER                   PIC X(09) VALUE "PERIODO: ".
021500     02  ENC2-DESDE               PIC 9(08).
021600     02  FILLER                   PIC X(04) VALUE " AL ".
021700     02  ENC2-HASTA               PIC 9(08).
021800     02  FILLER                   PIC X(63) VALUE SPACES.
021900 01  WKS-LINEA-DETALLE.
022000     02  DET-BARBERO-ID           PIC Z(5)9.
022100     02  FILLER                   PIC X(02) VALUE SPACES.
022200     02  DET-BARBERO-NOMBRE       PIC X(30).
022300     02  FILLER                   PIC X(02) VALUE SPACES.
022400     02  DET-PCT-SERVICIO         PIC ZZ9.99.
022500     02  FILLER                   PIC X(02) VALUE SPACES.
022600     02  DET-CANT-SERVICIOS       PIC ZZ,ZZ9.
022700     02  FILLER                   PIC X(02) VALUE SPACES.
022800     02  DET-TOTAL-SERVICIOS      PIC ZZ,ZZZ,ZZ9.99.
022900     02  FILLER                   PIC X(02) VALUE SPACES.
023000     02  DET-CANT-VENTAS          PIC ZZ,ZZ9.
023100     02  FILLER                   PIC X(02) VALUE SPACES.
023200     02  DET-TOTAL-VENTAS         PIC ZZ,ZZZ,ZZ9.99.
023300     02  FILLER                   PIC X(02) VALUE SPACES.
023400     02  DET-TOTAL-COMISION       PIC ZZ,ZZZ,ZZ9.99.
023500     02  FILLER                   PIC X(02) VALUE SPACES.
023600     02  DET-TOTAL-GENERADO       PIC ZZ,ZZZ,ZZ9.99.
023700     02  FILLER                   PIC X(02) VALUE SPACES.
023800     02  DET-PAGO-BARBERO         PIC ZZ,ZZZ,ZZ9.99.
023900     02  FILLER                   PIC X(03) VALUE SPACES.
024000 01  WKS-LINEA-PIE.
024100     02  FILLER                   PIC X(02) VALUE SPACES.
024200     02  FILLER                   PIC X(21)
024300              VALUE "TOTALES DE LA BARBERIA".
024400     02  FILLER                   PIC X(17) VALUE SPACES.
024500     02  PIE-CANT-SERVICIOS       PIC ZZ,ZZ9.
024600     02  FILLER                   PIC X(02) VALUE SPACES.
024700     02  PIE-TOTAL-SERVICIOS      PIC ZZ,ZZZ,ZZ9.99.
024800     02  FILLER                   PIC X(02) VALUE SPACES.
024900     02  PIE-CANT-VENTAS          PIC ZZ,ZZ9.
025000     02  FILLER                   PIC X(02) VALUE SPACES.
025100     02  PIE-TOTAL-VENTAS         PIC ZZ,ZZZ,ZZ9.99.
025200     02  FILLER                   PIC X(02) VALUE SPACES.
025300     02  PIE-TOTAL-COMISION       PIC ZZ,ZZZ,ZZ9.99.
025400     02  FILLER                   PIC X(02) VALUE SPACES.
025500     02  PIE-TOTAL-GENERAL        PIC ZZ,ZZZ,ZZ9.99.
025600     02  FILLER                   PIC X(16) VALUE SPACES.
025700 PROCEDURE DIVISION.
025800******************************************************************
025900*               S E C C I O N   P R I N C I P A L               *
026000******************************************************************
026100 000-MAIN SECTION.
026200     ACCEPT WKS-PARM-LIQDA FROM SYSIN
026300     PERFORM 050-DETERMINAR-RANGO-DE-FECHAS
026400     PERFORM 100-ABRIR-ARCHIVOS
026500     PERFORM 150-CARGAR-PRODUCTOS-TABLA
026600     PERFORM 160-CARGAR-BARBEROS-TABLA
026700     PERFORM 200-ACUMULAR-SERVICIOS
026800     PERFORM 300-ACUMULAR-VENTAS
026900     COMPUTE WKS-TOTAL-GENERAL = WKS-TOT-SERVICIOS + WKS-TOT-VENTAS
027000     PERFORM 400-IMPRIMIR-ENCABEZADOS
027100     PERFORM 450-IMPRIMIR-DETALLE-BARBERO THRU
027200          450-IMPRIMIR-DETALLE-BARBERO-E
027300          VARYING IDX-TABLA-BARB FROM 1 BY 1
027400          UNTIL IDX-TABLA-BARB > WKS-BARBEROS-TOTAL
027500     PERFORM 480-IMPRIMIR-PIE-DE-REPORTE
027600     PERFORM 999-CERRAR-ARCHIVOS
027700     STOP RUN.
027800 000-MAIN-E. EXIT.
027900******************************************************************
028000*        050  -  DETERMINA EL RANGO DE FECHAS DE LA CORRIDA      *
028100******************************************************************
028200 050-DETERMINAR-RANGO-DE-FECHAS SECTION.
028300     IF PARM-MODO-CORRIDA = 'D'
028400        MOVE PARM-FECHA-INICIO TO WKS-FECHA-DESDE
028500        MOVE PARM-FECHA-INICIO TO WKS-FECHA-HASTA
028600     ELSE
028700        MOVE PARM-FECHA-INICIO TO WKS-FECHA-DESDE
028800        MOVE 01 TO WKS-DESDE-DIA
028900        MOVE WKS-FECHA-DESDE TO WKS-FECHA-HASTA
029000        PERFORM 060-CALCULAR-ULTIMO-DIA-MES
029100        MOVE WKS-ULTIMO-DIA-MES TO WKS-HASTA-DIA
029200     END-IF.
029300 050-DETERMINAR-RANGO-DE-FECHAS-E. EXIT.
029400******************************************************************
029500*        060  -  ULTIMO DIA CALENDARIO DEL MES (CON BISIESTO)    *
029600******************************************************************
029700 060-CALCULAR-ULTIMO-DIA-MES SECTION.
029800     EVALUATE PARM-MES-INICIO
029900         WHEN 01 WHEN 03 WHEN 05 WHEN 07
030000         WHEN 08 WHEN 10 WHEN 12
030100             MOVE 31 TO WKS-ULTIMO-DIA-MES
030200         WHEN 04 WHEN 06 WHEN 09 WHEN 11
030300             MOVE 30 TO WKS-ULTIMO-DIA-MES
030400         WHEN 02
030500             DIVIDE PARM-ANIO-INICIO BY 400
030600                    GIVING WKS-RESIDUO-COCIENTE
030700                    REMAINDER WKS-RESIDUO-BISIESTO
030800             IF WKS-RESIDUO-BISIESTO = 0
030900                MOVE 29 TO WKS-ULTIMO-DIA-MES
031000             ELSE
031100                DIVIDE PARM-ANIO-INICIO BY 4
031200                       GIVING WKS-RESIDUO-COCIENTE
031300                       REMAINDER WKS-RESIDUO-BISIESTO
031400                IF WKS-RESIDUO-BISIESTO NOT = 0
031500                   MOVE 28 TO WKS-ULTIMO-DIA-MES
031600                ELSE
031700                   DIVIDE PARM-ANIO-INICIO BY 100
031800                          GIVING WKS-RESIDUO-COCIENTE
031900                          REMAINDER WKS-RESIDUO-BISIESTO
032000                   IF WKS-RESIDUO-BISIESTO = 0
032100                      MOVE 28 TO WKS-ULTIMO-DIA-MES
032200                   ELSE
032300                      MOVE 29 TO WKS-ULTIMO-DIA-MES
032400                   END-IF
032500                END-IF
032600             END-IF
032700     END-EVALUATE.
032800 060-CALCULAR-ULTIMO-DIA-MES-E. EXIT.
032900******************************************************************
033000*        100  -  APERTURA DE ARCHIVOS                           *
033100******************************************************************
033200 100-ABRIR-ARCHIVOS SECTION.
033300     OPEN INPUT  SERVICES SALES PRODUCTS BARBERS
033400          OUTPUT SETTLE-RPT
033500     IF FS-SERVICES = 97 MOVE ZEROS TO FS-SERVICES END-IF
033600     IF FS-SALES    = 97 MOVE ZEROS TO FS-SALES    END-IF
033700     IF FS-PRODUCTS = 97 MOVE ZEROS TO FS-PRODUCTS END-IF
033800     IF FS-BARBERS  = 97 MOVE ZEROS TO FS-BARBERS  END-IF
033900     IF FS-SERVICES NOT EQUAL 0 OR FS-SALES NOT EQUAL 0
034000        OR FS-PRODUCTS NOT EQUAL 0 OR FS-BARBERS NOT EQUAL 0
034100        OR FS-SETTLE-RPT NOT EQUAL 0
034200        MOVE 'BRBLIQDA' TO PROGRAMA
034300        MOVE 'OPEN'     TO ACCION
034400        MOVE SPACES     TO LLAVE
034500        MOVE 'SERVICES' TO ARCHIVO
034600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034700                              FS-SERVICES, FSE-SERVICES
034800        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE BRBLIQDA <<<"
034900                UPON CONSOLE
035000        MOVE 91 TO RETURN-CODE
035100        STOP RUN
035200     ELSE
035300        DISPLAY ">>>>>>> APERTURA DE ARCHIVOS EXITOSA <<<<<<<<<"
035400                UPON CONSOLE
035500     END-IF.
035600 100-ABRIR-ARCHIVOS-E. EXIT.
035700******************************************************************
035800*        150  -  CARGA DEL MAESTRO PRODUCTS EN MEMORIA           *
035900******************************************************************
036000 150-CARGAR-PRODUCTOS-TABLA SECTION.
036100     READ PRODUCTS
036200          AT END MOVE 1 TO WKS-PRODUCTOS-TOTAL
036300     END-READ
036400     PERFORM 155-CARGA-UN-PRODUCTO THRU 155-CARGA-UN-PRODUCTO-E
036500          UNTIL FS-PRODUCTS = '10'
036600     IF WKS-PRODUCTOS-TOTAL NOT = 0
036700        SUBTRACT 1 FROM WKS-PRODUCTOS-TOTAL
036800     END-IF.
036900 150-CARGAR-PRODUCTOS-TABLA-E. EXIT.
037000 155-CARGA-UN-PRODUCTO SECTION.
037100     ADD 1 TO WKS-PRODUCTOS-TOTAL
037200     SET IDX-TABLA-PROD TO WKS-PRODUCTOS-TOTAL
037300     MOVE PROD-ID       TO WKS-TAB-PROD-ID(IDX-TABLA-PROD)
037400     MOVE PROD-COMISION TO WKS-TAB-PROD-COMISION(IDX-TABLA-PROD)
037500     READ PRODUCTS
037600          AT END MOVE '10' TO FS-PRODUCTS
037700     END-READ.
037800 155-CARGA-UN-PRODUCTO-E. EXIT.
037900******************************************************************
038000*        160  -  CARGA DEL MAESTRO BARBERS EN LA TABLA DE        *
038100*               RESUMENES, CADA UNO INICIANDO EN CEROS           *
038200******************************************************************
038300 160-CARGAR-BARBEROS-TABLA SECTION.
038400     READ BARBERS
038500          AT END MOVE 1 TO WKS-BARBEROS-TOTAL
038600     END-READ
038700     PERFORM 165-CARGA-UN-BARBERO THRU 165-CARGA-UN-BARBERO-E
038800          UNTIL FS-BARBERS = '10'
038900     IF WKS-BARBEROS-TOTAL NOT = 0
039000        SUBTRACT 1 FROM WKS-BARBEROS-TOTAL
039100     END-IF.
039200 160-CARGAR-BARBEROS-TABLA-E. EXIT.
039300 165-CARGA-UN-BARBERO SECTION.
039400     ADD 1 TO WKS-BARBEROS-TOTAL
039500     SET IDX-TABLA-BARB TO WKS-BARBEROS-TOTAL
039600     MOVE BARB-ID            TO WKS-RES-BARBERO-ID(IDX-TABLA-BARB)
039700     MOVE BARB-NOMBRE        TO WKS-RES-BARBERO-NOMBRE(IDX-TABLA-BARB)
039800     MOVE BARB-PCT-SERVICIO  TO WKS-RES-PCT-SERVICIO(IDX-TABLA-BARB)
039900     MOVE ZEROS TO WKS-RES-TOTAL-SERVICIOS(IDX-TABLA-BARB)
040000                   WKS-RES-CANT-SERVICIOS(IDX-TABLA-BARB)
040100                   WKS-RES-TOTAL-VENTAS(IDX-TABLA-BARB)
040200                   WKS-RES-CANT-VENTAS(IDX-TABLA-BARB)
040300                   WKS-RES-TOTAL-COMISION(IDX-TABLA-BARB)
040400     READ BARBERS
040500          AT END MOVE '10' TO FS-BARBERS
040600     END-READ.
040700 165-CARGA-UN-BARBERO-E. EXIT.
040800******************************************************************
040900*        200  -  ACUMULA LOS SERVICIOS DENTRO DEL RANGO          *
041000******************************************************************
041100 200-ACUMULAR-SERVICIOS SECTION.
041200     READ SERVICES
041300          AT END MOVE '10' TO FS-SERVICES
041400     END-READ
041500     PERFORM 210-PROCESA-UN-SERVICIO THRU 210-PROCESA-UN-SERVICIO-E
041600          UNTIL FS-SERVICES = '10'.
041700 200-ACUMULAR-SERVICIOS-E. EXIT.
041800 210-PROCESA-UN-SERVICIO SECTION.
041900     IF SVC-FECHA NOT LESS WKS-FECHA-DESDE
042000        AND SVC-FECHA NOT GREATER WKS-FECHA-HASTA
042100        ADD SVC-PRECIO TO WKS-TOT-SERVICIOS
042200        ADD 1 TO WKS-CANT-SERVICIOS
042300        MOVE SVC-BARBERO-ID TO WKS-BARBERO-ID-BUSCADO
042400        PERFORM 220-LOCALIZA-BARBERO-EN-TABLA
042500             THRU 220-LOCALIZA-BARBERO-EN-TABLA-E
042600        IF BARBERO-YA-EN-TABLA
042700           ADD SVC-PRECIO TO
042800                WKS-RES-TOTAL-SERVICIOS(WKS-INDICE-BARB-EN-TABLA)
042900           ADD 1 TO
043000                WKS-RES-CANT-SERVICIOS(WKS-INDICE-BARB-EN-TABLA)
043100        END-IF
043200     END-IF
043300     READ SERVICES
043400          AT END MOVE '10' TO FS-SERVICES
043500     END-READ.
043600 210-PROCESA-UN-SERVICIO-E. EXIT.
043700******************************************************************
043800*        220  -  LOCALIZA UN BARBERO EN LA TABLA DE RESUMENES    *
043900*               POR SU IDENTIFICADOR                            *
044000******************************************************************
044100 220-LOCALIZA-BARBERO-EN-TABLA SECTION.
044200     MOVE 0 TO WKS-BARB-HALLADO
044300     SET IDX-TABLA-BARB TO 1
044400     PERFORM 225-COMPARA-UN-BARBERO THRU 225-COMPARA-UN-BARBERO-E
044500          VARYING IDX-TABLA-BARB FROM 1 BY 1
044600          UNTIL IDX-TABLA-BARB > WKS-BARBEROS-TOTAL
044700               OR BARBERO-YA-EN-TABLA.
044800 220-LOCALIZA-BARBERO-EN-TABLA-E. EXIT.
044900 225-COMPARA-UN-BARBERO SECTION.
045000     IF WKS-RES-BARBERO-ID(IDX-TABLA-BARB) = WKS-BARBERO-ID-BUSCADO
045100        MOVE 1 TO WKS-BARB-HALLADO
045200        MOVE IDX-TABLA-BARB TO WKS-INDICE-BARB-EN-TABLA
045300     END-IF.
045400 225-COMPARA-UN-BARBERO-E. EXIT.
045500******************************************************************
045600*        300  -  ACUMULA LAS VENTAS DENTRO DEL RANGO             *
045700******************************************************************
045800 300-ACUMULAR-VENTAS SECTION.
045900     READ SALES
046000          AT END MOVE '10' TO FS-SALES
046100     END-READ
046200     PERFORM 310-PROCESA-UNA-VENTA THRU 310-PROCESA-UNA-VENTA-E
046300          UNTIL FS-SALES = '10'.
046400 300-ACUMULAR-VENTAS-E. EXIT.
046500 310-PROCESA-UNA-VENTA SECTION.
046600     IF VTA-FECHA NOT LESS WKS-FECHA-DESDE
046700        AND VTA-FECHA NOT GREATER WKS-FECHA-HASTA
046800        ADD VTA-MONTO TO WKS-TOT-VENTAS
046900        ADD 1 TO WKS-CANT-VENTAS
047000        PERFORM 320-BUSCAR-COMISION-PRODUCTO
047100             THRU 320-BUSCAR-COMISION-PRODUCTO-E
047200        COMPUTE WKS-COMISION-UNA-VENTA =
047300                WKS-COMISION-DEL-PRODUCTO * VTA-CANTIDAD
047400        ADD WKS-COMISION-UNA-VENTA TO WKS-TOT-COMISIONES
047500        MOVE VTA-BARBERO-ID TO WKS-BARBERO-ID-BUSCADO
047600        PERFORM 220-LOCALIZA-BARBERO-EN-TABLA
047700             THRU 220-LOCALIZA-BARBERO-EN-TABLA-E
047800        IF BARBERO-YA-EN-TABLA
047900           ADD VTA-MONTO TO
048000                WKS-RES-TOTAL-VENTAS(WKS-INDICE-BARB-EN-TABLA)
048100           ADD 1 TO
048200                WKS-RES-CANT-VENTAS(WKS-INDICE-BARB-EN-TABLA)
048300           ADD WKS-COMISION-UNA-VENTA TO
048400                WKS-RES-TOTAL-COMISION(WKS-INDICE-BARB-EN-TABLA)
048500        END-IF
048600     END-IF
048700     READ SALES
048800          AT END MOVE '10' TO FS-SALES
048900     END-READ.
049000 310-PROCESA-UNA-VENTA-E. EXIT.
049100******************************************************************
049200*        320  -  BUSCA LA COMISION DEL PRODUCTO DE LA VENTA;     *
049300*               SI NO APARECE EN EL MAESTRO, LA COMISION ES 0    *
049400******************************************************************
049500 320-BUSCAR-COMISION-PRODUCTO SECTION.
049600     MOVE 0 TO WKS-PROD-HALLADO
049700     MOVE 0 TO WKS-COMISION-DEL-PRODUCTO
049800     SET IDX-TABLA-PROD TO 1
049900     SEARCH ALL WKS-PRODUCTO
050000          AT END CONTINUE
050100          WHEN WKS-TAB-PROD-ID(IDX-TABLA-PROD) = VTA-PRODUCTO-ID
050200               MOVE WKS-TAB-PROD-COMISION(IDX-TABLA-PROD)
050300                                   TO WKS-COMISION-DEL-PRODUCTO
050400               MOVE 1 TO WKS-PROD-HALLADO
050500     END-SEARCH.
050600 320-BUSCAR-COMISION-PRODUCTO-E. EXIT.
050700******************************************************************
050800*        400  -  IMPRIME LOS ENCABEZADOS DEL REPORTE             *
050900******************************************************************
051000 400-IMPRIMIR-ENCABEZADOS SECTION.
051100     ADD 1 TO WKS-NUMERO-PAGINA
051200     MOVE WKS-NUMERO-PAGINA TO ENC1-PAGINA
051300     MOVE WKS-FECHA-DESDE TO ENC2-DESDE
051400     MOVE WKS-FECHA-HASTA TO ENC2-HASTA
051500     WRITE LIN-REPORTE FROM WKS-ENCABEZADO-1
051600          AFTER ADVANCING PAGE
051700     WRITE LIN-REPORTE FROM WKS-ENCABEZADO-2
051800          AFTER ADVANCING 2 LINES
051900     MOVE 4 TO WKS-LINEAS-EN-PAGINA.
052000 400-IMPRIMIR-ENCABEZADOS-E. EXIT.
052100******************************************************************
052200*        450  -  CALCULA Y ESCRIBE LA LINEA DE UN BARBERO        *
052300******************************************************************
052400 450-IMPRIMIR-DETALLE-BARBERO SECTION.
052500     IF WKS-LINEAS-EN-PAGINA > 54
052600        PERFORM 400-IMPRIMIR-ENCABEZADOS
052700     END-IF
052800     PERFORM 460-CALCULA-PAGO-DEL-BARBERO
052900          THRU 460-CALCULA-PAGO-DEL-BARBERO-E
053000     MOVE SPACES TO WKS-LINEA-DETALLE
053100     MOVE WKS-RES-BARBERO-ID(IDX-TABLA-BARB)
053200                                  TO DET-BARBERO-ID
053300     MOVE WKS-RES-BARBERO-NOMBRE(IDX-TABLA-BARB)
053400                                  TO DET-BARBERO-NOMBRE
053500     MOVE WKS-RES-PCT-SERVICIO(IDX-TABLA-BARB)
053600                                  TO DET-PCT-SERVICIO
053700     MOVE WKS-RES-CANT-SERVICIOS(IDX-TABLA-BARB)
053800                                  TO DET-CANT-SERVICIOS
053900     MOVE WKS-RES-TOTAL-SERVICIOS(IDX-TABLA-BARB)
054000                                  TO DET-TOTAL-SERVICIOS
054100     MOVE WKS-RES-CANT-VENTAS(IDX-TABLA-BARB)
054200                                  TO DET-CANT-VENTAS
054300     MOVE WKS-RES-TOTAL-VENTAS(IDX-TABLA-BARB)
054400                                  TO DET-TOTAL-VENTAS
054500     MOVE WKS-RES-TOTAL-COMISION(IDX-TABLA-BARB)
054600                                  TO DET-TOTAL-COMISION
054700     MOVE RES-TOTAL-GENERADO      TO DET-TOTAL-GENERADO
054800     MOVE RES-PAGO-BARBERO        TO DET-PAGO-BARBERO
054900     WRITE LIN-REPORTE FROM WKS-LINEA-DETALLE
055000          AFTER ADVANCING 1 LINE
055100     ADD 1 TO WKS-LINEAS-EN-PAGINA.
055200 450-IMPRIMIR-DETALLE-BARBERO-E. EXIT.
055300******************************************************************
055400*        460  -  FORMULA DE PAGO DEL BARBERO (REGLA DE NEGOCIO)  *
055500******************************************************************
055600 460-CALCULA-PAGO-DEL-BARBERO SECTION.
055700     COMPUTE WKS-PCT-CALCULADO ROUNDED =
055800             WKS-RES-PCT-SERVICIO(IDX-TABLA-BARB) / 100
055900     COMPUTE WKS-PAGO-SERVICIOS ROUNDED =
056000             WKS-RES-TOTAL-SERVICIOS(IDX-TABLA-BARB) *
056100             WKS-PCT-CALCULADO
056200     COMPUTE RES-TOTAL-GENERADO ROUNDED =
056300             WKS-RES-TOTAL-SERVICIOS(IDX-TABLA-BARB) +
056400             WKS-RES-TOTAL-VENTAS(IDX-TABLA-BARB)
056500     COMPUTE RES-PAGO-BARBERO ROUNDED =
056600             WKS-PAGO-SERVICIOS +
056700             WKS-RES-TOTAL-COMISION(IDX-TABLA-BARB).
056800 460-CALCULA-PAGO-DEL-BARBERO-E. EXIT.
056900******************************************************************
057000*        480  -  IMPRIME EL PIE CON LOS TOTALES DE LA BARBERIA   *
057100******************************************************************
057200 480-IMPRIMIR-PIE-DE-REPORTE SECTION.
057300     MOVE SPACES TO WKS-LINEA-PIE
057400     MOVE WKS-CANT-SERVICIOS TO PIE-CANT-SERVICIOS
057500     MOVE WKS-TOT-SERVICIOS  TO PIE-TOTAL-SERVICIOS
057600     MOVE WKS-CANT-VENTAS    TO PIE-CANT-VENTAS
057700     MOVE WKS-TOT-VENTAS     TO PIE-TOTAL-VENTAS
057800     MOVE WKS-TOT-COMISIONES TO PIE-TOTAL-COMISION
057900     MOVE WKS-TOTAL-GENERAL  TO PIE-TOTAL-GENERAL
058000     WRITE LIN-REPORTE FROM WKS-LINEA-PIE
058100          AFTER ADVANCING 2 LINES.
058200 480-IMPRIMIR-PIE-DE-REPORTE-E. EXIT.
058300******************************************************************
058400*        999  -  CIERRE DE ARCHIVOS                              *
058500******************************************************************
058600 999-CERRAR-ARCHIVOS SECTION.
058700     CLOSE SERVICES SALES PRODUCTS BARBERS SETTLE-RPT.
058800 999-CERRAR-ARCHIVOS-E. EXIT.
