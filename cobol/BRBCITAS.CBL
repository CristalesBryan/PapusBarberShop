000100******************************************************************
000200* FECHA       : 14/09/1985                                       *
000300* PROGRAMADOR : D. RAMIREZ                                       *
000400* APLICACION  : BARBERIA                                        *
000500* PROGRAMA    : BRBCITAS                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : MOTOR DE VALIDACION DE CITAS. CADA PETICION DE   *
000800*             : CITAMANT ES UNA CITA NUEVA (CITA-ID EN CERO) O   *
000900*             : UN CAMBIO DE ESTADO SOBRE UNA CITA EXISTENTE,    *
001000*             : SEGUN EL ESTADO QUE TRAE LA PETICION:            *
001100*             : 'CANCELADA' = CANCELA; 'COMPLETADA' = COMPLETA;  *
001200*             : 'REAGENDA  ' = REAGENDA A LA FECHA/HORA QUE TRAE *
001300*             : LA PETICION. LA CITA NUEVA Y LA REAGENDA CORREN  *
001400*             : LA MISMA CADENA DE DIEZ VALIDACIONES (PARRAFOS   *
001500*             : 710 AL 790); LA REAGENDA SE EXCLUYE A SI MISMA EN*
001600*             : LAS PRUEBAS DE DUPLICADO Y TRASLAPE.             *
001700*             : COMO APPTS NO ES DE ACCESO DIRECTO, EL ARCHIVO SE*
001800*             : RECONSTRUYE COMPLETO EN APPTS-NEW, QUE EL JCL    *
001900*             : RENOMBRA A APPTS AL TERMINAR LA CORRIDA.         *
002000* ARCHIVOS    : CUTTYPES=C, SCHEDULE=C, APPTS=C, CITAMANT=C,     *
002100*             : APPTS-NEW=A                                     *
002200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
002300******************************************************************
002400*               B I T A C O R A   D E   C A M B I O S            *
002500******************************************************************
002600* 14/09/1985 DR  TICKET BRB-0108  PROGRAMA ORIGINAL (ALTA)       *
002700* 30/06/1987 DR  TICKET BRB-0126  SE AGREGAN LOS CAMBIOS DE      *
002800*                                 ESTADO (CANCELA, COMPLETA Y    *
002900*                                 REAGENDA) Y LA RECONSTRUCCION  *
003000*                                 TOTAL DE APPTS                 *
003100* 05/02/1991 MAQ TICKET BRB-0238  SE AGREGA VALIDACION DE        *
003200*                                 TRASLAPE CONTRA OTRAS CITAS    *
003300* 19/08/1999 JC  TICKET BRB-0129  Y2K: FECHAS A 9(08) AAAAMMDD   *
003400* 11/10/2003 RTV TICKET BRB-0309  SE AJUSTA MENSAJE DE RECHAZO   *
003500*                                 DE LA CADENA DE VALIDACIONES   *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.                      BRBCITAS.
003900 AUTHOR.                          D. RAMIREZ.
004000 INSTALLATION.                    BARBERIA - OFICINA CENTRAL.
004100 DATE-WRITTEN.                    14/09/1985.
004200 DATE-COMPILED.
004300 SECURITY.                        USO INTERNO UNICAMENTE.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CUTTYPES     ASSIGN TO CUTTYPES
005100                         ORGANIZATION IS LINE SEQUENTIAL
005200                         FILE STATUS  IS FS-CUTTYPES
005300                                         FSE-CUTTYPES.
005400     SELECT SCHEDULE     ASSIGN TO SCHEDULE
005500                         ORGANIZATION IS LINE SEQUENTIAL
005600                         FILE STATUS  IS FS-SCHEDULE
005700                                         FSE-SCHEDULE.
005800     SELECT APPTS        ASSIGN TO APPTS
005900                         ORGANIZATION IS LINE SEQUENTIAL
006000                         FILE STATUS  IS FS-APPTS
006100                                         FSE-APPTS.
006200     SELECT CITAMANT     ASSIGN TO CITAMANT
006300                         ORGANIZATION IS LINE SEQUENTIAL
006400                         FILE STATUS  IS FS-CITAMANT
006500                                         FSE-CITAMANT.
006600     SELECT APPTS-NEW    ASSIGN TO APPTSNEW
006700                         ORGANIZATION IS LINE SEQUENTIAL
006800                         FILE STATUS  IS FS-APPTSNEW
006900                                         FSE-APPTSNEW.
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*              D E F I N I C I O N   D E   A R C H I V O S       *
007400******************************************************************
007500 FD  CUTTYPES.
007600     COPY CUTTYPES.
007700 FD  SCHEDULE.
007800     COPY SCHEDULE.
007900 FD  APPTS.
007950     COPY APPTS REPLACING LONG-REG-CITAS BY LONG-REG-CITAS-FD.
008000 FD  CITAMANT.
008050     COPY APPTS REPLACING REG-CITAS BY REG-PETICION-CITA
008070                       LONG-REG-CITAS BY LONG-PETICION-CITA.
008100 FD  APPTS-NEW.
008150     COPY APPTS REPLACING REG-CITAS BY REG-CITA-NUEVA
008170                       LONG-REG-CITAS BY LONG-CITA-NUEVA.
008500 WORKING-STORAGE SECTION.
008600******************************************************************
008700*        VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO             *
008800******************************************************************
008900 01  FS-CUTTYPES                  PIC 9(02) VALUE ZEROS.
009000 01  FS-SCHEDULE                  PIC 9(02) VALUE ZEROS.
009100 01  FS-APPTS                     PIC 9(02) VALUE ZEROS.
009200 01  FS-CITAMANT                  PIC 9(02) VALUE ZEROS.
009300 01  FS-APPTSNEW                  PIC 9(02) VALUE ZEROS.
009400 01  FSE-CUTTYPES.
009500     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
009600     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
009700     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
009800 01  FSE-SCHEDULE.
009900     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
010000     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
010100     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
010200 01  FSE-APPTS.
010300     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
010400     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
010500     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
010600 01  FSE-CITAMANT.
010700     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
010800     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
010900     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
011000 01  FSE-APPTSNEW.
011100     02  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
011200     02  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
011300     02  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
011400 77  PROGRAMA                     PIC X(08) VALUE SPACES.
011500 77  ARCHIVO                      PIC X(08) VALUE SPACES.
011600 01  ACCION                       PIC X(10) VALUE SPACES.
011700 01  LLAVE                        PIC X(32) VALUE SPACES.
011800******************************************************************
011900*        TABLA DE TIPOS DE CORTE EN MEMORIA                      *
012000******************************************************************
012100 01  WKS-CORTES-TOTAL             PIC 9(05) COMP VALUE ZEROS.
012200 01  WKS-TABLA-CORTES.
012300     02  WKS-CORTE OCCURS 1 TO 9999 TIMES
012400                  DEPENDING ON WKS-CORTES-TOTAL
012500                  ASCENDING KEY WKS-TAB-CORTE-ID
012600                  INDEXED BY IDX-TABLA-CORTE.
012700         03  WKS-TAB-CORTE-ID     PIC 9(06).
012800         03  WKS-TAB-CORTE-MINUTOS PIC 9(03).
012900******************************************************************
013000*        TABLA DE HORARIOS EN MEMORIA                            *
013100******************************************************************
013200 01  WKS-HORARIOS-TOTAL           PIC 9(05) COMP VALUE ZEROS.
013300 01  WKS-TABLA-HORARIOS.
013400     02  WKS-HORARIO OCCURS 1 TO 9999 TIMES
013500                    DEPENDING ON WKS-HORARIOS-TOTAL
013600                    INDEXED BY IDX-TABLA-HOR.
013700         03  WKS-HOR-BARBERO-ID   PIC 9(06).
013800         03  WKS-HOR-FECHA        PIC 9(08).
013900         03  WKS-HOR-HORA-INI     PIC 9(04).
014000         03  WKS-HOR-HORA-FIN     PIC 9(04).
014100         03  WKS-HOR-ACTIVO       PIC X(01).
014200             88  WKS-HOR-SI-ACTIVO       VALUE 'Y'.
014300******************************************************************
014400*        TABLA DE CITAS EN MEMORIA                               *
014500******************************************************************
014600 01  WKS-CITAS-TOTAL              PIC 9(05) COMP VALUE ZEROS.
014700 01  WKS-SIGUIENTE-CITA-ID        PIC 9(06) VALUE ZEROS.
014800 01  WKS-TABLA-CITAS.
014900     02  WKS-CITA OCCURS 1 TO 9999 TIMES
015000                 DEPENDING ON WKS-CITAS-TOTAL
015100                 INDEXED BY IDX-TABLA-CITA.
015200         03  WKS-CIT-ID           PIC 9(06).
015300         03  WKS-CIT-FECHA        PIC 9(08).
015400         03  WKS-CIT-HORA         PIC 9(04).
015500         03  WKS-CIT-BARBERO-ID   PIC 9(06).
015600         03  WKS-CIT-CORTE-ID     PIC 9(06).
015700         03  WKS-CIT-CLIENTE-NOM  PIC X(30).
015800         03  WKS-CIT-CLIENTE-COR  PIC X(40).
015900         03  WKS-CIT-CLIENTE-TEL  PIC X(15).
016000         03  WKS-CIT-ESTADO       PIC X(10).
016100             88  WKS-CIT-CANCELADA       VALUE 'CANCELADA '.
016200             88  WKS-CIT-COMPLETADA      VALUE 'COMPLETADA'.
016300******************************************************************
016400*        INDICADORES, INDICES Y CONTADORES                      *
016500******************************************************************
016600 01  WKS-INDICADORES.
016700     02  WKS-FIN-PETICIONES       PIC 9(01) VALUE ZEROS.
016800         88  FIN-PETICIONES               VALUE 1.
016900     02  WKS-CADENA-VALIDA        PIC 9(01) VALUE ZEROS.
017000         88  CADENA-ES-VALIDA             VALUE 1.
017100     02  WKS-CITA-VIEJA-HALLADA   PIC 9(01) VALUE ZEROS.
017200         88  CITA-VIEJA-SI-HALLADA        VALUE 1.
017300     02  WKS-HORARIO-HALLADO      PIC 9(01) VALUE ZEROS.
017400         88  HORARIO-SI-HALLADO           VALUE 1.
017500     02  WKS-CORTE-HALLADO        PIC 9(01) VALUE ZEROS.
017600         88  CORTE-SI-HALLADO             VALUE 1.
017700 01  WKS-INDICE-CITA-VIEJA        PIC 9(05) COMP VALUE ZEROS.
017800 01  WKS-INDICE-HORARIO-SEL       PIC 9(05) COMP VALUE ZEROS.
017900 01  WKS-CONTADORES.
018000     02  WKS-PETICIONES-LEIDAS    PIC 9(05) COMP VALUE ZEROS.
018100     02  WKS-CITAS-CONFIRMADAS    PIC 9(05) COMP VALUE ZEROS.
018200     02  WKS-CITAS-CANCELADAS     PIC 9(05) COMP VALUE ZEROS.
018300     02  WKS-CITAS-COMPLETADAS    PIC 9(05) COMP VALUE ZEROS.
018400     02  WKS-CITAS-REAGENDADAS    PIC 9(05) COMP VALUE ZEROS.
018500     02  WKS-CITAS-RECHAZADAS     PIC 9(05) COMP VALUE ZEROS.
018600******************************************************************
018700*        PARAMETROS Y RESULTADO DE LA CADENA DE VALIDACION       *
018800*        (710 AL 790, UNA CITA A LA VEZ)                         *
018900******************************************************************
019000 01  WKS-VAL-FECHA                PIC 9(08) VALUE ZEROS.
019100 01  WKS-VAL-HORA                 PIC 9(04) VALUE ZEROS.
019200 01  WKS-VAL-BARBERO-ID           PIC 9(06) VALUE ZEROS.
019300 01  WKS-VAL-CORTE-ID             PIC 9(06) VALUE ZEROS.
019400 01  WKS-VAL-EXCLUIR-ID           PIC 9(06) VALUE ZEROS.
019500 01  WKS-VAL-MINUTOS-CORTE        PIC 9(03) VALUE ZEROS.
019600 01  WKS-VAL-HORA-FIN             PIC 9(04) VALUE ZEROS.
019700 01  WKS-OTRA-CITA-MINUTOS        PIC 9(03) VALUE ZEROS.
019800 01  WKS-OTRA-CITA-HORA-FIN       PIC 9(04) VALUE ZEROS.
019900 01  WKS-OTRA-CITA-HORA-FIN-R REDEFINES WKS-OTRA-CITA-HORA-FIN.
020000     02  WKS-OTRA-CITA-FIN-HH     PIC 9(02).
020100     02  WKS-OTRA-CITA-FIN-MM     PIC 9(02).
020200******************************************************************
020300*        FECHA Y HORA DE PROCESO (REDEFINES)                     *
020400******************************************************************
020500 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROS.
020600 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
020700     02  WKS-ANIO-PROC            PIC 9(04).
020800     02  WKS-MES-PROC             PIC 9(02).
020900     02  WKS-DIA-PROC             PIC 9(02).
021000 01  WKS-HORA-RELOJ-LARGA         PIC 9(08) VALUE ZEROS.
021100 01  WKS-HORA-RELOJ-LARGA-R REDEFINES WKS-HORA-RELOJ-LARGA.
021200     02  WKS-HORA-ACTUAL          PIC 9(04).
021300     02  WKS-HORA-ACTUAL-RESTO    PIC 9(04).
021400 01  WKS-VAL-HORA-FIN-R REDEFINES WKS-VAL-HORA-FIN.
021500     02  WKS-VAL-HORA-FIN-HH      PIC 9(02).
021600     02  WKS-VAL-HORA-FIN-MM      PIC 9(02).
021700 PROCEDURE DIVISION.
021800******************************************************************
021900*               S E C C I O N   P R I N C I P A L               *
022000******************************************************************
022100 000-MAIN SECTION.
022200     ACCEPT WKS-FECHA-PROCESO    FROM DATE YYYYMMDD
022300     ACCEPT WKS-HORA-RELOJ-LARGA FROM TIME
022400     PERFORM 100-ABRIR-ARCHIVOS
022500     PERFORM 150-CARGAR-CORTES-TABLA
022600     PERFORM 160-CARGAR-HORARIOS-TABLA
022700     PERFORM 170-CARGAR-CITAS-TABLA
022800     PERFORM 200-PROCESAR-PETICIONES
022900     PERFORM 500-REESCRIBIR-MAESTRO-CITAS
023000     PERFORM 600-ESTADISTICAS
023100     PERFORM 999-CERRAR-ARCHIVOS
023200     STOP RUN.
023300 000-MAIN-E. EXIT.
023400******************************************************************
023500*        100  -  APERTURA DE ARCHIVOS                           *
023600******************************************************************
023700 100-ABRIR-ARCHIVOS SECTION.
023800     OPEN INPUT  CUTTYPES SCHEDULE APPTS CITAMANT
023900          OUTPUT APPTS-NEW
024000     IF FS-CUTTYPES = 97 MOVE ZEROS TO FS-CUTTYPES END-IF
024100     IF FS-SCHEDULE = 97 MOVE ZEROS TO FS-SCHEDULE END-IF
024200     IF FS-APPTS    = 97 MOVE ZEROS TO FS-APPTS    END-IF
024300     IF FS-CITAMANT = 97 MOVE ZEROS TO FS-CITAMANT END-IF
024400     IF FS-CUTTYPES NOT EQUAL 0 OR FS-SCHEDULE NOT EQUAL 0
024500        OR FS-APPTS NOT EQUAL 0 OR FS-CITAMANT NOT EQUAL 0
024600        OR FS-APPTSNEW NOT EQUAL 0
024700        MOVE 'BRBCITAS' TO PROGRAMA
024800        MOVE 'OPEN'     TO ACCION
024900        MOVE SPACES     TO LLAVE
025000        MOVE 'APPTS'    TO ARCHIVO
025100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025200                              FS-APPTS, FSE-APPTS
025300        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE BRBCITAS <<<"
025400                UPON CONSOLE
025500        MOVE 91 TO RETURN-CODE
025600        STOP RUN
025700     ELSE
025800        DISPLAY ">>>>>>> APERTURA DE ARCHIVOS EXITOSA <<<<<<<<<"
025900                UPON CONSOLE
026000     END-IF.
026100 100-ABRIR-ARCHIVOS-E. EXIT.
026200******************************************************************
026300*        150  -  CARGA DEL MAESTRO CUTTYPES EN MEMORIA           *
026400******************************************************************
026500 150-CARGAR-CORTES-TABLA SECTION.
026600     READ CUTTYPES
026700          AT END MOVE 1 TO WKS-CORTES-TOTAL
026800     END-READ
026900     PERFORM 155-CARGA-UN-CORTE THRU 155-CARGA-UN-CORTE-E
027000          UNTIL FS-CUTTYPES = '10'
027100     IF WKS-CORTES-TOTAL NOT = 0
027200        SUBTRACT 1 FROM WKS-CORTES-TOTAL
027300     END-IF.
027400 150-CARGAR-CORTES-TABLA-E. EXIT.
027500 155-CARGA-UN-CORTE SECTION.
027600     ADD 1 TO WKS-CORTES-TOTAL
027700     SET IDX-TABLA-CORTE TO WKS-CORTES-TOTAL
027800     MOVE CORTE-ID      TO WKS-TAB-CORTE-ID(IDX-TABLA-CORTE)
027900     MOVE CORTE-MINUTOS TO WKS-TAB-CORTE-MINUTOS(IDX-TABLA-CORTE)
028000     READ CUTTYPES
028100          AT END MOVE '10' TO FS-CUTTYPES
028200     END-READ.
028300 155-CARGA-UN-CORTE-E. EXIT.
028400******************************************************************
028500*        160  -  CARGA DEL MAESTRO SCHEDULE EN MEMORIA           *
028600******************************************************************
028700 160-CARGAR-HORARIOS-TABLA SECTION.
028800     READ SCHEDULE
028900          AT END MOVE 1 TO WKS-HORARIOS-TOTAL
029000     END-READ
029100     PERFORM 165-CARGA-UN-HORARIO THRU 165-CARGA-UN-HORARIO-E
029200          UNTIL FS-SCHEDULE = '10'
029300     IF WKS-HORARIOS-TOTAL NOT = 0
029400        SUBTRACT 1 FROM WKS-HORARIOS-TOTAL
029500     END-IF.
029600 160-CARGAR-HORARIOS-TABLA-E. EXIT.
029700 165-CARGA-UN-HORARIO SECTION.
029800     ADD 1 TO WKS-HORARIOS-TOTAL
029900     SET IDX-TABLA-HOR TO WKS-HORARIOS-TOTAL
030000     MOVE HORA-BARBERO-ID TO WKS-HOR-BARBERO-ID(IDX-TABLA-HOR)
030100     MOVE HORA-FECHA      TO WKS-HOR-FECHA(IDX-TABLA-HOR)
030200     MOVE HORA-HORA-INI   TO WKS-HOR-HORA-INI(IDX-TABLA-HOR)
030300     MOVE HORA-HORA-FIN   TO WKS-HOR-HORA-FIN(IDX-TABLA-HOR)
030400     MOVE HORA-ACTIVO     TO WKS-HOR-ACTIVO(IDX-TABLA-HOR)
030500     READ SCHEDULE
030600          AT END MOVE '10' TO FS-SCHEDULE
030700     END-READ.
030800 165-CARGA-UN-HORARIO-E. EXIT.
030900******************************************************************
031000*        170  -  CARGA DEL MAESTRO APPTS EN MEMORIA              *
031100******************************************************************
031200 170-CARGAR-CITAS-TABLA SECTION.
031300     MOVE 1 TO WKS-SIGUIENTE-CITA-ID
031400     READ APPTS
031500          AT END MOVE 1 TO WKS-CITAS-TOTAL
031600     END-READ
031700     PERFORM 175-CARGA-UNA-CITA THRU 175-CARGA-UNA-CITA-E
031800          UNTIL FS-APPTS = '10'
031900     IF WKS-CITAS-TOTAL NOT = 0
032000        SUBTRACT 1 FROM WKS-CITAS-TOTAL
032100     END-IF.
032200 170-CARGAR-CITAS-TABLA-E. EXIT.
032300 175-CARGA-UNA-CITA SECTION.
032400     ADD 1 TO WKS-CITAS-TOTAL
032500     SET IDX-TABLA-CITA TO WKS-CITAS-TOTAL
032600     MOVE CITA-ID             TO WKS-CIT-ID(IDX-TABLA-CITA)
032700     MOVE CITA-FECHA          TO WKS-CIT-FECHA(IDX-TABLA-CITA)
032800     MOVE CITA-HORA           TO WKS-CIT-HORA(IDX-TABLA-CITA)
032900     MOVE CITA-BARBERO-ID     TO WKS-CIT-BARBERO-ID(IDX-TABLA-CITA)
033000     MOVE CITA-CORTE-ID       TO WKS-CIT-CORTE-ID(IDX-TABLA-CITA)
033100     MOVE CITA-CLIENTE-NOMBRE TO WKS-CIT-CLIENTE-NOM(IDX-TABLA-CITA)
033200     MOVE CITA-CLIENTE-CORREO TO WKS-CIT-CLIENTE-COR(IDX-TABLA-CITA)
033300     MOVE CITA-CLIENTE-TEL    TO WKS-CIT-CLIENTE-TEL(IDX-TABLA-CITA)
033400     MOVE CITA-ESTADO         TO WKS-CIT-ESTADO(IDX-TABLA-CITA)
033500     IF CITA-ID >= WKS-SIGUIENTE-CITA-ID
033600        COMPUTE WKS-SIGUIENTE-CITA-ID = CITA-ID + 1
033700     END-IF
033800     READ APPTS
033900          AT END MOVE '10' TO FS-APPTS
034000     END-READ.
034100 175-CARGA-UNA-CITA-E. EXIT.
034200******************************************************************
034300*        200  -  PROCESO DE LAS PETICIONES DE CITAMANT           *
034400******************************************************************
034500 200-PROCESAR-PETICIONES SECTION.
034600     READ CITAMANT
034700          AT END SET FIN-PETICIONES TO TRUE
034800     END-READ
034900     PERFORM 210-PROCESA-UNA-PETICION THRU 210-PROCESA-UNA-PETICION-E
035000          UNTIL FIN-PETICIONES.
035100 200-PROCESAR-PETICIONES-E. EXIT.
035200 210-PROCESA-UNA-PETICION SECTION.
035300     ADD 1 TO WKS-PETICIONES-LEIDAS
035400     IF CITA-ID IN REG-PETICION-CITA = ZEROS
035500        PERFORM 220-APLICAR-CITA-NUEVA THRU 220-APLICAR-CITA-NUEVA-E
035600     ELSE
035700        PERFORM 250-LOCALIZAR-CITA-VIEJA
035800             THRU 250-LOCALIZAR-CITA-VIEJA-E
035900        IF NOT CITA-VIEJA-SI-HALLADA
036000           ADD 1 TO WKS-CITAS-RECHAZADAS
036100           DISPLAY "*** PETICION RECHAZADA, CITA INEXISTENTE "
036200                   CITA-ID IN REG-PETICION-CITA UPON CONSOLE
036300        ELSE
036400           EVALUATE CITA-ESTADO IN REG-PETICION-CITA
036500              WHEN 'CANCELADA '
036600                 PERFORM 260-APLICAR-CANCELACION
036700                      THRU 260-APLICAR-CANCELACION-E
036800              WHEN 'COMPLETADA'
036900                 PERFORM 270-APLICAR-COMPLETADO
037000                      THRU 270-APLICAR-COMPLETADO-E
037100              WHEN OTHER
037200                 PERFORM 280-APLICAR-REAGENDA
037300                      THRU 280-APLICAR-REAGENDA-E
037400           END-EVALUATE
037500        END-IF
037600     END-IF
037700     READ CITAMANT
037800          AT END SET FIN-PETICIONES TO TRUE
037900     END-READ.
038000 210-PROCESA-UNA-PETICION-E. EXIT.
038100******************************************************************
038200*        220  -  ALTA DE UNA CITA NUEVA                          *
038300******************************************************************
038400 220-APLICAR-CITA-NUEVA SECTION.
038500     MOVE CITA-FECHA      IN REG-PETICION-CITA TO WKS-VAL-FECHA
038600     MOVE CITA-HORA       IN REG-PETICION-CITA TO WKS-VAL-HORA
038700     MOVE CITA-BARBERO-ID IN REG-PETICION-CITA TO WKS-VAL-BARBERO-ID
038800     MOVE CITA-CORTE-ID   IN REG-PETICION-CITA TO WKS-VAL-CORTE-ID
038900     MOVE ZEROS TO WKS-VAL-EXCLUIR-ID
039000     PERFORM 700-VALIDAR-CADENA THRU 700-VALIDAR-CADENA-E
039100     IF NOT CADENA-ES-VALIDA
039200        ADD 1 TO WKS-CITAS-RECHAZADAS
039300     ELSE
039400        ADD 1 TO WKS-CITAS-TOTAL
039500        SET IDX-TABLA-CITA TO WKS-CITAS-TOTAL
039600        MOVE WKS-SIGUIENTE-CITA-ID TO WKS-CIT-ID(IDX-TABLA-CITA)
039700        ADD 1 TO WKS-SIGUIENTE-CITA-ID
039800        MOVE WKS-VAL-FECHA      TO WKS-CIT-FECHA(IDX-TABLA-CITA)
039900        MOVE WKS-VAL-HORA       TO WKS-CIT-HORA(IDX-TABLA-CITA)
040000        MOVE WKS-VAL-BARBERO-ID TO WKS-CIT-BARBERO-ID(IDX-TABLA-CITA)
040100        MOVE WKS-VAL-CORTE-ID   TO WKS-CIT-CORTE-ID(IDX-TABLA-CITA)
040200        MOVE CITA-CLIENTE-NOMBRE IN REG-PETICION-CITA
040300                     TO WKS-CIT-CLIENTE-NOM(IDX-TABLA-CITA)
040400        MOVE CITA-CLIENTE-CORREO IN REG-PETICION-CITA
040500                     TO WKS-CIT-CLIENTE-COR(IDX-TABLA-CITA)
040600        MOVE CITA-CLIENTE-TEL IN REG-PETICION-CITA
040700                     TO WKS-CIT-CLIENTE-TEL(IDX-TABLA-CITA)
040800        MOVE 'CONFIRMADA' TO WKS-CIT-ESTADO(IDX-TABLA-CITA)
040900        ADD 1 TO WKS-CITAS-CONFIRMADAS
041000     END-IF.
041100 220-APLICAR-CITA-NUEVA-E. EXIT.
041200******************************************************************
041300*        250  -  LOCALIZA LA CITA VIEJA POR CITA-ID              *
041400******************************************************************
041500 250-LOCALIZAR-CITA-VIEJA SECTION.
041600     MOVE 0 TO WKS-CITA-VIEJA-HALLADA
041700     SET IDX-TABLA-CITA TO 1
041800     PERFORM 255-BUSCA-UNA-CITA THRU 255-BUSCA-UNA-CITA-E
041900          UNTIL IDX-TABLA-CITA > WKS-CITAS-TOTAL
042000               OR CITA-VIEJA-SI-HALLADA
042100     IF CITA-VIEJA-SI-HALLADA
042200        MOVE IDX-TABLA-CITA TO WKS-INDICE-CITA-VIEJA
042300     END-IF.
042400 250-LOCALIZAR-CITA-VIEJA-E. EXIT.
042500 255-BUSCA-UNA-CITA SECTION.
042600     IF WKS-CIT-ID(IDX-TABLA-CITA) = CITA-ID IN REG-PETICION-CITA
042700        MOVE 1 TO WKS-CITA-VIEJA-HALLADA
042800     ELSE
042900        SET IDX-TABLA-CITA UP BY 1
043000     END-IF.
043100 255-BUSCA-UNA-CITA-E. EXIT.
043200******************************************************************
043300*        260  -  CANCELACION DE UNA CITA EXISTENTE               *
043400******************************************************************
043500 260-APLICAR-CANCELACION SECTION.
043600     IF WKS-CIT-CANCELADA(WKS-INDICE-CITA-VIEJA)
043700        ADD 1 TO WKS-CITAS-RECHAZADAS
043800        DISPLAY "*** CANCELACION RECHAZADA, YA ESTA CANCELADA "
043900                CITA-ID IN REG-PETICION-CITA UPON CONSOLE
044000     ELSE
044100        MOVE 'CANCELADA ' TO WKS-CIT-ESTADO(WKS-INDICE-CITA-VIEJA)
044200        ADD 1 TO WKS-CITAS-CANCELADAS
044300     END-IF.
044400 260-APLICAR-CANCELACION-E. EXIT.
044500******************************************************************
044600*        270  -  COMPLETADO DE UNA CITA EXISTENTE                *
044700******************************************************************
044800 270-APLICAR-COMPLETADO SECTION.
044900     IF WKS-CIT-CANCELADA(WKS-INDICE-CITA-VIEJA)
045000        OR WKS-CIT-COMPLETADA(WKS-INDICE-CITA-VIEJA)
045100        ADD 1 TO WKS-CITAS-RECHAZADAS
045200        DISPLAY "*** COMPLETADO RECHAZADO, ESTADO NO LO PERMITE "
045300                CITA-ID IN REG-PETICION-CITA UPON CONSOLE
045400     ELSE
045500        MOVE 'COMPLETADA' TO WKS-CIT-ESTADO(WKS-INDICE-CITA-VIEJA)
045600        ADD 1 TO WKS-CITAS-COMPLETADAS
045700     END-IF.
045800 270-APLICAR-COMPLETADO-E. EXIT.
045900******************************************************************
046000*        280  -  REAGENDA DE UNA CITA EXISTENTE A NUEVA FECHA/   *
046100*               HORA. SE VUELVE A CORRER LA CADENA COMPLETA,     *
046200*               EXCLUYENDOSE A SI MISMA DE LOS PASOS 9 Y 10.     *
046300******************************************************************
046400 280-APLICAR-REAGENDA SECTION.
046500     IF WKS-CIT-CANCELADA(WKS-INDICE-CITA-VIEJA)
046600        OR WKS-CIT-COMPLETADA(WKS-INDICE-CITA-VIEJA)
046700        ADD 1 TO WKS-CITAS-RECHAZADAS
046800        DISPLAY "*** REAGENDA RECHAZADA, ESTADO NO LO PERMITE "
046900                CITA-ID IN REG-PETICION-CITA UPON CONSOLE
047000     ELSE
047100        MOVE CITA-FECHA IN REG-PETICION-CITA TO WKS-VAL-FECHA
047200        MOVE CITA-HORA  IN REG-PETICION-CITA TO WKS-VAL-HORA
047300        MOVE WKS-CIT-BARBERO-ID(WKS-INDICE-CITA-VIEJA)
047400                                    TO WKS-VAL-BARBERO-ID
047500        MOVE WKS-CIT-CORTE-ID(WKS-INDICE-CITA-VIEJA)
047600                                    TO WKS-VAL-CORTE-ID
047700        MOVE WKS-CIT-ID(WKS-INDICE-CITA-VIEJA) TO WKS-VAL-EXCLUIR-ID
047800        PERFORM 700-VALIDAR-CADENA THRU 700-VALIDAR-CADENA-E
047900        IF NOT CADENA-ES-VALIDA
048000           ADD 1 TO WKS-CITAS-RECHAZADAS
048100        ELSE
048200           MOVE WKS-VAL-FECHA TO WKS-CIT-FECHA(WKS-INDICE-CITA-VIEJA)
048300           MOVE WKS-VAL-HORA  TO WKS-CIT-HORA(WKS-INDICE-CITA-VIEJA)
048400           ADD 1 TO WKS-CITAS-REAGENDADAS
048500        END-IF
048600     END-IF.
048700 280-APLICAR-REAGENDA-E. EXIT.
048800******************************************************************
048900*        700  -  CADENA DE DIEZ VALIDACIONES DE LA CITA          *
049000*               (WKS-VAL-xxx DE ENTRADA; SALE EN WKS-CADENA-     *
049100*               VALIDA Y, SI ES VALIDA, WKS-VAL-HORA-FIN)        *
049200******************************************************************
049300 700-VALIDAR-CADENA SECTION.
049400     MOVE 1 TO WKS-CADENA-VALIDA
049500     PERFORM 710-PASO-1-FECHA-PASADA
049600     IF NOT CADENA-ES-VALIDA GO TO 700-VALIDAR-CADENA-E END-IF
049700     PERFORM 720-PASO-2-HORA-PASADA-HOY
049800     IF NOT CADENA-ES-VALIDA GO TO 700-VALIDAR-CADENA-E END-IF
049900     PERFORM 730-PASO-3-LOCALIZA-HORARIO
050000     IF NOT CADENA-ES-VALIDA GO TO 700-VALIDAR-CADENA-E END-IF
050100     PERFORM 740-PASO-4-HORARIO-VENCIDO
050200     IF NOT CADENA-ES-VALIDA GO TO 700-VALIDAR-CADENA-E END-IF
050300     PERFORM 750-PASO-5-FUERA-DE-TURNO
050400     IF NOT CADENA-ES-VALIDA GO TO 700-VALIDAR-CADENA-E END-IF
050500     PERFORM 760-PASO-6-TURNO-TERMINADO
050600     IF NOT CADENA-ES-VALIDA GO TO 700-VALIDAR-CADENA-E END-IF
050700     PERFORM 770-PASO-7-CORTE-NO-CABE
050800     IF NOT CADENA-ES-VALIDA GO TO 700-VALIDAR-CADENA-E END-IF
050900     PERFORM 780-PASO-8-CORTE-YA-PASO
051000     IF NOT CADENA-ES-VALIDA GO TO 700-VALIDAR-CADENA-E END-IF
051100     PERFORM 790-PASO-9-HORA-DUPLICADA
051200     IF NOT CADENA-ES-VALIDA GO TO 700-VALIDAR-CADENA-E END-IF
051300     PERFORM 795-PASO-10-TRASLAPE.
051400 700-VALIDAR-CADENA-E. EXIT.
051500******************************************************************
051600*        710  -  PASO 1: FECHA ANTERIOR A HOY                    *
051700******************************************************************
051800 710-PASO-1-FECHA-PASADA SECTION.
051900     IF WKS-VAL-FECHA < WKS-FECHA-PROCESO
052000        MOVE 0 TO WKS-CADENA-VALIDA
052100     END-IF.
052200 710-PASO-1-FECHA-PASADA-E. EXIT.
052300******************************************************************
052400*        720  -  PASO 2: FECHA DE HOY CON HORA YA PASADA         *
052500******************************************************************
052600 720-PASO-2-HORA-PASADA-HOY SECTION.
052700     IF WKS-VAL-FECHA = WKS-FECHA-PROCESO
052800        AND WKS-VAL-HORA < WKS-HORA-ACTUAL
052900        MOVE 0 TO WKS-CADENA-VALIDA
053000     END-IF.
053100 720-PASO-2-HORA-PASADA-HOY-E. EXIT.
053200******************************************************************
053300*        730  -  PASO 3: LOCALIZA EL HORARIO (EXACTO O MAS       *
053400*               CERCANO ACTIVO EN O DESPUES DE LA FECHA)         *
053500******************************************************************
053600 730-PASO-3-LOCALIZA-HORARIO SECTION.
053700     MOVE 0 TO WKS-HORARIO-HALLADO
053800     SET IDX-TABLA-HOR TO 1
053900     PERFORM 732-BUSCA-HORARIO-EXACTO THRU 732-BUSCA-HORARIO-EXACTO-E
054000          UNTIL IDX-TABLA-HOR > WKS-HORARIOS-TOTAL
054100               OR HORARIO-SI-HALLADO
054200     IF NOT HORARIO-SI-HALLADO
054300        SET IDX-TABLA-HOR TO 1
054400        PERFORM 735-BUSCA-HORARIO-CERCANO
054500             THRU 735-BUSCA-HORARIO-CERCANO-E
054600             UNTIL IDX-TABLA-HOR > WKS-HORARIOS-TOTAL
054700     END-IF
054800     IF NOT HORARIO-SI-HALLADO
054900        MOVE 0 TO WKS-CADENA-VALIDA
055000     END-IF.
055100 730-PASO-3-LOCALIZA-HORARIO-E. EXIT.
055200 732-BUSCA-HORARIO-EXACTO SECTION.
055300     IF WKS-HOR-BARBERO-ID(IDX-TABLA-HOR) = WKS-VAL-BARBERO-ID
055400        AND WKS-HOR-FECHA(IDX-TABLA-HOR) = WKS-VAL-FECHA
055500        MOVE 1 TO WKS-HORARIO-HALLADO
055600        MOVE IDX-TABLA-HOR TO WKS-INDICE-HORARIO-SEL
055700     ELSE
055800        SET IDX-TABLA-HOR UP BY 1
055900     END-IF.
056000 732-BUSCA-HORARIO-EXACTO-E. EXIT.
056100 735-BUSCA-HORARIO-CERCANO SECTION.
056200     IF WKS-HOR-BARBERO-ID(IDX-TABLA-HOR) = WKS-VAL-BARBERO-ID
056300        AND WKS-HOR-SI-ACTIVO(IDX-TABLA-HOR)
056400        AND WKS-HOR-FECHA(IDX-TABLA-HOR) NOT LESS WKS-VAL-FECHA
056500        IF NOT HORARIO-SI-HALLADO
056600           OR WKS-HOR-FECHA(IDX-TABLA-HOR)
056700              < WKS-HOR-FECHA(WKS-INDICE-HORARIO-SEL)
056800           MOVE 1 TO WKS-HORARIO-HALLADO
056900           MOVE IDX-TABLA-HOR TO WKS-INDICE-HORARIO-SEL
057000        END-IF
057100     END-IF
057200     SET IDX-TABLA-HOR UP BY 1.
057300 735-BUSCA-HORARIO-CERCANO-E. EXIT.
057400******************************************************************
057500*        740  -  PASO 4: HORARIO SELECCIONADO VENCIDO            *
057600******************************************************************
057700 740-PASO-4-HORARIO-VENCIDO SECTION.
057800     IF WKS-HOR-FECHA(WKS-INDICE-HORARIO-SEL) < WKS-FECHA-PROCESO
057900        OR WKS-HOR-FECHA(WKS-INDICE-HORARIO-SEL) < WKS-VAL-FECHA
058000        MOVE 0 TO WKS-CADENA-VALIDA
058100     END-IF.
058200 740-PASO-4-HORARIO-VENCIDO-E. EXIT.
058300******************************************************************
058400*        750  -  PASO 5: HORA FUERA DEL TURNO                    *
058500******************************************************************
058600 750-PASO-5-FUERA-DE-TURNO SECTION.
058700     IF WKS-VAL-HORA < WKS-HOR-HORA-INI(WKS-INDICE-HORARIO-SEL)
058800        OR WKS-VAL-HORA > WKS-HOR-HORA-FIN(WKS-INDICE-HORARIO-SEL)
058900        MOVE 0 TO WKS-CADENA-VALIDA
059000     END-IF.
059100 750-PASO-5-FUERA-DE-TURNO-E. EXIT.
059200******************************************************************
059300*        760  -  PASO 6: TURNO YA TERMINO (SI ES HOY)            *
059400******************************************************************
059500 760-PASO-6-TURNO-TERMINADO SECTION.
059600     IF WKS-VAL-FECHA = WKS-FECHA-PROCESO
059700        AND WKS-HOR-HORA-FIN(WKS-INDICE-HORARIO-SEL) < WKS-HORA-ACTUAL
059800        MOVE 0 TO WKS-CADENA-VALIDA
059900     END-IF.
060000 760-PASO-6-TURNO-TERMINADO-E. EXIT.
060100******************************************************************
060200*        770  -  PASO 7: EL CORTE NO CABE EN EL TURNO             *
060300******************************************************************
060400 770-PASO-7-CORTE-NO-CABE SECTION.
060500     MOVE 0 TO WKS-CORTE-HALLADO
060600     SET IDX-TABLA-CORTE TO 1
060700     SEARCH ALL WKS-CORTE
060800          AT END MOVE 0 TO WKS-CORTE-HALLADO
060900          WHEN WKS-TAB-CORTE-ID(IDX-TABLA-CORTE) = WKS-VAL-CORTE-ID
061000               MOVE 1 TO WKS-CORTE-HALLADO
061100     END-SEARCH
061200     IF NOT CORTE-SI-HALLADO
061300        MOVE 0 TO WKS-CADENA-VALIDA
061400     ELSE
061500        MOVE WKS-TAB-CORTE-MINUTOS(IDX-TABLA-CORTE)
061600                                    TO WKS-VAL-MINUTOS-CORTE
061700        PERFORM 775-CALCULA-HORA-FIN
061800        IF WKS-VAL-HORA-FIN > WKS-HOR-HORA-FIN(WKS-INDICE-HORARIO-SEL)
061900           MOVE 0 TO WKS-CADENA-VALIDA
062000        END-IF
062100     END-IF.
062200 770-PASO-7-CORTE-NO-CABE-E. EXIT.
062300******************************************************************
062400*        775  -  SUMA LOS MINUTOS DEL CORTE A LA HORA DE INICIO  *
062500*               (HHMM + MINUTOS, SIN CRUZAR MEDIANOCHE)          *
062600******************************************************************
062700 775-CALCULA-HORA-FIN SECTION.
062800     MOVE WKS-VAL-HORA TO WKS-VAL-HORA-FIN
062900     ADD WKS-VAL-MINUTOS-CORTE TO WKS-VAL-HORA-FIN-MM
063000     PERFORM 777-ACARREA-MINUTOS
063100          UNTIL WKS-VAL-HORA-FIN-MM < 60.
063200 775-CALCULA-HORA-FIN-E. EXIT.
063300 777-ACARREA-MINUTOS SECTION.
063400     SUBTRACT 60 FROM WKS-VAL-HORA-FIN-MM
063500     ADD 1 TO WKS-VAL-HORA-FIN-HH.
063600 777-ACARREA-MINUTOS-E. EXIT.
063700******************************************************************
063800*        780  -  PASO 8: EL CORTE YA TERMINARIA ANTES DE AHORA   *
063900******************************************************************
064000 780-PASO-8-CORTE-YA-PASO SECTION.
064100     IF WKS-VAL-FECHA = WKS-FECHA-PROCESO
064200        AND WKS-VAL-HORA-FIN NOT GREATER WKS-HORA-ACTUAL
064300        MOVE 0 TO WKS-CADENA-VALIDA
064400     END-IF.
064500 780-PASO-8-CORTE-YA-PASO-E. EXIT.
064600******************************************************************
064700*        790  -  PASO 9: YA HAY UNA CITA A ESA MISMA HORA        *
064800******************************************************************
064900 790-PASO-9-HORA-DUPLICADA SECTION.
065000     SET IDX-TABLA-CITA TO 1
065100     PERFORM 792-REVISA-UNA-CITA-DUPLICADA
065200          THRU 792-REVISA-UNA-CITA-DUPLICADA-E
065300          VARYING IDX-TABLA-CITA FROM 1 BY 1
065400          UNTIL IDX-TABLA-CITA > WKS-CITAS-TOTAL.
065500 790-PASO-9-HORA-DUPLICADA-E. EXIT.
065600 792-REVISA-UNA-CITA-DUPLICADA SECTION.
065700     IF WKS-CIT-ID(IDX-TABLA-CITA) NOT = WKS-VAL-EXCLUIR-ID
065800        AND WKS-CIT-BARBERO-ID(IDX-TABLA-CITA) = WKS-VAL-BARBERO-ID
065900        AND WKS-CIT-FECHA(IDX-TABLA-CITA) = WKS-VAL-FECHA
066000        AND WKS-CIT-HORA(IDX-TABLA-CITA) = WKS-VAL-HORA
066100        AND NOT WKS-CIT-CANCELADA(IDX-TABLA-CITA)
066200        AND NOT WKS-CIT-COMPLETADA(IDX-TABLA-CITA)
066300        MOVE 0 TO WKS-CADENA-VALIDA
066400     END-IF.
066500 792-REVISA-UNA-CITA-DUPLICADA-E. EXIT.
066600******************************************************************
066700*        795  -  PASO 10: TRASLAPE CONTRA OTRAS CITAS ACTIVAS    *
066800******************************************************************
066900 795-PASO-10-TRASLAPE SECTION.
067000     SET IDX-TABLA-CITA TO 1
067100     PERFORM 797-REVISA-UN-TRASLAPE THRU 797-REVISA-UN-TRASLAPE-E
067200          VARYING IDX-TABLA-CITA FROM 1 BY 1
067300          UNTIL IDX-TABLA-CITA > WKS-CITAS-TOTAL.
067400 795-PASO-10-TRASLAPE-E. EXIT.
067500 797-REVISA-UN-TRASLAPE SECTION.
067600     IF WKS-CIT-ID(IDX-TABLA-CITA) NOT = WKS-VAL-EXCLUIR-ID
067700        AND WKS-CIT-BARBERO-ID(IDX-TABLA-CITA) = WKS-VAL-BARBERO-ID
067800        AND WKS-CIT-FECHA(IDX-TABLA-CITA) = WKS-VAL-FECHA
067900        AND NOT WKS-CIT-CANCELADA(IDX-TABLA-CITA)
068000        AND NOT WKS-CIT-COMPLETADA(IDX-TABLA-CITA)
068100        AND WKS-VAL-HORA NOT = WKS-CIT-HORA(IDX-TABLA-CITA)
068200        PERFORM 796-CALCULA-FIN-CITA-VIEJA
068300             THRU 796-CALCULA-FIN-CITA-VIEJA-E
068400        IF WKS-VAL-HORA < WKS-OTRA-CITA-HORA-FIN
068500           AND WKS-VAL-HORA-FIN > WKS-CIT-HORA(IDX-TABLA-CITA)
068600           MOVE 0 TO WKS-CADENA-VALIDA
068700        END-IF
068800     END-IF.
068900 797-REVISA-UN-TRASLAPE-E. EXIT.
069000******************************************************************
069100*        796  -  CALCULA LA HORA DE FIN DE LA OTRA CITA, SEGUN   *
069200*               LOS MINUTOS DE SU TIPO DE CORTE                 *
069300******************************************************************
069400 796-CALCULA-FIN-CITA-VIEJA SECTION.
069500     MOVE 0 TO WKS-OTRA-CITA-MINUTOS
069600     SET IDX-TABLA-CORTE TO 1
069700     SEARCH ALL WKS-CORTE
069800          AT END CONTINUE
069900          WHEN WKS-TAB-CORTE-ID(IDX-TABLA-CORTE)
070000               = WKS-CIT-CORTE-ID(IDX-TABLA-CITA)
070100               MOVE WKS-TAB-CORTE-MINUTOS(IDX-TABLA-CORTE)
070200                                    TO WKS-OTRA-CITA-MINUTOS
070300     END-SEARCH
070400     MOVE WKS-CIT-HORA(IDX-TABLA-CITA) TO WKS-OTRA-CITA-HORA-FIN
070500     ADD WKS-OTRA-CITA-MINUTOS TO WKS-OTRA-CITA-FIN-MM
070600     PERFORM 798-ACARREA-MINUTOS-OTRA
070700          UNTIL WKS-OTRA-CITA-FIN-MM < 60.
070800 796-CALCULA-FIN-CITA-VIEJA-E. EXIT.
070900 798-ACARREA-MINUTOS-OTRA SECTION.
071000     SUBTRACT 60 FROM WKS-OTRA-CITA-FIN-MM
071100     ADD 1 TO WKS-OTRA-CITA-FIN-HH.
071200 798-ACARREA-MINUTOS-OTRA-E. EXIT.
071300******************************************************************
071400*        500  -  REESCRITURA DEL MAESTRO DE CITAS                *
071500******************************************************************
071600 500-REESCRIBIR-MAESTRO-CITAS SECTION.
071700     SET IDX-TABLA-CITA TO 1
071800     PERFORM 510-REESCRIBE-UNA-CITA THRU 510-REESCRIBE-UNA-CITA-E
071900          VARYING IDX-TABLA-CITA FROM 1 BY 1
072000          UNTIL IDX-TABLA-CITA > WKS-CITAS-TOTAL.
072100 500-REESCRIBIR-MAESTRO-CITAS-E. EXIT.
072200 510-REESCRIBE-UNA-CITA SECTION.
072300     MOVE WKS-CIT-ID(IDX-TABLA-CITA)       TO CITA-ID
072400                                     IN REG-CITA-NUEVA
072500     MOVE WKS-CIT-FECHA(IDX-TABLA-CITA)    TO CITA-FECHA
072600                                     IN REG-CITA-NUEVA
072700     MOVE WKS-CIT-HORA(IDX-TABLA-CITA)     TO CITA-HORA
072800                                     IN REG-CITA-NUEVA
072900     MOVE WKS-CIT-BARBERO-ID(IDX-TABLA-CITA) TO CITA-BARBERO-ID
073000                                     IN REG-CITA-NUEVA
073100     MOVE WKS-CIT-CORTE-ID(IDX-TABLA-CITA) TO CITA-CORTE-ID
073200                                     IN REG-CITA-NUEVA
073300     MOVE WKS-CIT-CLIENTE-NOM(IDX-TABLA-CITA) TO CITA-CLIENTE-NOMBRE
073400                                     IN REG-CITA-NUEVA
073500     MOVE WKS-CIT-CLIENTE-COR(IDX-TABLA-CITA) TO CITA-CLIENTE-CORREO
073600                                     IN REG-CITA-NUEVA
073700     MOVE WKS-CIT-CLIENTE-TEL(IDX-TABLA-CITA) TO CITA-CLIENTE-TEL
073800                                     IN REG-CITA-NUEVA
073900     MOVE WKS-CIT-ESTADO(IDX-TABLA-CITA)   TO CITA-ESTADO
074000                                     IN REG-CITA-NUEVA
074100     WRITE REG-CITA-NUEVA
074200     IF FS-APPTSNEW NOT = 0
074300        MOVE 'BRBCITAS' TO PROGRAMA
074400        MOVE 'WRITE'    TO ACCION
074500        MOVE CITA-ID IN REG-CITA-NUEVA TO LLAVE
074600        MOVE 'APPTSNEW' TO ARCHIVO
074700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
074800                              FS-APPTSNEW, FSE-APPTSNEW
074900        PERFORM 999-CERRAR-ARCHIVOS
075000        MOVE 91 TO RETURN-CODE
075100        STOP RUN
075200     END-IF.
075300 510-REESCRIBE-UNA-CITA-E. EXIT.
075400******************************************************************
075500*        600  -  ESTADISTICAS DE LA CORRIDA                      *
075600******************************************************************
075700 600-ESTADISTICAS SECTION.
075800     DISPLAY " "
075900     DISPLAY "*****************************************************"
076000     DISPLAY "*             ESTADISTICAS BRBCITAS                  *"
076100     DISPLAY "*****************************************************"
076200     DISPLAY "*  PETICIONES LEIDAS      : " WKS-PETICIONES-LEIDAS
076300     DISPLAY "*  CITAS CONFIRMADAS      : " WKS-CITAS-CONFIRMADAS
076400     DISPLAY "*  CITAS CANCELADAS       : " WKS-CITAS-CANCELADAS
076500     DISPLAY "*  CITAS COMPLETADAS      : " WKS-CITAS-COMPLETADAS
076600     DISPLAY "*  CITAS REAGENDADAS      : " WKS-CITAS-REAGENDADAS
076700     DISPLAY "*  PETICIONES RECHAZADAS  : " WKS-CITAS-RECHAZADAS
076800     DISPLAY "*****************************************************".
076900 600-ESTADISTICAS-E. EXIT.
077000******************************************************************
077100*        999  -  CIERRE DE ARCHIVOS                              *
077200******************************************************************
077300 999-CERRAR-ARCHIVOS SECTION.
077400     CLOSE CUTTYPES SCHEDULE APPTS CITAMANT APPTS-NEW.
077500 999-CERRAR-ARCHIVOS-E. EXIT.
